000100******************************************************************
000110* IDENTIFICATION DIVISION.
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID. DBTNET.
000150 AUTHOR. R M SANTOS.
000160 INSTALLATION. UNIZARBANK.
000170 DATE-WRITTEN. 1989-04-15.
000180 DATE-COMPILED.
000190 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000200******************************************************************
000210* DBTNET - SHARED-EXPENSE DEBT NETTING
000220*
000230* READS THE OPEN-ITEM DEBT LEDGER AND FOLDS EVERY OPEN DEBT ROW
000240* INTO A NET BALANCE PER PERSON, FROM THE LEDGER OWNER'S ("me")
000250* POINT OF VIEW.  WRITES THE "DEBT BALANCES" REPORT AND A WORK
000260* FILE OF NET BALANCES FOR THE SETTLEMENT JOB (STLPLN) TO READ.
000270*
000280* THIS IS THE FIRST STEP OF THE OVERNIGHT DEBT CYCLE.  STLPLN
000290* CANNOT RUN UNTIL NET-BAL-FILE HAS BEEN WRITTEN BY THIS JOB, SO
000300* THE JCL RUNS DBTNET AND CHECKS ITS CONDITION CODE BEFORE
000310* SUBMITTING THE SETTLEMENT STEP.  DO NOT RESEQUENCE THE STEPS.
000320******************************************************************
000330* CHANGE LOG
000340*   1989-04-15 RMS  ORIGINAL PROGRAM.
000350*   1990-11-05 RMS  ADDED THIRD-PARTY FOLDING RULE - BEFORE THIS
000360*                   ONLY "me" ROWS WERE NETTED.
000370*   1991-06-14 RMS  PERSON TABLE RAISED FROM 25 TO 50 ENTRIES -
000380*                   RAN OUT OF ROOM DURING THE OFFICE TRIP POOL.
000390*   1993-07-02 JLG  DEBT-CREATED-DATE BROKEN OUT TO MATCH THE
000400*                   NEW DEBTREC.CPY LAYOUT.
000410*   1995-02-27 JLG  REPORT CURRENCY LITERAL MADE A FIELD RATHER
000420*                   THAN HARD IN THE WRITE - NO CHANGE OF BEHAVIOUR
000430*                   YET, JUST TIDYING FOR THE MULTI-CURRENCY WORK
000440*                   THAT NEVER GOT FUNDED.
000450*   1998-09-20 JLG  Y2K SWEEP - CENTURY DIGITS, SEE DEBTREC.CPY.
000460*   2001-03-01 MTC  ZERO-TOLERANCE FILTER ADDED - ROUNDING DUST
000470*                   UNDER 1 CENT WAS SHOWING UP AS "OWES 0.00".
000480*                   REQ 01-014.
000490*   2005-03-04 MTC  NET-BAL-FILE ADDED SO STLPLN CAN RUN ON ITS
000500*                   OWN.  REQ 05-041.
000510*   2007-01-16 MTC  FILE STATUS CHECKS TIGHTENED ON ALL THREE
000520*                   OPENS - OPERATOR HAD RESTARTED THE JOB WITH
000530*                   THE LEDGER STILL LOCKED BY THE ENTRY SCREEN
000540*                   AND IT WROTE A ZERO-LENGTH REPORT.
000550*   2010-06-18 DSK  REPORT NOW SORTED ASCENDING BY NET AMOUNT
000560*                   PER USER COMPLAINT - DEBTORS WERE BURIED AT
000570*                   THE BOTTOM OF A LONG LIST.
000580*   2010-06-19 DSK  BUBBLE SORT CHOSEN OVER THE SORT VERB - TABLE
000590*                   IS CAPPED AT 50 ENTRIES, NOT WORTH A WORK
000600*                   FILE FOR SOMETHING THIS SMALL.
000610******************************************************************
000620
000630******************************************************************
000640* ENVIRONMENT DIVISION.
000650******************************************************************
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730*    THE OPEN-ITEM DEBT LEDGER - ONE ROW PER DEBT, SETTLED OR
000740*    NOT.  DBTNET ONLY CARES ABOUT THE OPEN ONES.
000750     SELECT DEBT-FILE ASSIGN TO DEBTLDG
000760         ORGANIZATION IS SEQUENTIAL
000770         FILE STATUS IS DEBT-STATUS.
000780
000790*    WORK FILE OF NET BALANCES, ONE ROW PER PERSON, HANDED OFF
000800*    TO STLPLN.  NOT KEPT PAST THE OVERNIGHT CYCLE.
000810     SELECT NET-BAL-FILE ASSIGN TO NETBALW
000820         ORGANIZATION IS SEQUENTIAL
000830         FILE STATUS IS NBAL-STATUS.
000840
000850*    THE PRINTED "DEBT BALANCES" REPORT.
000860     SELECT REPORT-FILE ASSIGN TO RPTDBAL
000870         ORGANIZATION IS SEQUENTIAL
000880         FILE STATUS IS RPT-STATUS.
000890
000900******************************************************************
000910* DATA DIVISION.
000920******************************************************************
000930 DATA DIVISION.
000940 FILE SECTION.
000950 FD  DEBT-FILE
000960     LABEL RECORD STANDARD.
000970 COPY DEBTREC.
000980
000990 FD  NET-BAL-FILE
001000     LABEL RECORD STANDARD.
001010 COPY NETBAL.
001020
001030 FD  REPORT-FILE
001040     LABEL RECORD STANDARD.
001050 01  RPT-LINE                        PIC X(80).
001060
001070 WORKING-STORAGE SECTION.
001080*    FILE STATUS BYTES - CHECKED AFTER EVERY OPEN, ONE PER FILE.
001090 77  DEBT-STATUS                  PIC X(02).
001100 77  NBAL-STATUS                  PIC X(02).
001110 77  RPT-STATUS                   PIC X(02).
001120
001130*    PERSON-COUNT IS HOW MANY ENTRIES ARE ACTUALLY IN USE IN
001140*    PERSON-NET-TABLE BELOW.  SUB/SUB2 ARE THE TWO NESTED-LOOP
001150*    SUBSCRIPTS USED BY THE BUBBLE SORT.
001160 77  PERSON-COUNT                 PIC 9(04) COMP.
001170 77  SUB                          PIC 9(04) COMP.
001180 77  SUB2                         PIC 9(04) COMP.
001190 77  FOUND-SW                     PIC 9(01) COMP.
001200     88  FOUND                    VALUE 1.
001210     88  NOT-FOUND                VALUE 0.
001220
001230*    WORKING CENT ACCUMULATORS - ALL ARITHMETIC ON MONEY GOES
001240*    THROUGH ONE OF THESE, NEVER DIRECTLY ON THE ENT/DEC PAIR.
001250*    DEBT-CENT HOLDS THE CURRENT LEDGER ROW BEING FOLDED,
001260*    NET-CENT HOLDS THE RUNNING BALANCE PULLED BACK OUT OF THE
001270*    TABLE FOR WRITING, ABS-CENT IS ITS UNSIGNED TWIN FOR THE
001280*    ZERO-TOLERANCE TEST, AND HOLD-CENT IS SCRATCH FOR THE SORT.
001290 77  DEBT-CENT                    PIC S9(09) COMP.
001300 77  NET-CENT                     PIC S9(09) COMP.
001310 77  ABS-CENT                     PIC S9(09) COMP.
001320 77  HOLD-CENT                    PIC S9(09) COMP.
001330
001340*    LOWER-CASED SCRATCH COPIES OF THE TWO PARTY NAMES ON THE
001350*    CURRENT DEBT ROW.  FIND-PERSON-NAME IS THE "ARGUMENT" PASSED
001360*    TO 3100-FIND-PERSON - COBOL HAS NO CALL-BY-VALUE PARAGRAPH
001370*    PARAMETERS SO WE MOVE INTO A WORKING FIELD FIRST, SHOP HABIT.
001380 01  LOWER-CREDITOR               PIC X(20).
001390 01  LOWER-DEBTOR                 PIC X(20).
001400 01  FIND-PERSON-NAME             PIC X(20).
001410
001420*    RUNNING NET BALANCE PER PERSON.  PN-NET-CENT REDEFINES THE
001430*    ENT/DEC PAIR AS ONE SIGNED CENT FIELD SO THE FOLDING AND
001440*    SORT LOGIC CAN ADD/SUBTRACT/COMPARE IN ONE STEP INSTEAD OF
001450*    JUGGLING TWO FIELDS AND A BORROW.
001460 01  PERSON-NET-TABLE.
001470     02  PERSON-NET-ENTRY OCCURS 50 TIMES
001480                 INDEXED BY PN-IDX.
001490         03  PN-NAME                 PIC X(20).
001500         03  PN-NET-FIELDS.
001510             04  PN-NET-ENT          PIC S9(7).
001520             04  PN-NET-DEC          PIC 9(02).
001530         03  PN-NET-CENT REDEFINES PN-NET-FIELDS
001540                                     PIC S9(09).
001550
001560*    ONE PRINTED DETAIL LINE OF THE "DEBT BALANCES" REPORT -
001570*    "<NAME> owes you / you owe <AMOUNT> AED".
001580 01  RPT-DETAIL-LINE.
001590     02  FILLER                      PIC X(02) VALUE SPACES.
001600     02  RPT-PERSON                  PIC X(20).
001610     02  RPT-VERB                    PIC X(12).
001620     02  RPT-CURRENCY                PIC X(03) VALUE "AED".
001630     02  FILLER                      PIC X(01) VALUE SPACE.
001640     02  RPT-AMOUNT-ED               PIC Z,ZZZ,ZZ9.99.
001650     02  FILLER                      PIC X(30) VALUE SPACES.
001660
001670 01  RPT-TRAILER-LINE.
001680     02  FILLER                      PIC X(80)
001690         VALUE "-- END OF DEBT BALANCES --".
001700
001710******************************************************************
001720* PROCEDURE DIVISION.
001730******************************************************************
001740 PROCEDURE DIVISION.
001750*----------------------------------------------------------------
001760* MAINLINE - READ THE LEDGER, FOLD EVERY ROW, SORT THE TABLE,
001770* THEN WRITE THE WORK FILE AND THE REPORT FROM IT.
001780*----------------------------------------------------------------
001790 0000-MAIN-CONTROL.
001800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001810     PERFORM 2000-READ-DEBT-FILE THRU 2000-EXIT.
001820     PERFORM 2500-SORT-ASCENDING THRU 2500-EXIT.
001830     PERFORM 4000-WRITE-NET-BAL THRU 4000-EXIT.
001840     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
001850     STOP RUN.
001860
001870*----------------------------------------------------------------
001880* OPEN ALL THREE FILES AND ZERO THE TABLE COUNTER.  ANY BAD
001890* OPEN STATUS GOES STRAIGHT TO THE ABEND PARAGRAPH - THIS RUN
001900* IS UNATTENDED OVERNIGHT SO THERE IS NO OPERATOR TO ANSWER A
001910* PROMPT.
001920*----------------------------------------------------------------
001930 1000-INITIALIZE.
001940     MOVE 0 TO PERSON-COUNT.
001950     OPEN INPUT DEBT-FILE.
001960     IF DEBT-STATUS NOT = "00"
001970         GO TO 9900-SYS-ERR.
001980     OPEN OUTPUT NET-BAL-FILE.
001990     IF NBAL-STATUS NOT = "00"
002000         GO TO 9900-SYS-ERR.
002010     OPEN OUTPUT REPORT-FILE.
002020     IF RPT-STATUS NOT = "00"
002030         GO TO 9900-SYS-ERR.
002040 1000-EXIT.
002050     EXIT.
002060
002070*----------------------------------------------------------------
002080* DEBT NETTING - READ EVERY OPEN DEBT ROW AND FOLD IT.
002090* SETTLED ROWS (DBT-SETTLED) ARE SKIPPED HERE, NOT ON THE WAY
002100* IN - THE LEDGER KEEPS THEM FOR AUDIT, THIS JOB DOES NOT CARE.
002110*----------------------------------------------------------------
002120 2000-READ-DEBT-FILE.
002130     READ DEBT-FILE
002140         AT END GO TO 2000-EXIT.
002150     IF DBT-OPEN
002160         PERFORM 3000-FOLD-DEBT THRU 3000-EXIT
002170     END-IF.
002180     GO TO 2000-READ-DEBT-FILE.
002190 2000-EXIT.
002200     EXIT.
002210
002220*----------------------------------------------------------------
002230* SIMPLE BUBBLE SORT - THE TABLE IS SMALL (AT MOST 50
002240* ENTRIES) SO A SORT VERB IS NOT WORTH THE WORK FILE.  SORTS
002250* PN-NET-CENT ASCENDING SO THE BIGGEST DEBTORS PRINT FIRST AND
002260* THE BIGGEST CREDITORS PRINT LAST (SEE THE 2010-06-18 CHANGE
002270* ABOVE - USERS WANTED DEBTORS AT THE TOP, NOT BURIED).
002280*----------------------------------------------------------------
002290 2500-SORT-ASCENDING.
002300     IF PERSON-COUNT < 2
002310         GO TO 2500-EXIT.
002320     PERFORM 2510-BUBBLE-PASS THRU 2510-EXIT
002330         VARYING SUB FROM 1 BY 1
002340         UNTIL SUB > PERSON-COUNT - 1.
002350     GO TO 2500-EXIT.
002360 2500-EXIT.
002370     EXIT.
002380*    ONE FULL PASS OF THE BUBBLE SORT - COMPARES EVERY ADJACENT
002390*    PAIR UP TO THE UNSORTED BOUNDARY AND SWAPS OUT OF ORDER.
002400 2510-BUBBLE-PASS.
002410     PERFORM 2520-COMPARE-SWAP THRU 2520-EXIT
002420         VARYING SUB2 FROM 1 BY 1
002430         UNTIL SUB2 > PERSON-COUNT - SUB.
002440 2510-EXIT.
002450     EXIT.
002460
002470*    COMPARE ONE ADJACENT PAIR AND SWAP THE WHOLE TABLE ENTRY
002480*    (NAME AND BALANCE TOGETHER) IF OUT OF ORDER.
002490 2520-COMPARE-SWAP.
002500     IF PN-NET-CENT(SUB2) NOT > PN-NET-CENT(SUB2 + 1)
002510         GO TO 2520-EXIT.
002520     MOVE PERSON-NET-ENTRY(SUB2)     TO HOLD-ENTRY.
002530     MOVE PERSON-NET-ENTRY(SUB2 + 1) TO PERSON-NET-ENTRY(SUB2).
002540     MOVE HOLD-ENTRY TO PERSON-NET-ENTRY(SUB2 + 1).
002550 2520-EXIT.
002560     EXIT.
002570*
002580*    HOLD AREA FOR THE SWAP ABOVE - DECLARED HERE SO IT SITS
002590*    NEXT TO THE PARAGRAPH THAT USES IT, SHOP HABIT.
002600 01  HOLD-ENTRY.
002610     02  HOLD-NAME                PIC X(20).
002620     02  HOLD-NET-ENT             PIC S9(7).
002630     02  HOLD-NET-DEC             PIC 9(02).
002640
002650*----------------------------------------------------------------
002660* FOLDING RULE - NAMES ARE FOLDED TO LOWER CASE SO "Ana" AND
002670* "ANA" NET TOGETHER AS THE SAME PERSON.
002680*----------------------------------------------------------------
002690 3000-FOLD-DEBT.
002700     MOVE DBT-CREDITOR TO LOWER-CREDITOR.
002710     MOVE DBT-DEBTOR   TO LOWER-DEBTOR.
002720     INSPECT LOWER-CREDITOR CONVERTING
002730         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
002740         "abcdefghijklmnopqrstuvwxyz".
002750     INSPECT LOWER-DEBTOR CONVERTING
002760         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
002770         "abcdefghijklmnopqrstuvwxyz".
002780
002790*    ENT/DEC PAIR ON THE LEDGER ROW COLLAPSED TO ONE CENT FIELD,
002800*    SAME TRICK AS PN-NET-CENT ABOVE.
002810     COMPUTE DEBT-CENT =
002820         (DBT-AMOUNT-ENT * 100) + DBT-AMOUNT-DEC.
002830
002840*    THREE-WAY FOLDING RULE ADDED 1990-11-05 (SEE CHANGE LOG).
002850*    IF "me" IS THE CREDITOR, THE OTHER PARTY OWES ME - ADD TO
002860*    THEIR NET.  IF "me" IS THE DEBTOR, I OWE THEM - SUBTRACT.
002870*    OTHERWISE THIS IS A THIRD-PARTY DEBT (I FRONTED MONEY
002880*    BETWEEN TWO OTHER PEOPLE) AND BOTH THEIR NET BALANCES MOVE.
002890     IF LOWER-CREDITOR = "me"
002900         MOVE LOWER-DEBTOR TO FIND-PERSON-NAME
002910         PERFORM 3100-FIND-PERSON THRU 3100-EXIT
002920         ADD DEBT-CENT TO PN-NET-CENT(PN-IDX)
002930     ELSE
002940         IF LOWER-DEBTOR = "me"
002950             MOVE LOWER-CREDITOR TO FIND-PERSON-NAME
002960             PERFORM 3100-FIND-PERSON THRU 3100-EXIT
002970             SUBTRACT DEBT-CENT FROM PN-NET-CENT(PN-IDX)
002980         ELSE
002990             MOVE LOWER-DEBTOR TO FIND-PERSON-NAME
003000             PERFORM 3100-FIND-PERSON THRU 3100-EXIT
003010             SUBTRACT DEBT-CENT FROM PN-NET-CENT(PN-IDX)
003020             MOVE LOWER-CREDITOR TO FIND-PERSON-NAME
003030             PERFORM 3100-FIND-PERSON THRU 3100-EXIT
003040             ADD DEBT-CENT TO PN-NET-CENT(PN-IDX)
003050         END-IF
003060     END-IF.
003070 3000-EXIT.
003080     EXIT.
003090
003100*    LINEAR SEARCH FOR A PERSON, ADDING A NEW ZERO ENTRY WHEN
003110*    NOT FOUND.  FIND-PERSON-NAME IS THE "PARAMETER", SET BY
003120*    THE CALLER JUST ABOVE.  LEAVES PN-IDX AT THE ENTRY.
003130 3100-FIND-PERSON.
003140     SET NOT-FOUND TO TRUE.
003150     SET PN-IDX TO 1.
003160     SEARCH PERSON-NET-ENTRY VARYING PN-IDX
003170         AT END
003180             CONTINUE
003190         WHEN PN-NAME(PN-IDX) = FIND-PERSON-NAME
003200             SET FOUND TO TRUE.
003210     IF NOT-FOUND
003220         ADD 1 TO PERSON-COUNT
003230         SET PN-IDX TO PERSON-COUNT
003240         MOVE FIND-PERSON-NAME TO PN-NAME(PN-IDX)
003250         MOVE 0 TO PN-NET-CENT(PN-IDX)
003260     END-IF.
003270 3100-EXIT.
003280     EXIT.
003290
003300*----------------------------------------------------------------
003310* WRITE THE NET BALANCE FILE AND THE "DEBT BALANCES" REPORT.
003320* |NET| < 0.01 (1 CENT) IS TREATED AS SETTLED AND DROPPED.
003330*----------------------------------------------------------------
003340 4000-WRITE-NET-BAL.
003350     MOVE 0 TO SUB.
003360*    LOOP ONE TABLE ENTRY AT A TIME UNTIL PERSON-COUNT IS
003370*    EXHAUSTED - GO TO BACK TO THE TOP RATHER THAN AN INLINE
003380*    PERFORM, SHOP STYLE FOR A LOOP WITH AN EARLY "SKIP THIS ONE"
003390*    EXIT PARTWAY THROUGH.
003400 4010-WRITE-ONE.
003410     ADD 1 TO SUB.
003420     IF SUB > PERSON-COUNT
003430         GO TO 4000-EXIT.
003440     MOVE PN-NET-CENT(SUB) TO NET-CENT.
003450     MOVE NET-CENT TO ABS-CENT.
003460     IF ABS-CENT < 0
003470         COMPUTE ABS-CENT = 0 - ABS-CENT.
003480*    ZERO-TOLERANCE FILTER (REQ 01-014) - DROP ROUNDING DUST.
003490     IF ABS-CENT < 1
003500         GO TO 4010-WRITE-ONE.
003510
003520*    NET-BAL-FILE ROW FOR STLPLN - SIGN CARRIED AS AN INDICATOR
003530*    BYTE, NOT IN THE AMOUNT, SO STLPLN NEVER HAS TO UNSIGN IT.
003540     MOVE PN-NAME(SUB)     TO NBL-PERSON.
003550     MOVE PN-NET-ENT(SUB)  TO NBL-NET-ENT.
003560     MOVE PN-NET-DEC(SUB)  TO NBL-NET-DEC.
003570     IF NET-CENT < 0
003580         SET NBL-NET-NEGATIVE TO TRUE
003590     ELSE
003600         SET NBL-NET-POSITIVE TO TRUE
003610     END-IF.
003620     WRITE NET-BAL-REC.
003630
003640*    SAME ROW, PRINTED FOR HUMAN EYES - VERB CHOSEN BY SIGN.
003650     MOVE SPACES TO RPT-DETAIL-LINE.
003660     MOVE PN-NAME(SUB) TO RPT-PERSON.
003670     IF NET-CENT > 0
003680         MOVE "owes you" TO RPT-VERB
003690     ELSE
003700         MOVE "you owe" TO RPT-VERB
003710     END-IF.
003720     COMPUTE RPT-AMOUNT-ED = ABS-CENT / 100.
003730     WRITE RPT-LINE FROM RPT-DETAIL-LINE.
003740
003750     GO TO 4010-WRITE-ONE.
003760 4000-EXIT.
003770     EXIT.
003780
003790*----------------------------------------------------------------
003800* CLOSE UP - TRAILER LINE GOES OUT BEFORE THE REPORT FILE
003810* CLOSES SO OPERATORS SEE THE JOB REACHED THE END NORMALLY.
003820*----------------------------------------------------------------
003830 9000-CLOSE-FILES.
003840     CLOSE DEBT-FILE.
003850     CLOSE NET-BAL-FILE.
003860     WRITE RPT-LINE FROM RPT-TRAILER-LINE.
003870     CLOSE REPORT-FILE.
003880 9000-EXIT.
003890     EXIT.
003900
003910*    ANY FILE OPEN FAILURE LANDS HERE - NO PARTIAL RUN, NO
003920*    PARTIAL NET-BAL-FILE FOR STLPLN TO MISREAD.
003930 9900-SYS-ERR.
003940     DISPLAY "DBTNET - FILE OPEN ERROR - RUN ABENDED".
003950     STOP RUN.
