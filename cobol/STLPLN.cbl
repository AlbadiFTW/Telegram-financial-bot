000100******************************************************************
000110* IDENTIFICATION DIVISION.
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID. STLPLN.
000150 AUTHOR. R M SANTOS.
000160 INSTALLATION. UNIZARBANK.
000170 DATE-WRITTEN. 1990-02-10.
000180 DATE-COMPILED.
000190 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000200******************************************************************
000210* STLPLN - MINIMAL SETTLEMENT PLAN
000220*
000230* READS THE NET-BALANCE WORK FILE PRODUCED BY DBTNET AND MATCHES
000240* THE LARGEST CREDITOR AGAINST THE LARGEST DEBTOR, REPEATEDLY,
000250* UNTIL EVERYONE IS SQUARE.  THIS GIVES THE FEWEST POSSIBLE
000260* TRANSFERS THAT SETTLE ALL OPEN DEBT - THE "GREEDY" RULE.
000270*
000280* MUST RUN AFTER DBTNET IN THE SAME OVERNIGHT STEP CHAIN - THIS
000290* JOB HAS NO LEDGER OF ITS OWN, ONLY THE NET-BAL-FILE HANDOFF.
000300******************************************************************
000310* CHANGE LOG
000320*   1990-02-10 RMS  ORIGINAL PROGRAM - RAN AS ONE STEP TOGETHER
000330*                   WITH THE NETTING LOGIC, NO WORK FILE YET.
000340*   1992-10-03 RMS  MAX TABLE SIZE RAISED TO 50 CREDITORS/50
000350*                   DEBTORS TO MATCH DBTNET'S PERSON-NET-TABLE.
000360*   1994-05-19 JLG  GREEDY MATCH REWRITTEN TO USE AN IN-STORAGE
000370*                   TABLE INSTEAD OF RE-READING THE LEDGER FOR
000380*                   EVERY MATCH - LEDGER HAD GROWN TOO BIG.
000390*   1998-09-21 JLG  Y2K SWEEP OF DATE FIELDS - NONE HELD HERE,
000400*                   CHECKED FOR COMPLETENESS AND SIGNED OFF.
000410*   2005-03-04 MTC  SPLIT OUT OF THE NETTING PROGRAM - NOW READS
000420*                   NET-BAL-FILE WRITTEN BY DBTNET.  REQ 05-041.
000430*   2011-08-09 DSK  TOLERANCE CHECK ADDED - AMOUNTS LEFT UNDER
000440*                   1 CENT AFTER A MATCH ARE TREATED AS SQUARE.
000450*   2013-01-22 DSK  "EVERYONE IS SQUARE" LINE ADDED WHEN NO
000460*                   TRANSFERS RESULT - BLANK REPORT WAS BEING
000470*                   MISREAD AS A FAILED RUN.  REQ 12-233.
000480*   2026-02-17 KAR  TRAILER LINE NOW CARRIES THE TRANSFER COUNT
000490*                   PER USER REQUEST - OPERATORS HAD TO COUNT
000500*                   DETAIL LINES BY HAND TO CONFIRM THE PLAN
000510*                   MATCHED THE PRIOR NIGHT'S DEBT COUNT.
000520******************************************************************
000530
000540******************************************************************
000550* ENVIRONMENT DIVISION.
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640*    NET BALANCE PER PERSON, WRITTEN BY DBTNET EARLIER IN THE
000650*    SAME OVERNIGHT CYCLE.
000660     SELECT NET-BAL-FILE ASSIGN TO NETBALW
000670         ORGANIZATION IS SEQUENTIAL
000680         FILE STATUS IS NBAL-STATUS.
000690
000700*    THE SETTLEMENT PLAN ITSELF - ONE ROW PER TRANSFER, PICKED
000710*    UP BY THE TRANSFER-POSTING SCREENS THE NEXT BUSINESS DAY.
000720     SELECT XFR-FILE ASSIGN TO XFRPLNW
000730         ORGANIZATION IS SEQUENTIAL
000740         FILE STATUS IS XFR-STATUS.
000750
000760*    THE PRINTED "SETTLEMENT PLAN" REPORT.
000770     SELECT REPORT-FILE ASSIGN TO RPTSTLM
000780         ORGANIZATION IS SEQUENTIAL
000790         FILE STATUS IS RPT-STATUS.
000800
000810******************************************************************
000820* DATA DIVISION.
000830******************************************************************
000840 DATA DIVISION.
000850 FILE SECTION.
000860 FD  NET-BAL-FILE
000870     LABEL RECORD STANDARD.
000880 COPY NETBAL.
000890
000900 FD  XFR-FILE
000910     LABEL RECORD STANDARD.
000920 COPY XFRREC.
000930
000940 FD  REPORT-FILE
000950     LABEL RECORD STANDARD.
000960 01  RPT-LINE                        PIC X(80).
000970
000980 WORKING-STORAGE SECTION.
000990*    FILE STATUS BYTES - CHECKED AFTER EVERY OPEN.
001000 77  NBAL-STATUS                  PIC X(02).
001010 77  XFR-STATUS                   PIC X(02).
001020 77  RPT-STATUS                   PIC X(02).
001030
001040*    CRED-COUNT/DEBT-COUNT ARE HOW MANY ROWS ARE ACTUALLY IN
001050*    USE IN THE TWO TABLES BELOW.  SUB IS THE SHARED LOOP
001060*    SUBSCRIPT USED WHILE SCANNING EITHER ONE FOR THE BIGGEST
001070*    REMAINING AMOUNT.  BIG-CRED-IDX/BIG-DEBT-IDX ARE THE
001080*    WINNERS OF THAT SCAN, ZERO WHEN NOTHING IS LEFT TO MATCH.
001090*    XFR-COUNT IS HOW MANY TRANSFER ROWS THIS RUN HAS WRITTEN.
001100 77  CRED-COUNT                   PIC 9(04) COMP.
001110 77  DEBT-COUNT                   PIC 9(04) COMP.
001120 77  SUB                          PIC 9(04) COMP.
001130 77  BIG-CRED-IDX                 PIC 9(04) COMP.
001140 77  BIG-DEBT-IDX                 PIC 9(04) COMP.
001150 77  XFR-COUNT                    PIC 9(04) COMP.
001160
001170*    MATCH-CENT IS THE SMALLER OF THE CURRENT BIGGEST CREDIT AND
001180*    BIGGEST DEBIT - THAT IS HOW MUCH CHANGES HANDS ON THIS PASS.
001190*    BEST-CRED-CENT/BEST-DEBT-CENT HOLD THE RUNNING WINNER WHILE
001200*    3110/3210 SCAN THE TABLES.
001210 77  MATCH-CENT                   PIC S9(09) COMP.
001220 77  BEST-CRED-CENT               PIC S9(09) COMP.
001230 77  BEST-DEBT-CENT               PIC S9(09) COMP.
001240
001250*    THE PERSON IS A CREDITOR WHEN THEY OWE ME MONEY (POSITIVE
001260*    NET) AND A DEBTOR WHEN I OWE THEM (NEGATIVE NET).  THE
001270*    SETTLEMENT PLAN ITSELF NEVER MENTIONS "me" - IT PAIRS
001280*    THIRD PARTIES DIRECTLY WHERE POSSIBLE.
001290 01  CREDITOR-TABLE.
001300     02  CREDITOR-ENTRY OCCURS 50 TIMES INDEXED BY CR-IDX.
001310         03  CR-NAME                 PIC X(20).
001320         03  CR-AMOUNT-CENT          PIC S9(09) COMP.
001330
001340 01  DEBTOR-TABLE.
001350     02  DEBTOR-ENTRY OCCURS 50 TIMES INDEXED BY DB-IDX.
001360         03  DB-NAME                 PIC X(20).
001370         03  DB-AMOUNT-CENT          PIC S9(09) COMP.
001380
001390*    ONE PRINTED DETAIL LINE - "<PAYER> pays <RECEIVER> <AMT>
001400*    AED".
001410 01  RPT-DETAIL-LINE.
001420     02  FILLER                      PIC X(02) VALUE SPACES.
001430     02  RPT-PAYER                   PIC X(20).
001440     02  FILLER                      PIC X(05) VALUE " pays ".
001450     02  RPT-RECEIVER                PIC X(20).
001460     02  FILLER                      PIC X(01) VALUE SPACE.
001470     02  RPT-CURRENCY                PIC X(03) VALUE "AED".
001480     02  FILLER                      PIC X(01) VALUE SPACE.
001490     02  RPT-AMOUNT-ED               PIC Z,ZZZ,ZZ9.99.
001500     02  FILLER                      PIC X(24) VALUE SPACES.
001510
001520*    PRINTED WHEN THE GREEDY MATCH FINDS NOTHING TO PAIR - EVERY
001530*    NET BALANCE WAS ALREADY UNDER THE 1-CENT TOLERANCE.
001540 01  RPT-NONE-LINE.
001550     02  FILLER                      PIC X(80)
001560         VALUE "-- EVERYONE IS SQUARE - NO TRANSFERS NEEDED --".
001570
001580*    END-OF-REPORT TRAILER, NOW CARRYING THE TRANSFER COUNT SO
001590*    THE OPERATOR CAN CROSS-CHECK IT AGAINST THE PRIOR NIGHT'S
001600*    DEBT VOLUME WITHOUT COUNTING DETAIL LINES BY HAND.
001610 01  RPT-TRAILER-LINE.
001620     02  FILLER                      PIC X(20)
001630         VALUE "-- END OF SETTLEMENT ".
001640     02  RPT-TRAILER-COUNT-ED         PIC ZZZ9.
001650     02  FILLER                      PIC X(15)
001660         VALUE " TRANSFER(S) --".
001670     02  FILLER                      PIC X(41) VALUE SPACES.
001680
001690*    ALTERNATE VIEW OF ONE PAIRING USED WHEN THE PAYER AND
001700*    RECEIVER NAMES ARE MOVED OR COMPARED AS A SINGLE 40-BYTE
001710*    UNIT INSTEAD OF TWO SEPARATE MOVES - SAME HABIT AS
001720*    DBT-PARTY-COMBINED IN DEBTREC.CPY.
001730 01  PAIRING-BLOCK.
001740     02  PAIRING-PAYER            PIC X(20).
001750     02  PAIRING-RECEIVER         PIC X(20).
001760 01  PAIRING-COMBINED REDEFINES PAIRING-BLOCK
001770                                     PIC X(40).
001780
001790******************************************************************
001800* PROCEDURE DIVISION.
001810******************************************************************
001820 PROCEDURE DIVISION.
001830*----------------------------------------------------------------
001840* MAINLINE - LOAD THE TWO TABLES FROM THE NET-BALANCE FILE,
001850* GREEDY-MATCH THEM DOWN TO NOTHING, THEN CLOSE OUT.
001860*----------------------------------------------------------------
001870 0000-MAIN-CONTROL.
001880     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001890     PERFORM 2000-LOAD-CRED-DEBT THRU 2000-EXIT.
001900     PERFORM 3000-MATCH-TRANSFERS THRU 3000-EXIT.
001910     IF XFR-COUNT = 0
001920         WRITE RPT-LINE FROM RPT-NONE-LINE
001930     END-IF.
001940     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
001950     STOP RUN.
001960
001970*----------------------------------------------------------------
001980* OPEN THE WORK FILE, THE PLAN FILE AND THE REPORT, ZERO THE
001990* TABLE AND TRANSFER COUNTERS.  ANY BAD OPEN GOES STRAIGHT TO
002000* THE ABEND PARAGRAPH.
002010*----------------------------------------------------------------
002020 1000-INITIALIZE.
002030     MOVE 0 TO CRED-COUNT.
002040     MOVE 0 TO DEBT-COUNT.
002050     MOVE 0 TO XFR-COUNT.
002060     OPEN INPUT NET-BAL-FILE.
002070     IF NBAL-STATUS NOT = "00"
002080         GO TO 9900-SYS-ERR.
002090     OPEN OUTPUT XFR-FILE.
002100     IF XFR-STATUS NOT = "00"
002110         GO TO 9900-SYS-ERR.
002120     OPEN OUTPUT REPORT-FILE.
002130     IF RPT-STATUS NOT = "00"
002140         GO TO 9900-SYS-ERR.
002150 1000-EXIT.
002160     EXIT.
002170
002180*----------------------------------------------------------------
002190* SPLIT THE NET-BALANCE FILE INTO A CREDITOR TABLE (POSITIVE)
002200* AND A DEBTOR TABLE (NEGATIVE), AMOUNTS KEPT UNSIGNED.
002210*----------------------------------------------------------------
002220 2000-LOAD-CRED-DEBT.
002230     READ NET-BAL-FILE
002240         AT END GO TO 2000-EXIT.
002250     IF NBL-NET-POSITIVE
002260         ADD 1 TO CRED-COUNT
002270         MOVE NBL-PERSON TO CR-NAME(CRED-COUNT)
002280         MOVE NBL-NET-CENT TO CR-AMOUNT-CENT(CRED-COUNT)
002290     ELSE
002300         ADD 1 TO DEBT-COUNT
002310         MOVE NBL-PERSON TO DB-NAME(DEBT-COUNT)
002320         MOVE NBL-NET-CENT TO DB-AMOUNT-CENT(DEBT-COUNT)
002330*        NBL-NET-CENT ARRIVES NEGATIVE FOR A DEBTOR - FLIP IT
002340*        HERE SO THE MATCH LOGIC BELOW NEVER HAS TO CARE ABOUT
002350*        SIGN AGAIN.
002360         COMPUTE DB-AMOUNT-CENT(DEBT-COUNT) =
002370             0 - DB-AMOUNT-CENT(DEBT-COUNT)
002380     END-IF.
002390     GO TO 2000-LOAD-CRED-DEBT.
002400 2000-EXIT.
002410     EXIT.
002420
002430*----------------------------------------------------------------
002440* GREEDY MATCH - REPEATEDLY PAIR THE LARGEST REMAINING CREDITOR
002450* WITH THE LARGEST REMAINING DEBTOR UNTIL BOTH TABLES ARE DRY.
002460* THIS DOES NOT ALWAYS GIVE THE ABSOLUTE FEWEST TRANSFERS
002470* MATHEMATICALLY POSSIBLE, BUT IT IS CLOSE ENOUGH AND SIMPLE
002480* ENOUGH TO EXPLAIN TO A USER WHO ASKS WHY THEY WERE PAIRED
002490* WITH A PARTICULAR PERSON.
002500*----------------------------------------------------------------
002510 3000-MATCH-TRANSFERS.
002520     PERFORM 3100-FIND-BIGGEST-CRED THRU 3100-EXIT.
002530     PERFORM 3200-FIND-BIGGEST-DEBT THRU 3200-EXIT.
002540     IF BIG-CRED-IDX = 0 OR BIG-DEBT-IDX = 0
002550         GO TO 3000-EXIT.
002560
002570*    THE TRANSFER CAN NEVER BE BIGGER THAN THE SMALLER OF THE
002580*    TWO SIDES - OTHERWISE ONE SIDE WOULD GO NEGATIVE.
002590     IF BEST-CRED-CENT < BEST-DEBT-CENT
002600         MOVE BEST-CRED-CENT TO MATCH-CENT
002610     ELSE
002620         MOVE BEST-DEBT-CENT TO MATCH-CENT
002630     END-IF.
002640
002650     MOVE DB-NAME(BIG-DEBT-IDX) TO PAIRING-PAYER.
002660     MOVE CR-NAME(BIG-CRED-IDX) TO PAIRING-RECEIVER.
002670     MOVE PAIRING-PAYER TO XFR-PAYER.
002680     MOVE PAIRING-RECEIVER TO XFR-RECEIVER.
002690     MOVE MATCH-CENT TO XFR-AMOUNT-CENT.
002700     WRITE XFR-REC.
002710     ADD 1 TO XFR-COUNT.
002720
002730     MOVE SPACES TO RPT-DETAIL-LINE.
002740     MOVE PAIRING-PAYER TO RPT-PAYER.
002750     MOVE PAIRING-RECEIVER TO RPT-RECEIVER.
002760     COMPUTE RPT-AMOUNT-ED = MATCH-CENT / 100.
002770     WRITE RPT-LINE FROM RPT-DETAIL-LINE.
002780
002790     SUBTRACT MATCH-CENT FROM CR-AMOUNT-CENT(BIG-CRED-IDX).
002800     SUBTRACT MATCH-CENT FROM DB-AMOUNT-CENT(BIG-DEBT-IDX).
002810
002820*    TOLERANCE - ANYTHING LEFT UNDER A CENT IS CALLED SQUARE.
002830     IF CR-AMOUNT-CENT(BIG-CRED-IDX) < 1
002840         MOVE 0 TO CR-AMOUNT-CENT(BIG-CRED-IDX)
002850     END-IF.
002860     IF DB-AMOUNT-CENT(BIG-DEBT-IDX) < 1
002870         MOVE 0 TO DB-AMOUNT-CENT(BIG-DEBT-IDX)
002880     END-IF.
002890
002900     GO TO 3000-MATCH-TRANSFERS.
002910 3000-EXIT.
002920     EXIT.
002930
002940*    LINEAR SCAN OF THE CREDITOR TABLE FOR THE LARGEST REMAINING
002950*    BALANCE.  RETURNS INDEX ZERO WHEN THE TABLE IS EMPTY OR
002960*    EVERY ENTRY HAS ALREADY BEEN ZEROED OUT BY THE TOLERANCE
002970*    CHECK ABOVE.
002980 3100-FIND-BIGGEST-CRED.
002990     MOVE 0 TO BIG-CRED-IDX.
003000     MOVE 0 TO BEST-CRED-CENT.
003010     IF CRED-COUNT = 0
003020         GO TO 3100-EXIT.
003030     PERFORM 3110-TEST-ONE-CRED THRU 3110-EXIT
003040         VARYING SUB FROM 1 BY 1
003050         UNTIL SUB > CRED-COUNT.
003060 3100-EXIT.
003070     EXIT.
003080
003090*    ONE TABLE ENTRY COMPARED AGAINST THE RUNNING BEST.
003100 3110-TEST-ONE-CRED.
003110     IF CR-AMOUNT-CENT(SUB) NOT > BEST-CRED-CENT
003120         GO TO 3110-EXIT.
003130     MOVE SUB TO BIG-CRED-IDX.
003140     MOVE CR-AMOUNT-CENT(SUB) TO BEST-CRED-CENT.
003150 3110-EXIT.
003160     EXIT.
003170
003180*    SAME SCAN AS 3100 BUT OVER THE DEBTOR TABLE - KEPT AS ITS
003190*    OWN PARAGRAPH RATHER THAN A SHARED ONE SO THE VARYING
003200*    CLAUSE CAN NAME DEBT-COUNT DIRECTLY.
003210 3200-FIND-BIGGEST-DEBT.
003220     MOVE 0 TO BIG-DEBT-IDX.
003230     MOVE 0 TO BEST-DEBT-CENT.
003240     IF DEBT-COUNT = 0
003250         GO TO 3200-EXIT.
003260     PERFORM 3210-TEST-ONE-DEBT THRU 3210-EXIT
003270         VARYING SUB FROM 1 BY 1
003280         UNTIL SUB > DEBT-COUNT.
003290 3200-EXIT.
003300     EXIT.
003310
003320*    ONE TABLE ENTRY COMPARED AGAINST THE RUNNING BEST.
003330 3210-TEST-ONE-DEBT.
003340     IF DB-AMOUNT-CENT(SUB) NOT > BEST-DEBT-CENT
003350         GO TO 3210-EXIT.
003360     MOVE SUB TO BIG-DEBT-IDX.
003370     MOVE DB-AMOUNT-CENT(SUB) TO BEST-DEBT-CENT.
003380 3210-EXIT.
003390     EXIT.
003400
003410*----------------------------------------------------------------
003420* CLOSE UP - STAMP THE TRANSFER COUNT INTO THE TRAILER LINE
003430* BEFORE WRITING IT, THEN CLOSE ALL THREE FILES.
003440*----------------------------------------------------------------
003450 9000-CLOSE-FILES.
003460     CLOSE NET-BAL-FILE.
003470     CLOSE XFR-FILE.
003480     MOVE XFR-COUNT TO RPT-TRAILER-COUNT-ED.
003490     WRITE RPT-LINE FROM RPT-TRAILER-LINE.
003500     CLOSE REPORT-FILE.
003510 9000-EXIT.
003520     EXIT.
003530
003540*    ANY FILE OPEN FAILURE LANDS HERE - NO PARTIAL PLAN WRITTEN.
003550 9900-SYS-ERR.
003560     DISPLAY "STLPLN - FILE OPEN ERROR - RUN ABENDED".
003570     STOP RUN.
