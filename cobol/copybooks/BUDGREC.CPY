000100******************************************************************
000110* BUDGREC.CPY
000120* MONTHLY BUDGET LIMIT TABLE RECORD LAYOUT
000130* USED BY  - BUDGMON (BUDGET STATUS REPORT)
000140*          - MSUMRPT (MONTHLY SUMMARY REPORT)
000150*          - WKRPT   (WEEKLY REPORT)
000160******************************************************************
000170* CHANGE LOG
000180*   1995-02-14 JLG  ORIGINAL LAYOUT.
000190*   1998-09-14 JLG  Y2K SWEEP - NO DATE FIELDS ON THIS FILE,
000200*                   COPYBOOK REVIEWED, NO CHANGE REQUIRED.
000210*   2003-04-09 MTC  ADDED BUD-ACTIVE-FLAG - REQ 03-090 WANTED
000220*                   A WAY TO RETIRE A CATEGORY WITHOUT DELETING
000230*                   ITS HISTORY.  NEVER WIRED UP END TO END.
000240******************************************************************
000250 01  BUDGET-REC.
000260*    CATEGORY IS THE UNIQUE KEY - ALWAYS LOWER CASE, SEE THE
000270*    CATEGORISER TABLE IN CATKWD.CPY FOR THE VALID CODES.
000280     02  BUD-CATEGORY                PIC X(15).
000290     02  BUD-AMOUNT-FIELDS.
000300         03  BUD-AMOUNT-ENT          PIC 9(7).
000310         03  BUD-AMOUNT-DEC          PIC 9(02).
000320     02  BUD-AMOUNT-CENT REDEFINES BUD-AMOUNT-FIELDS
000330                                     PIC 9(09).
000340     02  BUD-ACTIVE-FLAG             PIC 9(01).
000350         88  BUD-IS-ACTIVE           VALUE 1.
000360         88  BUD-IS-RETIRED          VALUE 0.
000370     02  FILLER                      PIC X(06).
