000100******************************************************************
000110* DEBTREC.CPY
000120* SHARED-EXPENSE LEDGER MASTER RECORD LAYOUT
000130* USED BY  - DBTNET  (NETTING OF OPEN DEBTS)
000140*          - DEBTCLR (CLEARING / SETTLEMENT OF DEBTS)
000150******************************************************************
000160* CHANGE LOG
000170*   1989-04-11 RMS  ORIGINAL LAYOUT, ONE DEBT PER PERSON PAIR.
000180*   1990-11-02 RMS  ADDED DESCRIPTION FIELD PER USER REQUEST.
000190*   1993-06-30 JLG  SPLIT DATE INTO ANO/MES/DIA/HOR/MIN/SEG TO
000200*                   MATCH SHOP STANDARD TIMESTAMP LAYOUT.
000210*   1998-09-14 JLG  Y2K - CENTURY DIGITS ADDED TO DBT-CR-YEAR,
000220*                   FILLER REDUCED ACCORDINGLY.  REQ 98-0231.
000230*   2001-02-27 MTC  ADDED DBT-SETTLED-FLAG 88-LEVELS.  REQ 01-014.
000240*   2004-08-05 MTC  RESERVED FILLER FOR FUTURE THIRD-PARTY TAG.
000250******************************************************************
000260 01  DEBT-REC.
000270*    UNIQUE SEQUENCE NUMBER ASSIGNED AT ENTRY TIME
000280     02  DBT-ID                      PIC 9(06).
000290*    PARTY NAMES ARE ALWAYS STORED LOWER CASE - SEE DBTNET
000300*    PARAGRAPH 3000-FOLD-DEBT FOR THE FOLDING RULE.  "me" IS
000310*    RESERVED FOR THE LEDGER OWNER.
000320     02  DBT-PARTY-BLOCK.
000330         03  DBT-CREDITOR            PIC X(20).
000340         03  DBT-DEBTOR              PIC X(20).
000350*    ALTERNATE VIEW OF THE PARTY BLOCK USED WHEN THE TWO NAMES
000360*    ARE MOVED OR COMPARED AS A SINGLE 40-BYTE UNIT.
000370     02  DBT-PARTY-COMBINED REDEFINES DBT-PARTY-BLOCK
000380                                     PIC X(40).
000390*    AMOUNT IS CARRIED SPLIT INTO WHOLE UNITS AND CENTS, SHOP
000400*    STANDARD FOR ZONED MONEY (NO PACKED FIELDS ON THIS LEDGER).
000410     02  DBT-AMOUNT-FIELDS.
000420         03  DBT-AMOUNT-ENT          PIC S9(7).
000430         03  DBT-AMOUNT-DEC          PIC 9(02).
000440     02  DBT-DESCRIPTION             PIC X(40).
000450     02  DBT-SETTLED-FLAG            PIC 9(01).
000460         88  DBT-OPEN                VALUE 0.
000470         88  DBT-SETTLED             VALUE 1.
000480*    CREATED-DATE IS THE ORDERING KEY FOR CLEARING (OLDEST
000490*    RECORD FIRST) AND IS KEPT IN THE SAME BROKEN-OUT FORM AS
000500*    THE TRANSACTION REGISTER SO THE TWO FILES SORT ALIKE.
000510     02  DBT-CREATED-DATE.
000520         03  DBT-CR-YEAR             PIC 9(04).
000530         03  DBT-CR-MONTH            PIC 9(02).
000540         03  DBT-CR-DAY              PIC 9(02).
000550         03  DBT-CR-HOUR             PIC 9(02).
000560         03  DBT-CR-MIN              PIC 9(02).
000570         03  DBT-CR-SEC              PIC 9(02).
000580*    WHOLE-FIELD NUMERIC VIEW - USED BY DEBTCLR TO COMPARE TWO
000590*    DATES IN ONE COMPUTE INSTEAD OF SIX.
000600     02  DBT-CR-TIMESTAMP REDEFINES DBT-CREATED-DATE
000610                                     PIC 9(14).
000620*    DATE-ONLY VIEW - USED WHEN ONLY YYYYMMDD MATTERS.
000630     02  DBT-CR-DATE-ONLY REDEFINES DBT-CREATED-DATE.
000640         03  DBT-CR-YMD              PIC 9(08).
000650         03  FILLER                  PIC 9(06).
000660*    RESERVED - REQ 04-118 ASKED FOR A THIRD-PARTY WITNESS TAG
000670*    ON SPLIT-BILL DEBTS.  NEVER IMPLEMENTED.  DO NOT REUSE
000680*    WITHOUT CHECKING WITH MTC.
000690     02  FILLER                      PIC X(09).
