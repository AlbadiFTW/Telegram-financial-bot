000100******************************************************************
000110* NETBAL.CPY
000120* NET-BALANCE WORK RECORD - ONE PER PERSON, OUTPUT OF DBTNET,
000130* INPUT TO STLPLN.  WRITTEN AS A FLAT INTERMEDIATE FILE SO THE
000140* SETTLEMENT STEP CAN RUN INDEPENDENTLY OF THE NETTING STEP.
000150******************************************************************
000160* CHANGE LOG
000170*   2005-03-01 MTC  ORIGINAL LAYOUT - REQ 05-041 ASKED FOR THE
000180*                   NETTING AND SETTLEMENT JOBS TO BE SPLIT SO
000190*                   THE BALANCES COULD BE RE-RUN ON THEIR OWN.
000200******************************************************************
000210 01  NET-BAL-REC.
000220*    PERSON NAME, LOWER CASE, "me" NEVER APPEARS HERE - ME'S
000230*    SHARE IS FOLDED INTO EVERYONE ELSE'S NET AMOUNT.
000240     02  NBL-PERSON                  PIC X(20).
000250*    POSITIVE = PERSON OWES ME, NEGATIVE = I OWE THE PERSON.
000260     02  NBL-NET-SIGN                PIC X(01).
000270         88  NBL-NET-POSITIVE        VALUE "+".
000280         88  NBL-NET-NEGATIVE        VALUE "-".
000290     02  NBL-NET-FIELDS.
000300         03  NBL-NET-ENT             PIC 9(7).
000310         03  NBL-NET-DEC             PIC 9(02).
000320     02  NBL-NET-CENT REDEFINES NBL-NET-FIELDS
000330                                     PIC 9(09).
000340     02  FILLER                      PIC X(08).
