000100******************************************************************
000110* XFRREC.CPY
000120* SETTLEMENT TRANSFER WORK RECORD - ONE PER TRANSFER PRODUCED BY
000130* STLPLN'S GREEDY MATCH OF CREDITORS AGAINST DEBTORS.
000140******************************************************************
000150* CHANGE LOG
000160*   2005-03-01 MTC  ORIGINAL LAYOUT - COMPANION TO NETBAL.CPY.
000170******************************************************************
000180 01  XFR-REC.
000190     02  XFR-PAYER                   PIC X(20).
000200     02  XFR-RECEIVER                PIC X(20).
000210     02  XFR-AMOUNT-FIELDS.
000220         03  XFR-AMOUNT-ENT          PIC 9(7).
000230         03  XFR-AMOUNT-DEC          PIC 9(02).
000240     02  XFR-AMOUNT-CENT REDEFINES XFR-AMOUNT-FIELDS
000250                                     PIC 9(09).
000260     02  FILLER                      PIC X(10).
