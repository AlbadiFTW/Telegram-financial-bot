000100******************************************************************
000110* TRANREC.CPY
000120* PERSONAL TRANSACTION REGISTER MASTER RECORD LAYOUT
000130* USED BY  - STMTIMP (BANK STATEMENT IMPORT / POSTING)
000140*          - MSUMRPT (MONTHLY SUMMARY REPORT)
000150*          - WKRPT   (WEEKLY REPORT)
000160*          - BUDGMON (BUDGET STATUS REPORT)
000170*          - TRNDEL  (TRANSACTION DELETE / CATEGORY PURGE)
000180******************************************************************
000190* CHANGE LOG
000200*   1991-01-08 RMS  ORIGINAL LAYOUT - SPEND ROWS ONLY.
000210*   1992-05-19 RMS  ADDED TRAN-TYPE TO CARRY INCOME AS WELL.
000220*   1993-06-30 JLG  SPLIT DATE FIELDS - SAME STANDARD AS THE
000230*                   DEBT LEDGER (SEE DEBTREC.CPY).
000240*   1997-03-02 JLG  CATEGORY FIELD WIDENED 10 TO 15 - REQ 97-055.
000250*   1998-09-14 JLG  Y2K - CENTURY DIGITS, SEE DEBTREC.CPY NOTE.
000260*   2002-10-21 MTC  ADDED TRAN-SOURCE 88-LEVELS FOR IMPORTED VS.
000270*                   HAND-KEYED ROWS.  REQ 02-201.
000280******************************************************************
000290 01  TRAN-REC.
000300*    UNIQUE SEQUENCE NUMBER ASSIGNED AT POSTING TIME
000310     02  TRAN-ID                     PIC 9(06).
000320*    AMOUNT IS ALWAYS STORED POSITIVE - DIRECTION COMES FROM
000330*    TRAN-TYPE BELOW, NEVER FROM THE SIGN OF THIS FIELD.
000340     02  TRAN-AMOUNT-FIELDS.
000350         03  TRAN-AMOUNT-ENT         PIC 9(7).
000360         03  TRAN-AMOUNT-DEC         PIC 9(02).
000370*    NUMERIC VIEW OF THE WHOLE AMOUNT IN CENTS - LOADED BY
000380*    100-BUILD-CENTS IN EACH PROGRAM THAT NEEDS TO ADD IT TO
000390*    THE RUNNING BALANCE.
000400     02  TRAN-AMOUNT-CENT REDEFINES TRAN-AMOUNT-FIELDS
000410                                     PIC 9(09).
000420     02  TRAN-TYPE                   PIC X(06).
000430         88  TRAN-IS-SPEND           VALUE "SPEND ".
000440         88  TRAN-IS-INCOME          VALUE "INCOME".
000450*    TRAN-SOURCE IS NOT ON THE ORIGINAL DESIGN - ADDED SO THE
000460*    IMPORT JOB (STMTIMP) CAN BE TOLD APART FROM HAND ENTRY
000470*    WITHOUT SCANNING THE DESCRIPTION.
000480     02  TRAN-SOURCE                 PIC 9(01).
000490         88  TRAN-SRC-MANUAL         VALUE 0.
000500         88  TRAN-SRC-IMPORTED       VALUE 1.
000510     02  TRAN-CATEGORY               PIC X(15).
000520     02  TRAN-DESCRIPTION            PIC X(40).
000530*    CREATED-DATE - SAME BROKEN-OUT FORM AS DEBTREC.CPY.  THE
000540*    YYYY-MM PREFIX USED BY MSUMRPT/WKRPT TO SELECT A MONTH IS
000550*    JUST DTR-CR-YEAR AND DTR-CR-MONTH TOGETHER.
000560     02  TRAN-CREATED-DATE.
000570         03  TRAN-CR-YEAR            PIC 9(04).
000580         03  TRAN-CR-MONTH           PIC 9(02).
000590         03  TRAN-CR-DAY             PIC 9(02).
000600         03  TRAN-CR-HOUR            PIC 9(02).
000610         03  TRAN-CR-MIN             PIC 9(02).
000620         03  TRAN-CR-SEC             PIC 9(02).
000630     02  TRAN-CR-TIMESTAMP REDEFINES TRAN-CREATED-DATE
000640                                     PIC 9(14).
000650*    MONTH-SELECTION VIEW - YEAR AND MONTH ONLY, USED BY THE
000660*    REPORT PROGRAMS TO MATCH THE REQUESTED YYYY-MM.
000670     02  TRAN-CR-YEAR-MONTH REDEFINES TRAN-CREATED-DATE.
000680         03  TRAN-CR-YM              PIC 9(06).
000690         03  FILLER                  PIC 9(08).
000700*    RESERVED - PROPOSED "RECONCILED" FLAG FROM REQ 03-077 WAS
000710*    NEVER BUILT.  LEAVE FOR NOW.
000720     02  FILLER                      PIC X(04).
