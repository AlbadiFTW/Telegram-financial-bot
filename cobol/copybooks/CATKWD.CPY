000100******************************************************************
000110* CATKWD.CPY
000120* DESCRIPTION-TO-CATEGORY KEYWORD TABLE, USED BY STMTIMP TO
000130* AUTO-CATEGORISE IMPORTED AND HAND-KEYED TRANSACTIONS.
000140*
000150* TABLE IS SCANNED TOP TO BOTTOM.  THE FIRST ENTRY WHOSE
000160* KEYWORD APPEARS ANYWHERE IN THE LOWER-CASED DESCRIPTION
000170* WINS.  THE ORDER BELOW *IS* THE BUSINESS RULE - DO NOT
000180* ALPHABETISE THIS TABLE.  IF NOTHING MATCHES THE CATEGORY
000190* IS SET TO "other" BY THE CALLING PARAGRAPH.
000200******************************************************************
000210* CHANGE LOG
000220*   2007-11-03 MTC  ORIGINAL TABLE - 40 UAE-COMMON KEYWORDS.
000230*   2009-06-22 MTC  ADDED FOOD DELIVERY / FAST FOOD KEYWORDS.
000240*   2011-01-30 DSK  ADDED SHOPPING AND ENTERTAINMENT KEYWORDS.
000250*   2013-08-17 DSK  ADDED HEALTH AND TRAVEL CATEGORIES WHOLE.
000260*   2015-03-12 DSK  ADDED "income" CATEGORY - REQ 15-006 SO
000270*                   SALARY CREDITS STOP LANDING IN "other".
000280*   2016-09-27 PLR  NON-LATIN KEYWORD VARIANTS PROPOSED IN
000290*                   REQ 16-140 - NOT BUILT, TABLE IS ASCII ONLY.
000300******************************************************************
000310 01  CAT-KW-TABLE-DATA.
000320     05  FILLER              PIC X(30) VALUE
000330         "restaurant     food           ".
000340     05  FILLER              PIC X(30) VALUE
000350         "cafe           food           ".
000360     05  FILLER              PIC X(30) VALUE
000370         "coffee         food           ".
000380     05  FILLER              PIC X(30) VALUE
000390         "starbucks      food           ".
000400     05  FILLER              PIC X(30) VALUE
000410         "mcdonald       food           ".
000420     05  FILLER              PIC X(30) VALUE
000430         "kfc            food           ".
000440     05  FILLER              PIC X(30) VALUE
000450         "burger         food           ".
000460     05  FILLER              PIC X(30) VALUE
000470         "pizza          food           ".
000480     05  FILLER              PIC X(30) VALUE
000490         "subway         food           ".
000500     05  FILLER              PIC X(30) VALUE
000510         "shawarma       food           ".
000520     05  FILLER              PIC X(30) VALUE
000530         "lunch          food           ".
000540     05  FILLER              PIC X(30) VALUE
000550         "dinner         food           ".
000560     05  FILLER              PIC X(30) VALUE
000570         "breakfast      food           ".
000580     05  FILLER              PIC X(30) VALUE
000590         "food           food           ".
000600     05  FILLER              PIC X(30) VALUE
000610         "grocery        food           ".
000620     05  FILLER              PIC X(30) VALUE
000630         "supermarket    food           ".
000640     05  FILLER              PIC X(30) VALUE
000650         "carrefour      food           ".
000660     05  FILLER              PIC X(30) VALUE
000670         "lulu           food           ".
000680     05  FILLER              PIC X(30) VALUE
000690         "spinneys       food           ".
000700     05  FILLER              PIC X(30) VALUE
000710         "waitrose       food           ".
000720     05  FILLER              PIC X(30) VALUE
000730         "bakery         food           ".
000740     05  FILLER              PIC X(30) VALUE
000750         "sushi          food           ".
000760     05  FILLER              PIC X(30) VALUE
000770         "noodle         food           ".
000780     05  FILLER              PIC X(30) VALUE
000790         "uber           transport      ".
000800     05  FILLER              PIC X(30) VALUE
000810         "careem         transport      ".
000820     05  FILLER              PIC X(30) VALUE
000830         "taxi           transport      ".
000840     05  FILLER              PIC X(30) VALUE
000850         "fuel           transport      ".
000860     05  FILLER              PIC X(30) VALUE
000870         "petrol         transport      ".
000880     05  FILLER              PIC X(30) VALUE
000890         "gas station    transport      ".
000900     05  FILLER              PIC X(30) VALUE
000910         "adnoc          transport      ".
000920     05  FILLER              PIC X(30) VALUE
000930         "enoc           transport      ".
000940     05  FILLER              PIC X(30) VALUE
000950         "parking        transport      ".
000960     05  FILLER              PIC X(30) VALUE
000970         "metro          transport      ".
000980     05  FILLER              PIC X(30) VALUE
000990         "bus            transport      ".
001000     05  FILLER              PIC X(30) VALUE
001010         "transport      transport      ".
001020     05  FILLER              PIC X(30) VALUE
001030         "toll           transport      ".
001040     05  FILLER              PIC X(30) VALUE
001050         "salik          transport      ".
001060     05  FILLER              PIC X(30) VALUE
001070         "amazon         shopping       ".
001080     05  FILLER              PIC X(30) VALUE
001090         "noon           shopping       ".
001100     05  FILLER              PIC X(30) VALUE
001110         "ikea           shopping       ".
001120     05  FILLER              PIC X(30) VALUE
001130         "zara           shopping       ".
001140     05  FILLER              PIC X(30) VALUE
001150         "h&m            shopping       ".
001160     05  FILLER              PIC X(30) VALUE
001170         "lulu           shopping       ".
001180     05  FILLER              PIC X(30) VALUE
001190         "mall           shopping       ".
001200     05  FILLER              PIC X(30) VALUE
001210         "shop           shopping       ".
001220     05  FILLER              PIC X(30) VALUE
001230         "store          shopping       ".
001240     05  FILLER              PIC X(30) VALUE
001250         "electronics    shopping       ".
001260     05  FILLER              PIC X(30) VALUE
001270         "apple          shopping       ".
001280     05  FILLER              PIC X(30) VALUE
001290         "samsung        shopping       ".
001300     05  FILLER              PIC X(30) VALUE
001310         "clothes        shopping       ".
001320     05  FILLER              PIC X(30) VALUE
001330         "fashion        shopping       ".
001340     05  FILLER              PIC X(30) VALUE
001350         "etisalat       bills          ".
001360     05  FILLER              PIC X(30) VALUE
001370         "du             bills          ".
001380     05  FILLER              PIC X(30) VALUE
001390         "addc           bills          ".
001400     05  FILLER              PIC X(30) VALUE
001410         "dewa           bills          ".
001420     05  FILLER              PIC X(30) VALUE
001430         "utility        bills          ".
001440     05  FILLER              PIC X(30) VALUE
001450         "electricity    bills          ".
001460     05  FILLER              PIC X(30) VALUE
001470         "water          bills          ".
001480     05  FILLER              PIC X(30) VALUE
001490         "internet       bills          ".
001500     05  FILLER              PIC X(30) VALUE
001510         "phone          bills          ".
001520     05  FILLER              PIC X(30) VALUE
001530         "netflix        bills          ".
001540     05  FILLER              PIC X(30) VALUE
001550         "spotify        bills          ".
001560     05  FILLER              PIC X(30) VALUE
001570         "subscription   bills          ".
001580     05  FILLER              PIC X(30) VALUE
001590         "rent           bills          ".
001600     05  FILLER              PIC X(30) VALUE
001610         "insurance      bills          ".
001620     05  FILLER              PIC X(30) VALUE
001630         "cinema         entertainment  ".
001640     05  FILLER              PIC X(30) VALUE
001650         "movie          entertainment  ".
001660     05  FILLER              PIC X(30) VALUE
001670         "theatre        entertainment  ".
001680     05  FILLER              PIC X(30) VALUE
001690         "concert        entertainment  ".
001700     05  FILLER              PIC X(30) VALUE
001710         "event          entertainment  ".
001720     05  FILLER              PIC X(30) VALUE
001730         "ticket         entertainment  ".
001740     05  FILLER              PIC X(30) VALUE
001750         "game           entertainment  ".
001760     05  FILLER              PIC X(30) VALUE
001770         "bowling        entertainment  ".
001780     05  FILLER              PIC X(30) VALUE
001790         "gym            entertainment  ".
001800     05  FILLER              PIC X(30) VALUE
001810         "theme park     entertainment  ".
001820     05  FILLER              PIC X(30) VALUE
001830         "yas            entertainment  ".
001840     05  FILLER              PIC X(30) VALUE
001850         "ferrari        entertainment  ".
001860     05  FILLER              PIC X(30) VALUE
001870         "global village entertainment  ".
001880     05  FILLER              PIC X(30) VALUE
001890         "pharmacy       health         ".
001900     05  FILLER              PIC X(30) VALUE
001910         "hospital       health         ".
001920     05  FILLER              PIC X(30) VALUE
001930         "clinic         health         ".
001940     05  FILLER              PIC X(30) VALUE
001950         "doctor         health         ".
001960     05  FILLER              PIC X(30) VALUE
001970         "medical        health         ".
001980     05  FILLER              PIC X(30) VALUE
001990         "medicine       health         ".
002000     05  FILLER              PIC X(30) VALUE
002010         "dentist        health         ".
002020     05  FILLER              PIC X(30) VALUE
002030         "optical        health         ".
002040     05  FILLER              PIC X(30) VALUE
002050         "health         health         ".
002060     05  FILLER              PIC X(30) VALUE
002070         "airline        travel         ".
002080     05  FILLER              PIC X(30) VALUE
002090         "flight         travel         ".
002100     05  FILLER              PIC X(30) VALUE
002110         "hotel          travel         ".
002120     05  FILLER              PIC X(30) VALUE
002130         "airbnb         travel         ".
002140     05  FILLER              PIC X(30) VALUE
002150         "booking        travel         ".
002160     05  FILLER              PIC X(30) VALUE
002170         "expedia        travel         ".
002180     05  FILLER              PIC X(30) VALUE
002190         "etihad         travel         ".
002200     05  FILLER              PIC X(30) VALUE
002210         "emirates       travel         ".
002220     05  FILLER              PIC X(30) VALUE
002230         "flydubai       travel         ".
002240     05  FILLER              PIC X(30) VALUE
002250         "airport        travel         ".
002260     05  FILLER              PIC X(30) VALUE
002270         "visa           travel         ".
002280     05  FILLER              PIC X(30) VALUE
002290         "salary         income         ".
002300     05  FILLER              PIC X(30) VALUE
002310         "payroll        income         ".
002320     05  FILLER              PIC X(30) VALUE
002330         "transfer in    income         ".
002340     05  FILLER              PIC X(30) VALUE
002350         "deposit        income         ".
002360     05  FILLER              PIC X(30) VALUE
002370         "refund         income         ".
002380     05  FILLER              PIC X(30) VALUE
002390         "cashback       income         ".
002400 01  CAT-KW-TABLE REDEFINES CAT-KW-TABLE-DATA.
002410     05  CAT-KW-ENTRY OCCURS 104 TIMES
002420                 INDEXED BY CAT-KW-IDX.
002430         10  CAT-KW-TEXT             PIC X(15).
002440         10  CAT-KW-CATEGORY         PIC X(15).
