000100******************************************************************
000110* CFGREC.CPY
000120* CONFIGURATION / RUNNING BALANCE KEY-VALUE RECORD LAYOUT
000130* USED BY  - STMTIMP, MSUMRPT, WKRPT, TRNDEL, DEBTCLR
000140******************************************************************
000150* CHANGE LOG
000160*   1996-07-01 JLG  ORIGINAL LAYOUT - "balance" KEY ONLY.
000170*   1999-01-11 JLG  ADDED "initial_balance" KEY FOR THE WEEKLY
000180*                   BALANCE ALERT PERCENTAGE.  REQ 98-0231 FOLLOW-UP.
000190******************************************************************
000200 01  CONFIG-REC.
000210*    RECOGNISED KEYS TODAY ARE "balance" AND "initial_balance".
000220*    KEY IS STORED EXACTLY AS TYPED - NOT UPPERCASED.
000230     02  CFG-KEY                     PIC X(20).
000240*    VALUE IS KEPT AS TEXT, ALWAYS 2 DECIMALS, SIGN LEADING
000250*    WHEN NEGATIVE, SO A GIVEN KEY CAN BE DISPLAYED WITHOUT
000260*    EDITING.  PROGRAMS THAT NEED TO DO ARITHMETIC ON IT
000270*    UNSTRING THE SIGN, WHOLE PART AND CENTS OUT OF IT.
000280     02  CFG-VALUE                   PIC X(20).
000290     02  FILLER                      PIC X(04).
