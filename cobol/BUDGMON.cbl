000100******************************************************************
000110* IDENTIFICATION DIVISION.
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID. BUDGMON.
000150 AUTHOR. J L GUTIERREZ.
000160 INSTALLATION. UNIZARBANK.
000170 DATE-WRITTEN. 1995-02-20.
000180 DATE-COMPILED.
000190 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000200******************************************************************
000210* BUDGMON - BUDGET STATUS REPORT
000220*
000230* SCANS THE TRANSACTION REGISTER FOR THE CURRENT MONTH, TOTALS
000240* SPEND BY CATEGORY, AND COMPARES EACH TOTAL AGAINST THE MONTHLY
000250* LIMIT ON THE BUDGET TABLE.  EACH LINE OF THE REPORT SHOWS THE
000260* PERCENT OF LIMIT USED AND A TRAFFIC-LIGHT STATUS - GREEN, THEN
000270* YELLOW AT 75%, ORANGE AT 90%, RED AT 100% AND OVER.
000280*
000290* THIS IS THE SIMPLER OF THE TWO BUDGET REPORTS - IT DOES NOT
000300* TOUCH CONFIG-FILE OR THE BALANCE FLOW BLOCK THE WAY MSUMRPT
000310* DOES.  IT EXISTS BECAUSE OPERATIONS WANTED A ONE-SCREEN BUDGET
000320* CHECK THEY COULD RUN NIGHTLY WITHOUT WAITING ON THE FULL MONTHLY
000330* SUMMARY JOB.
000340******************************************************************
000350* CHANGE LOG
000360*   1995-02-20 JLG  ORIGINAL PROGRAM - COMPANION TO THE NEW
000370*                   BUDGREC.CPY TABLE.  RAN MONTHLY BY OPERATOR
000380*                   REQUEST ONLY.
000390*   1996-08-19 JLG  CATEGORY TABLE RAISED FROM 12 TO 20 ENTRIES TO
000400*                   MATCH THE NEW BUDGREC.CPY LIMIT.
000410*   1998-09-24 JLG  Y2K SWEEP - SEE TRANREC.CPY CENTURY DIGITS.
000420*   2003-04-10 MTC  DROPPED THE BUD-ACTIVE-FLAG CHECK - REQ 03-090
000430*                   WAS NEVER FINISHED, EVERY BUDGET ROW COUNTS.
000440*   2007-08-02 MTC  SCHEDULED NIGHTLY INSTEAD OF ON REQUEST - SEE
000450*                   OPERATIONS RUN BOOK.  REQ 07-140.
000460*   2009-01-13 MTC  LINE-COUNT ADDED SO THE OPERATOR CAN CONFIRM
000470*                   FROM THE JOB LOG HOW MANY BUDGET ROWS PRINTED.
000480*   2011-05-19 DSK  PERCENT COLUMN WIDENED - CATEGORIES OVER 999%
000490*                   OF LIMIT WERE TRUNCATING ON THE PRINTOUT.
000500*   2013-03-11 MTC  REQ 4471 - BRANCH ASKED FOR THE BAR GRAPH
000510*                   BACK, LIKE THE OLD GREENBAR HAD.  ADDED THE
000520*                   10-CELL BAR AND SWITCHED PCT TO WHOLE NUMBERS
000530*                   TO MATCH THE NEW TELLER SCREEN LAYOUT.
000540*   2016-09-07 DSK  REQ 16-204 - MSUMRPT NOW SHARES THIS SAME BAR
000550*                   AND THRESHOLD LOGIC, HAND-CARRIED PARAGRAPH
000560*                   FOR PARAGRAPH SINCE THE SHOP HAS NO SUBPROGRAM
000570*                   LIBRARY FOR COMMON REPORT PIECES.
000580******************************************************************
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000640     UPSI-0 SWITCH IS SW-QUIET
000650         ON STATUS IS SW-QUIET-ON
000660         OFF STATUS IS SW-QUIET-OFF.
000670
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700*    TRANSACTION REGISTER - SEE TRANREC.CPY.  READ FRONT TO BACK
000710*    ONCE; ROWS OUTSIDE THE CURRENT MONTH ARE SKIPPED.
000720     SELECT TRAN-FILE ASSIGN TO TRANREG
000730         ORGANIZATION IS SEQUENTIAL
000740         FILE STATUS IS TRAN-STATUS.
000750
000760*    BUDGET LEDGER - SEE BUDGREC.CPY.  ONE ROW PER CATEGORY LIMIT,
000770*    READ FRONT TO BACK ONCE THE SPEND TABLE IS BUILT.
000780     SELECT BUDGET-FILE ASSIGN TO BUDGLDG
000790         ORGANIZATION IS SEQUENTIAL
000800         FILE STATUS IS BUDG-STATUS.
000810
000820*    THE PRINTED BUDGET STATUS REPORT ITSELF.
000830     SELECT REPORT-FILE ASSIGN TO RPTBUDG
000840         ORGANIZATION IS SEQUENTIAL
000850         FILE STATUS IS RPT-STATUS.
000860
000870 DATA DIVISION.
000880 FILE SECTION.
000890 FD  TRAN-FILE
000900     LABEL RECORD STANDARD.
000910 COPY TRANREC.
000920
000930 FD  BUDGET-FILE
000940     LABEL RECORD STANDARD.
000950 COPY BUDGREC.
000960
000970 FD  REPORT-FILE
000980     LABEL RECORD STANDARD.
000990 01  RPT-LINE                        PIC X(80).
001000
001010 WORKING-STORAGE SECTION.
001020*    FILE STATUS BYTES - CHECKED AFTER EVERY OPEN.
001030 77  TRAN-STATUS                  PIC X(02).
001040 77  BUDG-STATUS                  PIC X(02).
001050 77  RPT-STATUS                   PIC X(02).
001060
001070*    TRAN-EOF-SW DRIVES THE MAIN SCAN LOOP.  CAT-COUNT IS THE
001080*    CATEGORY-TABLE HIGH-WATER MARK.  LINE-COUNT IS PRINTED TO THE
001090*    JOB LOG ONLY, NOT TO THE REPORT ITSELF.
001100 77  TRAN-EOF-SW                  PIC 9(01) COMP.
001110     88  TRAN-EOF                 VALUE 1.
001120 77  CAT-COUNT                    PIC 9(02) COMP.
001130 77  SUB                          PIC 9(02) COMP.
001140 77  LINE-COUNT                   PIC 9(04) COMP.
001150
001160*    TODAY'S DATE, USED ONLY TO PICK OUT THE CURRENT YEAR/MONTH -
001170*    NOT PRINTED ANYWHERE ON THIS REPORT.
001180 77  SYS-DATE-8                   PIC 9(08).
001190 77  CURRENT-YM                   PIC 9(06).
001200
001210*    ONE ENTRY PER CATEGORY SEEN ON A SPEND ROW THIS MONTH -
001220*    BUILT AS THE REGISTER IS SCANNED, NOT KNOWN IN ADVANCE.
001230 01  CAT-SPEND-TABLE.
001240     02  CAT-SPEND-ENTRY OCCURS 20 TIMES INDEXED BY CS-IDX.
001250         03  CS-CATEGORY             PIC X(15).
001260         03  CS-SPEND-CENT           PIC S9(09) COMP.
001270
001280*    SEARCH KEY AND FOUND-FLAG FOR 2200-FIND-CATEGORY, SHARED BY
001290*    THE SPEND-ACCUMULATION PASS AND THE BUDGET-LINE PASS.
001300 01  FIND-CATEGORY                PIC X(15).
001310 77  FOUND-SW                     PIC 9(01) COMP.
001320     88  CAT-FOUND                VALUE 1.
001330
001340 77  LIMIT-CENT                   PIC S9(09) COMP.
001350 77  SPEND-CENT-WORK              PIC S9(09) COMP.
001360
001370*    PERCENT-WHOLE CARRIES TWO IMPLIED DECIMAL PLACES (HUNDREDTHS
001380*    OF A PERCENT) SO THE 90/75 THRESHOLD TESTS ARE EXACT WITHOUT
001390*    A DECIMAL COMPUTE.  ITS REDEFINED DISPLAY VIEW IS NOT
001400*    CURRENTLY PRINTED BUT IS KEPT FOR DEBUGGING DISPLAYS.
001410 01  PERCENT-FIELDS.
001420     02  PERCENT-WHOLE            PIC 9(05) COMP.
001430     02  PERCENT-CENT REDEFINES PERCENT-WHOLE
001440                                     PIC 9(05).
001450 77  PERCENT-INT                  PIC 9(05) COMP.
001460
001470*    10-CELL PROGRESS BAR - ONE "#" PER 10% OF LIMIT USED, UP
001480*    TO A FULL BAR AT 100% AND OVER.  SEE 900-BUILD-PROGRESS-BAR.
001490 77  BAR-CELLS                    PIC 9(02) COMP.
001500 77  BAR-SUB                      PIC 9(02) COMP.
001510 01  BAR-TEXT                     PIC X(10).
001520
001530 01  STATUS-TEXT                  PIC X(10).
001540
001550*    SIGNED/EDITED WORK FIELDS FOR THE SPEND AND LIMIT AMOUNTS -
001560*    THE LEDGER FIGURES ARE UNSIGNED CENTS BUT THE PRINTED FORM
001570*    CARRIES TWO DECIMAL PLACES.
001580 01  SPEND-SIGNED                 PIC S9(7)V99.
001590 01  SPEND-EDIT                   PIC Z,ZZZ,ZZ9.99.
001600 01  LIMIT-SIGNED                 PIC S9(7)V99.
001610 01  LIMIT-EDIT                   PIC Z,ZZZ,ZZ9.99.
001620
001630*    REPORT LINE LAYOUTS - ONE HEADING LINE, ONE DETAIL LINE PER
001640*    BUDGET ROW, BOTH 80 BYTES.
001650 01  RPT-HEADING-LINE.
001660     02  FILLER                      PIC X(80)
001670         VALUE "CATEGORY        STATUS BAR         PCT  SPENT / LIMIT".
001680
001690 01  RPT-DETAIL-LINE.
001700     02  FILLER                      PIC X(01) VALUE SPACE.
001710     02  RPT-CATEGORY                PIC X(15).
001720     02  FILLER                      PIC X(01) VALUE SPACE.
001730     02  RPT-STATUS-BAR              PIC X(07).
001740     02  FILLER                      PIC X(01) VALUE SPACE.
001750     02  RPT-BAR-OPEN                PIC X(01) VALUE "[".
001760     02  RPT-BAR                     PIC X(10).
001770     02  RPT-BAR-CLOSE               PIC X(01) VALUE "]".
001780     02  FILLER                      PIC X(01) VALUE SPACE.
001790     02  RPT-PERCENT-ED              PIC ZZZ9.
001800     02  FILLER                      PIC X(02) VALUE " %".
001810     02  FILLER                      PIC X(01) VALUE SPACE.
001820     02  RPT-SPENT-LABEL             PIC X(07) VALUE "Spent ".
001830     02  RPT-SPEND-ED                PIC Z,ZZZ,ZZ9.99.
001840     02  FILLER                      PIC X(03) VALUE " / ".
001850     02  RPT-LIMIT-ED                PIC Z,ZZZ,ZZ9.99.
001860     02  FILLER                      PIC X(04) VALUE SPACES.
001870
001880 PROCEDURE DIVISION.
001890*----------------------------------------------------------------
001900* TOP-LEVEL RUN SEQUENCE - BUILD THE SPEND TABLE FOR THE MONTH,
001910* THEN WALK THE BUDGET LEDGER PRINTING ONE STATUS LINE EACH.
001920*----------------------------------------------------------------
001930 0000-MAIN-CONTROL.
001940     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001950     PERFORM 2000-SCAN-TRAN-FILE THRU 2000-EXIT
001960         UNTIL TRAN-EOF.
001970     PERFORM 3000-PRINT-BUDGET-LINES THRU 3000-EXIT.
001980     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
001990     STOP RUN.
002000
002010*----------------------------------------------------------------
002020* OPEN ALL THREE FILES, PICK UP TODAY'S YEAR/MONTH FROM THE
002030* SYSTEM CLOCK, AND WRITE THE REPORT HEADING.
002040*----------------------------------------------------------------
002050 1000-INITIALIZE.
002060     MOVE 0 TO CAT-COUNT.
002070     MOVE 0 TO LINE-COUNT.
002080     ACCEPT SYS-DATE-8 FROM DATE YYYYMMDD.
002090     MOVE SYS-DATE-8(1:6) TO CURRENT-YM.
002100     OPEN INPUT TRAN-FILE.
002110     IF TRAN-STATUS NOT = "00"
002120         GO TO 9900-SYS-ERR.
002130     OPEN INPUT BUDGET-FILE.
002140     IF BUDG-STATUS NOT = "00"
002150         GO TO 9900-SYS-ERR.
002160     OPEN OUTPUT REPORT-FILE.
002170     IF RPT-STATUS NOT = "00"
002180         GO TO 9900-SYS-ERR.
002190     WRITE RPT-LINE FROM RPT-HEADING-LINE.
002200 1000-EXIT.
002210     EXIT.
002220
002230*----------------------------------------------------------------
002240* BUILD THE SPEND-BY-CATEGORY TABLE FOR THE CURRENT MONTH ONLY -
002250* INCOME ROWS AND ROWS FROM OTHER MONTHS ARE IGNORED HERE.
002260*----------------------------------------------------------------
002270 2000-SCAN-TRAN-FILE.
002280     READ TRAN-FILE
002290         AT END
002300             SET TRAN-EOF TO TRUE
002310             GO TO 2000-EXIT.
002320     IF TRAN-IS-SPEND AND TRAN-CR-YM = CURRENT-YM
002330         PERFORM 2100-ADD-TO-CATEGORY THRU 2100-EXIT
002340     END-IF.
002350 2000-EXIT.
002360     EXIT.
002370
002380*    FOLD ONE SPEND ROW INTO THE CATEGORY TABLE, ADDING A NEW
002390*    ENTRY WHEN THE CATEGORY HAS NOT BEEN SEEN THIS MONTH.  ROWS
002400*    PAST THE 20-CATEGORY LIMIT ARE SILENTLY DROPPED.
002410 2100-ADD-TO-CATEGORY.
002420     MOVE TRAN-CATEGORY TO FIND-CATEGORY.
002430     PERFORM 2200-FIND-CATEGORY THRU 2200-EXIT.
002440     IF NOT CAT-FOUND
002450         IF CAT-COUNT >= 20
002460             GO TO 2100-EXIT
002470         END-IF
002480         ADD 1 TO CAT-COUNT
002490         MOVE FIND-CATEGORY TO CS-CATEGORY(CAT-COUNT)
002500         MOVE 0 TO CS-SPEND-CENT(CAT-COUNT)
002510         MOVE CAT-COUNT TO CS-IDX
002520     END-IF.
002530     ADD TRAN-AMOUNT-CENT TO CS-SPEND-CENT(CS-IDX).
002540 2100-EXIT.
002550     EXIT.
002560
002570*    LINEAR SEARCH OF THE CATEGORY TABLE, SHARED BY THE SPEND PASS
002580*    AND THE BUDGET-LINE PASS BELOW.  CAT-COUNT = 0 IS HANDLED
002590*    BEFORE THE SEARCH SO AN EMPTY TABLE NEVER RAISES A SEARCH
002600*    ERROR ON A ZERO-OCCURRENCE INDEX.
002610 2200-FIND-CATEGORY.
002620     MOVE 0 TO FOUND-SW.
002630     IF CAT-COUNT = 0
002640         GO TO 2200-EXIT.
002650     SET CS-IDX TO 1.
002660     SEARCH CAT-SPEND-ENTRY
002670         AT END
002680             CONTINUE
002690         WHEN CS-CATEGORY(CS-IDX) = FIND-CATEGORY
002700             SET CAT-FOUND TO TRUE.
002710 2200-EXIT.
002720     EXIT.
002730
002740*----------------------------------------------------------------
002750* ONE REPORT LINE PER BUDGET ROW - SPEND LOOKED UP FROM THE
002760* TABLE BUILT ABOVE, ZERO WHEN THE CATEGORY WAS NEVER SPENT.
002770* LOOPS BY RE-ENTERING ITS OWN LABEL RATHER THAN A SEPARATE
002780* CONTROL PARAGRAPH - AN OLD HABIT OF THIS SHOP'S SEQUENTIAL
002790* READ-PROCESS LOOPS.
002800*----------------------------------------------------------------
002810 3000-PRINT-BUDGET-LINES.
002820     READ BUDGET-FILE
002830         AT END GO TO 3000-EXIT.
002840     PERFORM 3100-PRINT-ONE-BUDGET THRU 3100-EXIT.
002850     GO TO 3000-PRINT-BUDGET-LINES.
002860 3000-EXIT.
002870     EXIT.
002880
002890*    ONE BUDGET ROW - LOOK UP SPEND, WORK OUT PERCENT OF LIMIT,
002900*    SET THE TRAFFIC-LIGHT STATUS AND BAR, AND WRITE THE LINE.
002910 3100-PRINT-ONE-BUDGET.
002920     ADD 1 TO LINE-COUNT.
002930     MOVE BUD-CATEGORY TO FIND-CATEGORY.
002940     PERFORM 2200-FIND-CATEGORY THRU 2200-EXIT.
002950     IF CAT-FOUND
002960         MOVE CS-SPEND-CENT(CS-IDX) TO SPEND-CENT-WORK
002970     ELSE
002980         MOVE 0 TO SPEND-CENT-WORK
002990     END-IF.
003000     MOVE BUD-AMOUNT-CENT TO LIMIT-CENT.
003010     IF LIMIT-CENT = 0
003020         MOVE 0 TO PERCENT-WHOLE
003030     ELSE
003040         COMPUTE PERCENT-WHOLE ROUNDED =
003050             (SPEND-CENT-WORK * 10000) / LIMIT-CENT
003060     END-IF.
003070*    PERCENT-WHOLE IS THE PERCENT TIMES 100 - THE SAME SPLIT
003080*    CENT TRICK USED FOR MONEY, APPLIED TO A PERCENTAGE.
003090     PERFORM 3200-SET-STATUS THRU 3200-EXIT.
003100     COMPUTE PERCENT-INT ROUNDED = PERCENT-WHOLE / 100.
003110     PERFORM 900-BUILD-PROGRESS-BAR THRU 900-EXIT.
003120     COMPUTE SPEND-SIGNED = SPEND-CENT-WORK / 100.
003130     COMPUTE LIMIT-SIGNED = LIMIT-CENT / 100.
003140     MOVE SPEND-SIGNED TO RPT-SPEND-ED.
003150     MOVE LIMIT-SIGNED TO RPT-LIMIT-ED.
003160     MOVE PERCENT-INT TO RPT-PERCENT-ED.
003170     MOVE BUD-CATEGORY TO RPT-CATEGORY.
003180     MOVE STATUS-TEXT TO RPT-STATUS-BAR.
003190     MOVE BAR-TEXT TO RPT-BAR.
003200     WRITE RPT-LINE FROM RPT-DETAIL-LINE.
003210 3100-EXIT.
003220     EXIT.
003230
003240*    THRESHOLDS PER THE BUDGET-STATUS BUSINESS RULE - >=100 RED,
003250*    >=90 ORANGE, >=75 YELLOW, ELSE GREEN.  COMPARE ON THE TIMES-
003260*    100 FIELD SO THE TEST NEVER NEEDS A DECIMAL COMPUTE.
003270 3200-SET-STATUS.
003280     IF PERCENT-WHOLE >= 10000
003290         MOVE "RED"      TO STATUS-TEXT
003300     ELSE
003310         IF PERCENT-WHOLE >= 9000
003320             MOVE "ORANGE"   TO STATUS-TEXT
003330         ELSE
003340             IF PERCENT-WHOLE >= 7500
003350                 MOVE "YELLOW"   TO STATUS-TEXT
003360             ELSE
003370                 MOVE "GREEN"    TO STATUS-TEXT
003380             END-IF
003390         END-IF
003400     END-IF.
003410 3200-EXIT.
003420     EXIT.
003430
003440*    BUILDS A 10-CELL STATUS BAR OUT OF "#" AND "." CHARACTERS -
003450*    ONE CELL LIT FOR EVERY 10 PERCENT OF THE LIMIT SPENT, CAPPED
003460*    AT A FULL BAR ONCE THE CATEGORY HITS OR PASSES 100 PERCENT.
003470*    KEPT AS ITS OWN PARAGRAPH SO MSUMRPT CAN CARRY THE SAME BAR.
003480 900-BUILD-PROGRESS-BAR.
003490     MOVE SPACES TO BAR-TEXT.
003500     COMPUTE BAR-CELLS = PERCENT-WHOLE / 1000.
003510     IF BAR-CELLS > 10
003520         MOVE 10 TO BAR-CELLS
003530     END-IF.
003540     PERFORM 910-SET-ONE-CELL THRU 910-EXIT
003550         VARYING BAR-SUB FROM 1 BY 1
003560         UNTIL BAR-SUB > 10.
003570 900-EXIT.
003580     EXIT.
003590
003600*    LIGHT OR CLEAR ONE BAR CELL DEPENDING ON WHETHER ITS POSITION
003610*    FALLS WITHIN THE COMPUTED CELL COUNT.
003620 910-SET-ONE-CELL.
003630     IF BAR-SUB <= BAR-CELLS
003640         MOVE "#" TO BAR-TEXT(BAR-SUB:1)
003650     ELSE
003660         MOVE "." TO BAR-TEXT(BAR-SUB:1)
003670     END-IF.
003680 910-EXIT.
003690     EXIT.
003700
003710*----------------------------------------------------------------
003720* NORMAL END OF RUN.
003730*----------------------------------------------------------------
003740 9000-CLOSE-FILES.
003750     CLOSE TRAN-FILE.
003760     CLOSE BUDGET-FILE.
003770     CLOSE REPORT-FILE.
003780 9000-EXIT.
003790     EXIT.
003800
003810*----------------------------------------------------------------
003820* ANY OPEN/READ FAILURE COMES HERE - THERE IS NOTHING SAFE TO DO
003830* BUT ABORT THE RUN.
003840*----------------------------------------------------------------
003850 9900-SYS-ERR.
003860     DISPLAY "BUDGMON - FILE ERROR - RUN ABORTED".
003870     STOP RUN.
