000100******************************************************************
000110* IDENTIFICATION DIVISION.
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID. TRNDEL.
000150 AUTHOR. R M SANTOS.
000160 INSTALLATION. UNIZARBANK.
000170 DATE-WRITTEN. 1992-02-17.
000180 DATE-COMPILED.
000190 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000200******************************************************************
000210* TRNDEL - TRANSACTION DELETE / CATEGORY PURGE
000220*
000230* READS ONE CONTROL CARD GIVING EITHER A SINGLE TRANSACTION ID TO
000240* REMOVE OR A CATEGORY/MONTH PAIR TO PURGE IN BULK.  THE WHOLE
000250* REGISTER IS LOADED TO STORAGE, THE MATCHING ROW(S) ARE MARKED,
000260* THE RUNNING BALANCE IN CONFIG-FILE IS MOVED BACK THE OTHER WAY
000270* (SPEND ROWS ADD THE MONEY BACK, INCOME ROWS TAKE IT BACK OUT),
000280* AND THE REGISTER IS REWRITTEN WITH THE MARKED ROWS LEFT OUT.
000290*
000300* THE ONLY PROGRAM IN THE SUITE THAT SHRINKS THE REGISTER - EVERY
000310* OTHER JOB ONLY EVER APPENDS OR READS IT.  RUN THIS ONE WITH
000320* CARE: ONCE THE REWRITE PASS AT 4000 COMPLETES THERE IS NO UNDO
000330* SHORT OF RESTORING LAST NIGHT'S BACKUP.
000340******************************************************************
000350* CHANGE LOG
000360*   1992-02-17 RMS  ORIGINAL PROGRAM - SINGLE TRANSACTION-ID
000370*                   DELETE ONLY, NO BALANCE REVERSAL YET.
000380*   1994-05-19 JLG  IN-STORAGE TABLE ADOPTED SO THE REGISTER
000390*                   NEEDS ONLY ONE PASS - SAME CHANGE AS DBTNET
000400*                   AND DEBTCLR THAT YEAR.
000410*   1998-09-23 JLG  Y2K SWEEP - SEE TRANREC.CPY CENTURY DIGITS.
000420*   2000-04-11 JLG  BALANCE REVERSAL ADDED ONCE CONFIG-FILE
000430*                   CARRIED A RUNNING BALANCE.  REQ 00-311.
000440*   2003-01-30 MTC  CONTROL CARD REPLACES OPERATOR PROMPT - JOB
000450*                   NOW RUNS UNATTENDED OVERNIGHT.  REQ 02-311.
000460*   2006-08-04 MTC  ADDED THE CATEGORY/MONTH PURGE MODE FOR THE
000470*                   BRANCH'S "WIPE A MIS-CODED CATEGORY" REQUEST.
000480*                   REQ 06-140.
000490*   2010-09-17 DSK  TRAN-ENTRY-TABLE RAISED FROM 500 TO 999 ROWS -
000500*                   A FEW HEAVY BRANCHES WERE HITTING THE OLD
000510*                   LIMIT ON A YEAR-END PURGE.  REQ 10-233.
000520*   2015-06-01 MTC  REQ 15-077 - PURGE-SPEND-CENT/PURGE-INCOME-
000530*                   CENT SPLIT OUT SEPARATELY INSTEAD OF ONE
000540*                   RUNNING BALANCE-ADJUST-CENT FOR MODE "C", SO
000550*                   THE NET ADJUSTMENT MATCHES A MIXED CATEGORY
000560*                   OF BOTH SPEND AND INCOME ROWS CORRECTLY.
000570******************************************************************
000580
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     UPSI-0 SWITCH IS SW-QUIET
000640         ON STATUS IS SW-QUIET-ON
000650         OFF STATUS IS SW-QUIET-OFF.
000660
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690*    ONE-CARD CONTROL FILE - MODE PLUS EITHER A TRANSACTION ID OR
000700*    A CATEGORY/MONTH PAIR.  SEE THE PARM-MODE LAYOUT BELOW.
000710     SELECT DEL-PARM-FILE ASSIGN TO DELPARM
000720         ORGANIZATION IS LINE SEQUENTIAL
000730         FILE STATUS IS PARM-STATUS.
000740
000750*    TRANSACTION REGISTER - SEE TRANREC.CPY.  READ ONCE TO LOAD
000760*    THE IN-STORAGE TABLE, THEN REOPENED OUTPUT TO REWRITE IT
000770*    WITHOUT THE DELETED ROWS.
000780     SELECT TRAN-FILE ASSIGN TO TRANREG
000790         ORGANIZATION IS SEQUENTIAL
000800         FILE STATUS IS TRAN-STATUS.
000810
000820*    INDEXED CONFIG FILE - HOLDS THE RUNNING "balance" ROW THIS
000830*    JOB MOVES BACK TO UNDO THE DELETED ROWS' EFFECT ON IT.
000840     SELECT CONFIG-FILE ASSIGN TO CONFIGF
000850         ORGANIZATION IS INDEXED
000860         ACCESS MODE IS DYNAMIC
000870         RECORD KEY IS CFG-KEY
000880         FILE STATUS IS CFG-STATUS.
000890
000900 DATA DIVISION.
000910 FILE SECTION.
000920 FD  DEL-PARM-FILE
000930     LABEL RECORDS ARE OMITTED.
000940 01  PARM-LINE                       PIC X(80).
000950
000960 FD  TRAN-FILE
000970     LABEL RECORD STANDARD.
000980 COPY TRANREC.
000990
001000 FD  CONFIG-FILE
001010     LABEL RECORD STANDARD.
001020 COPY CFGREC.
001030
001040 WORKING-STORAGE SECTION.
001050*    FILE STATUS BYTES - CHECKED AFTER EVERY OPEN.
001060 77  PARM-STATUS                  PIC X(02).
001070 77  TRAN-STATUS                  PIC X(02).
001080 77  CFG-STATUS                   PIC X(02).
001090
001100*    CONTROL CARD - COLUMN 1 IS THE MODE, "I" FOR A SINGLE
001110*    TRANSACTION-ID DELETE OR "C" FOR A CATEGORY/MONTH PURGE.
001120*    COLUMNS 3-8 CARRY THE ID FOR MODE "I"; COLUMNS 3-17 AND
001130*    19-24 CARRY THE CATEGORY AND YYYYMM FOR MODE "C".
001140 01  PARM-MODE                    PIC X(01).
001150     88  MODE-DELETE-ID           VALUE "I".
001160     88  MODE-PURGE-CAT           VALUE "C".
001170 01  PARM-TRAN-ID                 PIC 9(06).
001180 01  PARM-CATEGORY                PIC X(15).
001190 01  PARM-YM                      PIC 9(06).
001200
001210*    TRAN-EOF-SW DRIVES THE LOAD LOOP.  TRAN-COUNT IS THE TABLE
001220*    HIGH-WATER MARK, DELETE-COUNT IS HOW MANY ROWS THIS RUN
001230*    MARKED FOR REMOVAL (ZERO MEANS 3000-UPDATE-BALANCE IS A
001240*    NO-OP AND NOTHING NEEDS REWRITING EITHER, THOUGH THE
001250*    REWRITE PASS RUNS REGARDLESS TO KEEP THE CODE SIMPLE).
001260 77  TRAN-EOF-SW                  PIC 9(01) COMP.
001270     88  TRAN-EOF                 VALUE 1.
001280 77  TRAN-COUNT                   PIC 9(04) COMP.
001290 77  DELETE-COUNT                 PIC 9(04) COMP.
001300 77  SUB                          PIC 9(04) COMP.
001310
001320*    ONE ENTRY PER REGISTER ROW, KEPT IN ORIGINAL FILE ORDER SO
001330*    THE REWRITE PASS DOES NOT DISTURB ROWS THAT ARE NOT PART OF
001340*    THIS DELETE/PURGE REQUEST.  TE-KEEP-FLAG IS SET OFF FOR ANY
001350*    ROW THIS RUN REMOVES.
001360 01  TRAN-ENTRY-TABLE.
001370     02  TRAN-ENTRY OCCURS 999 TIMES INDEXED BY TE-IDX.
001380         03  TE-ID                   PIC 9(06).
001390         03  TE-AMOUNT-FIELDS.
001400             04  TE-AMOUNT-ENT       PIC 9(7).
001410             04  TE-AMOUNT-DEC       PIC 9(02).
001420         03  TE-AMOUNT-CENT REDEFINES TE-AMOUNT-FIELDS
001430                                     PIC 9(09).
001440         03  TE-TYPE                 PIC X(06).
001450             88  TE-IS-SPEND         VALUE "SPEND ".
001460             88  TE-IS-INCOME        VALUE "INCOME".
001470         03  TE-SOURCE               PIC 9(01).
001480         03  TE-CATEGORY             PIC X(15).
001490         03  TE-DESCRIPTION          PIC X(40).
001500         03  TE-CREATED-DATE.
001510             04  TE-CR-YEAR          PIC 9(04).
001520             04  TE-CR-MONTH         PIC 9(02).
001530             04  TE-CR-DAY           PIC 9(02).
001540             04  TE-CR-HOUR          PIC 9(02).
001550             04  TE-CR-MIN           PIC 9(02).
001560             04  TE-CR-SEC           PIC 9(02).
001570         03  TE-CR-YEAR-MONTH REDEFINES TE-CREATED-DATE.
001580             04  TE-CR-YM            PIC 9(06).
001590             04  FILLER              PIC 9(08).
001600         03  TE-KEEP-FLAG            PIC 9(01) COMP.
001610             88  TE-KEEP-ROW         VALUE 1.
001620
001630*    MODE "I" ACCUMULATES A SINGLE SIGNED ADJUSTMENT.  MODE "C"
001640*    KEEPS SPEND AND INCOME SEPARATE SINCE A PURGED CATEGORY CAN
001650*    CONTAIN BOTH KINDS OF ROW - SEE THE 2015-06-01 CHANGE LOG
001660*    ENTRY.
001670 77  BALANCE-ADJUST-CENT          PIC S9(09) COMP.
001680 77  PURGE-SPEND-CENT             PIC S9(09) COMP.
001690 77  PURGE-INCOME-CENT            PIC S9(09) COMP.
001700
001710*    RUNNING BALANCE WORK FIELDS AND THE AMOUNT-STRING SCRATCH
001720*    AREA USED TO CONVERT THE STORED CONFIG-FILE TEXT TO CENTS.
001730 77  BALANCE-CENT                 PIC S9(09) COMP.
001740 01  CFG-BALANCE-KEY              PIC X(20) VALUE "balance".
001750 01  CLEAN-AMOUNT                 PIC X(20).
001760 77  CLEAN-SUB                    PIC 9(02) COMP.
001770 77  DECPT-SUB                    PIC 9(02) COMP.
001780 01  ONE-DIGIT                    PIC 9(01).
001790 01  WHOLE-DIGITS                 PIC 9(09) COMP.
001800 01  FRAC-DIGITS                  PIC 9(02) COMP.
001810 01  AMOUNT-CENT-WORK             PIC S9(09) COMP.
001820 01  SIGN-CHAR                    PIC X(01).
001830
001840 01  BAL-SIGNED                   PIC S9(7)V99.
001850 01  BAL-EDIT                     PIC -(7)9.99.
001860
001870 PROCEDURE DIVISION.
001880*----------------------------------------------------------------
001890* TOP-LEVEL RUN SEQUENCE - LOAD, MARK, ADJUST THE BALANCE, THEN
001900* REWRITE THE REGISTER WITHOUT THE MARKED ROWS.
001910*----------------------------------------------------------------
001920 0000-MAIN-CONTROL.
001930     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001940     PERFORM 2000-LOAD-TRAN-FILE THRU 2000-EXIT
001950         UNTIL TRAN-EOF.
001960     IF MODE-DELETE-ID
001970         PERFORM 2500-MARK-BY-ID THRU 2500-EXIT
001980     ELSE
001990         PERFORM 2600-MARK-BY-CATEGORY-MONTH THRU 2600-EXIT
002000     END-IF.
002010     PERFORM 3000-UPDATE-BALANCE THRU 3000-EXIT.
002020     PERFORM 4000-REWRITE-TRAN-FILE THRU 4000-EXIT.
002030     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
002040     STOP RUN.
002050
002060*----------------------------------------------------------------
002070* READ THE ONE CONTROL CARD AND SPLIT IT ACCORDING TO ITS MODE,
002080* THEN OPEN THE REGISTER FOR THE LOAD PASS.
002090*----------------------------------------------------------------
002100 1000-INITIALIZE.
002110     MOVE 0 TO TRAN-COUNT.
002120     MOVE 0 TO DELETE-COUNT.
002130     MOVE 0 TO BALANCE-ADJUST-CENT.
002140     MOVE 0 TO PURGE-SPEND-CENT.
002150     MOVE 0 TO PURGE-INCOME-CENT.
002160     SET TRAN-EOF-SW TO 0.
002170     OPEN INPUT DEL-PARM-FILE.
002180     IF PARM-STATUS NOT = "00"
002190         GO TO 9900-SYS-ERR.
002200     READ DEL-PARM-FILE
002210         AT END GO TO 9900-SYS-ERR.
002220     MOVE PARM-LINE(1:1) TO PARM-MODE.
002230     IF MODE-DELETE-ID
002240         MOVE PARM-LINE(3:6) TO PARM-TRAN-ID
002250     ELSE
002260         MOVE PARM-LINE(3:15) TO PARM-CATEGORY
002270         MOVE PARM-LINE(19:6) TO PARM-YM
002280     END-IF.
002290     CLOSE DEL-PARM-FILE.
002300     OPEN INPUT TRAN-FILE.
002310     IF TRAN-STATUS NOT = "00"
002320         GO TO 9900-SYS-ERR.
002330 1000-EXIT.
002340     EXIT.
002350
002360*----------------------------------------------------------------
002370* LOAD THE WHOLE REGISTER TO STORAGE - SAME IDIOM AS DEBTCLR'S
002380* 2000-LOAD-DEBT-FILE.  A ROW PAST THE TABLE SIZE IS SILENTLY
002390* SKIPPED, SAME GUARD AS THE CATEGORY TABLE IN BUDGMON/MSUMRPT.
002400* EVERY ROW STARTS OUT KEPT - ONLY THE MARK PARAGRAPHS BELOW TURN
002410* A ROW'S FLAG OFF.
002420*----------------------------------------------------------------
002430 2000-LOAD-TRAN-FILE.
002440     READ TRAN-FILE
002450         AT END SET TRAN-EOF TO TRUE
002460         GO TO 2000-EXIT.
002470     IF TRAN-COUNT >= 999
002480         GO TO 2000-EXIT.
002490     ADD 1 TO TRAN-COUNT.
002500     MOVE TRAN-ID              TO TE-ID(TRAN-COUNT).
002510     MOVE TRAN-AMOUNT-FIELDS   TO TE-AMOUNT-FIELDS(TRAN-COUNT).
002520     MOVE TRAN-TYPE            TO TE-TYPE(TRAN-COUNT).
002530     MOVE TRAN-SOURCE          TO TE-SOURCE(TRAN-COUNT).
002540     MOVE TRAN-CATEGORY        TO TE-CATEGORY(TRAN-COUNT).
002550     MOVE TRAN-DESCRIPTION     TO TE-DESCRIPTION(TRAN-COUNT).
002560     MOVE TRAN-CREATED-DATE    TO TE-CREATED-DATE(TRAN-COUNT).
002570     MOVE 1                    TO TE-KEEP-FLAG(TRAN-COUNT).
002580 2000-EXIT.
002590     EXIT.
002600
002610*----------------------------------------------------------------
002620* MODE "I" - REMOVE THE ONE ROW MATCHING THE CONTROL-CARD ID AND
002630* WORK OUT THE BALANCE REVERSAL FOR IT: ADD BACK A SPEND, TAKE
002640* BACK AN INCOME.
002650*----------------------------------------------------------------
002660 2500-MARK-BY-ID.
002670     PERFORM 2510-CHECK-ONE-ROW THRU 2510-EXIT
002680         VARYING SUB FROM 1 BY 1
002690         UNTIL SUB > TRAN-COUNT.
002700 2500-EXIT.
002710     EXIT.
002720
002730*    A SINGLE TRANSACTION-ID DELETE MATCHES AT MOST ONE ROW, BUT
002740*    THE TABLE IS STILL WALKED IN FULL - THE ID IS NOT A KEY THE
002750*    IN-STORAGE TABLE IS INDEXED ON.
002760 2510-CHECK-ONE-ROW.
002770     IF TE-ID(SUB) NOT = PARM-TRAN-ID
002780         GO TO 2510-EXIT.
002790     MOVE 0 TO TE-KEEP-FLAG(SUB).
002800     ADD 1 TO DELETE-COUNT.
002810     IF TE-IS-SPEND(SUB)
002820         ADD TE-AMOUNT-CENT(SUB) TO BALANCE-ADJUST-CENT
002830     ELSE
002840         SUBTRACT TE-AMOUNT-CENT(SUB)
002850             FROM BALANCE-ADJUST-CENT
002860     END-IF.
002870 2510-EXIT.
002880     EXIT.
002890
002900*----------------------------------------------------------------
002910* MODE "C" - REMOVE EVERY ROW FOR THE GIVEN CATEGORY AND MONTH,
002920* TOTALLING SPEND AND INCOME SEPARATELY SO 3000-UPDATE-BALANCE
002930* CAN ADJUST BY (TOTAL SPEND - TOTAL INCOME).
002940*----------------------------------------------------------------
002950 2600-MARK-BY-CATEGORY-MONTH.
002960     PERFORM 2610-CHECK-ONE-ROW THRU 2610-EXIT
002970         VARYING SUB FROM 1 BY 1
002980         UNTIL SUB > TRAN-COUNT.
002990 2600-EXIT.
003000     EXIT.
003010
003020*    A ROW MUST MATCH BOTH THE CATEGORY AND THE YEAR/MONTH TO BE
003030*    PURGED - A CATEGORY PURGE NEVER TOUCHES OTHER MONTHS.
003040 2610-CHECK-ONE-ROW.
003050     IF TE-CATEGORY(SUB) NOT = PARM-CATEGORY
003060         GO TO 2610-EXIT.
003070     IF TE-CR-YM(SUB) NOT = PARM-YM
003080         GO TO 2610-EXIT.
003090     MOVE 0 TO TE-KEEP-FLAG(SUB).
003100     ADD 1 TO DELETE-COUNT.
003110     IF TE-IS-SPEND(SUB)
003120         ADD TE-AMOUNT-CENT(SUB) TO PURGE-SPEND-CENT
003130     ELSE
003140         ADD TE-AMOUNT-CENT(SUB) TO PURGE-INCOME-CENT
003150     END-IF.
003160 2610-EXIT.
003170     EXIT.
003180
003190*----------------------------------------------------------------
003200* BALANCE REVERSAL - A NO-OP WHEN NOTHING WAS DELETED, OR WHEN NO
003210* BALANCE HAS EVER BEEN SET - AN UNSET BALANCE IS NEVER BACKED
003220* INTO EXISTENCE BY A DELETE.
003230*----------------------------------------------------------------
003240 3000-UPDATE-BALANCE.
003250     IF DELETE-COUNT = 0
003260         GO TO 3000-EXIT.
003270     OPEN I-O CONFIG-FILE.
003280     IF CFG-STATUS NOT = "00"
003290         GO TO 9900-SYS-ERR.
003300     MOVE CFG-BALANCE-KEY TO CFG-KEY.
003310     READ CONFIG-FILE
003320         INVALID KEY GO TO 3000-CLOSE-CONFIG.
003330     MOVE CFG-VALUE TO CLEAN-AMOUNT.
003340     PERFORM 5100-CONVERT-CLEAN-AMOUNT THRU 5100-EXIT.
003350     MOVE AMOUNT-CENT-WORK TO BALANCE-CENT.
003360     IF MODE-DELETE-ID
003370         ADD BALANCE-ADJUST-CENT TO BALANCE-CENT
003380     ELSE
003390         COMPUTE BALANCE-CENT = BALANCE-CENT
003400             + (PURGE-SPEND-CENT - PURGE-INCOME-CENT)
003410     END-IF.
003420     COMPUTE BAL-SIGNED = BALANCE-CENT / 100.
003430     MOVE BAL-SIGNED TO BAL-EDIT.
003440     MOVE BAL-EDIT TO CFG-VALUE.
003450     MOVE CFG-BALANCE-KEY TO CFG-KEY.
003460     REWRITE CONFIG-REC.
003470 3000-CLOSE-CONFIG.
003480     CLOSE CONFIG-FILE.
003490 3000-EXIT.
003500     EXIT.
003510
003520*----------------------------------------------------------------
003530* THE REGISTER IS SEQUENTIAL - THE ONLY WAY TO DROP THE MARKED
003540* ROW(S) IS TO REWRITE THE WHOLE FILE FROM THE IN-STORAGE TABLE,
003550* ORIGINAL ORDER PRESERVED, SKIPPING ANY ROW LEFT UN-KEPT.
003560*----------------------------------------------------------------
003570 4000-REWRITE-TRAN-FILE.
003580     CLOSE TRAN-FILE.
003590     OPEN OUTPUT TRAN-FILE.
003600     IF TRAN-STATUS NOT = "00"
003610         GO TO 9900-SYS-ERR.
003620     PERFORM 4010-WRITE-ONE-ENTRY THRU 4010-EXIT
003630         VARYING SUB FROM 1 BY 1
003640         UNTIL SUB > TRAN-COUNT.
003650 4000-EXIT.
003660     EXIT.
003670
003680*    ONE SURVIVING ROW WRITTEN BACK OUT - A ROW WHOSE FLAG WAS
003690*    CLEARED BY EITHER MARK PARAGRAPH IS SIMPLY NOT WRITTEN.
003700 4010-WRITE-ONE-ENTRY.
003710     IF NOT TE-KEEP-ROW(SUB)
003720         GO TO 4010-EXIT.
003730     MOVE TE-ID(SUB)             TO TRAN-ID.
003740     MOVE TE-AMOUNT-FIELDS(SUB)  TO TRAN-AMOUNT-FIELDS.
003750     MOVE TE-TYPE(SUB)           TO TRAN-TYPE.
003760     MOVE TE-SOURCE(SUB)         TO TRAN-SOURCE.
003770     MOVE TE-CATEGORY(SUB)       TO TRAN-CATEGORY.
003780     MOVE TE-DESCRIPTION(SUB)    TO TRAN-DESCRIPTION.
003790     MOVE TE-CREATED-DATE(SUB)   TO TRAN-CREATED-DATE.
003800     WRITE TRAN-REC.
003810 4010-EXIT.
003820     EXIT.
003830
003840*----------------------------------------------------------------
003850* STRIP EVERYTHING EXCEPT DIGITS/"."/"+"/"-" AND CONVERT TO CENTS
003860* - SAME IDIOM AS STMTIMP/DEBTCLR/MSUMRPT, USED HERE ONLY ON THE
003870* STORED CONFIG-FILE BALANCE TEXT, WHICH IS ALREADY CLEAN.
003880*----------------------------------------------------------------
003890 5100-CONVERT-CLEAN-AMOUNT.
003900     MOVE 0 TO WHOLE-DIGITS.
003910     MOVE 0 TO FRAC-DIGITS.
003920     MOVE 0 TO DECPT-SUB.
003930     MOVE SPACES TO SIGN-CHAR.
003940     IF CLEAN-AMOUNT(1:1) = "-" OR CLEAN-AMOUNT(1:1) = "+"
003950         MOVE CLEAN-AMOUNT(1:1) TO SIGN-CHAR
003960     END-IF.
003970     PERFORM 5110-FIND-DECIMAL-POINT THRU 5110-EXIT
003980         VARYING CLEAN-SUB FROM 1 BY 1
003990         UNTIL CLEAN-SUB > 20.
004000     PERFORM 5120-ADD-ONE-DIGIT THRU 5120-EXIT
004010         VARYING CLEAN-SUB FROM 1 BY 1
004020         UNTIL CLEAN-SUB > 20.
004030     COMPUTE AMOUNT-CENT-WORK =
004040         (WHOLE-DIGITS * 100) + FRAC-DIGITS.
004050     IF SIGN-CHAR = "-"
004060         COMPUTE AMOUNT-CENT-WORK = 0 - AMOUNT-CENT-WORK
004070     END-IF.
004080 5100-EXIT.
004090     EXIT.
004100
004110*    RECORD WHERE THE DECIMAL POINT FALLS, IF ANY.
004120 5110-FIND-DECIMAL-POINT.
004130     IF CLEAN-AMOUNT(CLEAN-SUB:1) = "."
004140         MOVE CLEAN-SUB TO DECPT-SUB
004150     END-IF.
004160 5110-EXIT.
004170     EXIT.
004180
004190*    ACCUMULATE ONE DIGIT INTO WHOLE-DIGITS OR FRAC-DIGITS
004200*    DEPENDING ON ITS POSITION RELATIVE TO THE DECIMAL POINT.
004210 5120-ADD-ONE-DIGIT.
004220     IF CLEAN-AMOUNT(CLEAN-SUB:1) NOT = "-" AND
004230        CLEAN-AMOUNT(CLEAN-SUB:1) NOT = "+" AND
004240        CLEAN-AMOUNT(CLEAN-SUB:1) NOT = "." AND
004250        CLEAN-AMOUNT(CLEAN-SUB:1) NOT = SPACE
004260         MOVE CLEAN-AMOUNT(CLEAN-SUB:1) TO ONE-DIGIT
004270         IF DECPT-SUB = 0 OR CLEAN-SUB < DECPT-SUB
004280             COMPUTE WHOLE-DIGITS =
004290                 (WHOLE-DIGITS * 10) + ONE-DIGIT
004300         ELSE
004310             IF CLEAN-SUB = DECPT-SUB + 1
004320                 COMPUTE FRAC-DIGITS = ONE-DIGIT * 10
004330             END-IF
004340             IF CLEAN-SUB = DECPT-SUB + 2
004350                 ADD ONE-DIGIT TO FRAC-DIGITS
004360             END-IF
004370         END-IF
004380     END-IF.
004390 5120-EXIT.
004400     EXIT.
004410
004420*----------------------------------------------------------------
004430* NORMAL END OF RUN.
004440*----------------------------------------------------------------
004450 9000-CLOSE-FILES.
004460     CLOSE TRAN-FILE.
004470 9000-EXIT.
004480     EXIT.
004490
004500*----------------------------------------------------------------
004510* ANY OPEN/READ FAILURE COMES HERE - THERE IS NOTHING SAFE TO DO
004520* BUT ABORT THE RUN.
004530*----------------------------------------------------------------
004540 9900-SYS-ERR.
004550     DISPLAY "TRNDEL - FILE ERROR - RUN ABORTED".
004560     STOP RUN.
