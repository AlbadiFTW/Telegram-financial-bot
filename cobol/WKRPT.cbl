000100******************************************************************
000110* IDENTIFICATION DIVISION.
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID. WKRPT.
000150 AUTHOR. J L GUTIERREZ.
000160 INSTALLATION. UNIZARBANK.
000170 DATE-WRITTEN. 1996-06-11.
000180 DATE-COMPILED.
000190 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000200******************************************************************
000210* WKRPT - WEEKLY REPORT
000220*
000230* SHORT FORM OF MSUMRPT RUN EVERY MONDAY MORNING BY THE SCHEDULER.
000240* TAKES NO CONTROL CARD - ALWAYS SUMMARIZES THE CALENDAR MONTH
000250* THE JOB HAPPENS TO RUN IN, USING TODAY'S DATE OUT OF THE
000260* SYSTEM CLOCK.  ADDS THE BALANCE ALERT TIER ON TOP OF THE
000270* BALANCE LINE, LISTS ONLY THE TOP 5 CATEGORIES BY SPEND, AND
000280* ONLY PRINTS A BUDGET LINE FOR CATEGORIES AT OR PAST THE
000290* YELLOW THRESHOLD - THE BRANCH DOES NOT WANT A FULL BUDGET
000300* DUMP EVERY WEEK, ONLY THE ONES THAT NEED ATTENTION.
000310*
000320* KEEP THIS PROGRAM'S THRESHOLDS AND TABLE SIZES IN STEP WITH
000330* MSUMRPT AND BUDGMON - THEY SHARE THE SAME BUSINESS RULES, JUST
000340* AT A DIFFERENT REPORTING CADENCE AND WITH A SHORTER LAYOUT.
000350******************************************************************
000360* CHANGE LOG
000370*   1996-06-11 JLG  ORIGINAL PROGRAM - ADAPTED FROM THE OLD
000380*                   PERIOD_BANK SCHEDULED-TRANSFER SCREEN, WHICH
000390*                   IS WHERE THE DATE-VALIDATION HABITS CAME
000400*                   FROM.  THIS RUN HAS NO SCREEN AT ALL.
000410*   1998-11-02 JLG  Y2K SWEEP - SEE TRANREC.CPY CENTURY DIGITS.
000420*   2001-02-20 JLG  ADDED THE BALANCE ALERT TIER ONCE
000430*                   INITIAL_BALANCE WAS CARRIED IN CONFIG-FILE.
000440*                   REQ 00-311.
000450*   2004-09-08 MTC  TOP-5 CATEGORY LIST REPLACED THE OLD FULL
000460*                   CATEGORY DUMP - OPERATOR COMPLAINED THE
000470*                   MONDAY RUN WAS TOO LONG TO READ AT THE
000480*                   BRANCH.  REQ 04-205.
000490*   2009-01-19 MTC  BUDGET LINES NOW SUPPRESSED BELOW YELLOW -
000500*                   SAME COMPLAINT, REQ 08-311.
000510*   2013-03-11 MTC  REQ 4471 - CARRIED THE BUDGMON BAR-GRAPH AND
000520*                   WHOLE-NUMBER PERCENT OVER TO THIS REPORT.
000530*   2017-04-24 DSK  CATEGORY TABLE RAISED FROM 12 TO 20 ENTRIES TO
000540*                   MATCH BUDGMON AND MSUMRPT - A HEAVY BRANCH WAS
000550*                   LOSING CATEGORIES OFF THE TOP-5 RANKING BEFORE
000560*                   THE TABLE EVEN FILLED.  REQ 17-066.
000570*   2020-10-05 DSK  4400-PRINT-BUDGET-ALERTS NOW OPENS/CLOSES
000580*                   BUDGET-FILE ITSELF INSTEAD OF RELYING ON IT
000590*                   STAYING OPEN FROM 1000-INITIALIZE - A JOB
000600*                   RESTART AFTER AN ABEND IN 3000 WAS LEAVING THE
000610*                   FILE MID-READ.  REQ 20-141.
000620******************************************************************
000630
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM
000680     UPSI-0 SWITCH IS SW-QUIET
000690         ON STATUS IS SW-QUIET-ON
000700         OFF STATUS IS SW-QUIET-OFF.
000710
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740*    TRANSACTION REGISTER - SEE TRANREC.CPY.  SCANNED ONCE FOR
000750*    ROWS IN THE CURRENT CALENDAR MONTH.
000760     SELECT TRAN-FILE ASSIGN TO TRANREG
000770         ORGANIZATION IS SEQUENTIAL
000780         FILE STATUS IS TRAN-STATUS.
000790
000800*    CATEGORY BUDGET LIMITS - SEE BUDGREC.CPY.  READ TWICE: ONCE
000810*    IN 1000-INITIALIZE FOR NOTHING BUT THE OPEN CHECK, THEN
000820*    REOPENED IN 4400-PRINT-BUDGET-ALERTS FOR THE ACTUAL SCAN -
000830*    SEE THE 2020-10-05 CHANGE LOG ENTRY.
000840     SELECT BUDGET-FILE ASSIGN TO BUDGLDG
000850         ORGANIZATION IS SEQUENTIAL
000860         FILE STATUS IS BUDG-STATUS.
000870
000880*    INDEXED CONFIG FILE - HOLDS THE "balance" AND
000890*    "initial_balance" KEYS THIS RUN'S ALERT TIER IS COMPUTED
000900*    FROM.  SEE CFGREC.CPY.
000910     SELECT CONFIG-FILE ASSIGN TO CONFIGF
000920         ORGANIZATION IS INDEXED
000930         ACCESS MODE IS DYNAMIC
000940         RECORD KEY IS CFG-KEY
000950         FILE STATUS IS CFG-STATUS.
000960
000970*    ONE-PAGE WEEKLY REPORT - PLAIN LINE SEQUENTIAL, NO PAGE
000980*    BREAKS OR HEADINGS BEYOND THE DATE LINE AT THE TOP.
000990     SELECT REPORT-FILE ASSIGN TO RPTWKLY
001000         ORGANIZATION IS SEQUENTIAL
001010         FILE STATUS IS RPT-STATUS.
001020
001030 DATA DIVISION.
001040 FILE SECTION.
001050 FD  TRAN-FILE
001060     LABEL RECORD STANDARD.
001070 COPY TRANREC.
001080
001090 FD  BUDGET-FILE
001100     LABEL RECORD STANDARD.
001110 COPY BUDGREC.
001120
001130 FD  CONFIG-FILE
001140     LABEL RECORD STANDARD.
001150 COPY CFGREC.
001160
001170 FD  REPORT-FILE
001180     LABEL RECORD STANDARD.
001190 01  RPT-LINE                        PIC X(80).
001200
001210 WORKING-STORAGE SECTION.
001220*    FILE STATUS BYTES - CHECKED AFTER EVERY OPEN.
001230 77  TRAN-STATUS                  PIC X(02).
001240 77  BUDG-STATUS                  PIC X(02).
001250 77  CFG-STATUS                   PIC X(02).
001260 77  RPT-STATUS                   PIC X(02).
001270
001280*    SCAN CONTROL AND SUBSCRIPTS.
001290 77  TRAN-EOF-SW                  PIC 9(01) COMP.
001300     88  TRAN-EOF                 VALUE 1.
001310 77  CAT-COUNT                    PIC 9(02) COMP.
001320 77  TOP-N                        PIC 9(02) COMP.
001330 77  SUB                          PIC 9(02) COMP.
001340 77  SUB2                         PIC 9(02) COMP.
001350 77  ALERT-COUNT                   PIC 9(02) COMP.
001360
001370*    TODAY'S DATE OUT OF THE SYSTEM CLOCK - REQUEST-YM DRIVES THE
001380*    SAME "CURRENT MONTH ONLY" FILTER MSUMRPT TAKES OFF A CONTROL
001390*    CARD.  THIS RUN NEVER LOOKS AT ANY OTHER MONTH.
001400 77  SYS-DATE-8                   PIC 9(08).
001410 01  REQUEST-YM                   PIC 9(06).
001420
001430*    ONE ENTRY PER CATEGORY SEEN ON A SPEND ROW THIS MONTH - SAME
001440*    TABLE AND FIND/SORT PARAGRAPHS AS MSUMRPT.
001450 01  CAT-SPEND-TABLE.
001460     02  CAT-SPEND-ENTRY OCCURS 20 TIMES INDEXED BY CS-IDX.
001470         03  CS-CATEGORY             PIC X(15).
001480         03  CS-SPEND-CENT           PIC S9(09) COMP.
001490
001500*    BUBBLE-SORT SWAP HOLD AREA.
001510 01  HOLD-CAT.
001520     02  HOLD-CATEGORY            PIC X(15).
001530     02  HOLD-SPEND-CENT          PIC S9(09) COMP.
001540
001550*    SEARCH KEY AND FLAG FOR 2200-FIND-CATEGORY, SHARED BY BOTH
001560*    THE SCAN PASS AND THE BUDGET-ALERT PASS.
001570 01  FIND-CATEGORY                PIC X(15).
001580 77  FOUND-SW                     PIC 9(01) COMP.
001590     88  CAT-FOUND                VALUE 1.
001600
001610*    MONTH TOTALS AND THE ONE BUDGET LINE BEING WORKED ON AT A
001620*    TIME IN 4400-PRINT-BUDGET-ALERTS.
001630 77  TOTAL-SPEND-CENT             PIC S9(09) COMP.
001640 77  TOTAL-INCOME-CENT            PIC S9(09) COMP.
001650 77  NET-CHANGE-CENT              PIC S9(09) COMP.
001660 77  LIMIT-CENT                   PIC S9(09) COMP.
001670 77  SPEND-CENT-WORK              PIC S9(09) COMP.
001680
001690*    OPENING/CURRENT BALANCE AND WHETHER EACH WAS EVER SET IN
001700*    CONFIG-FILE - AN UNSET INITIAL-CENT SUPPRESSES THE ALERT
001710*    TIER ENTIRELY (SEE 3000-COMPUTE-ALERT-TIER).
001720 77  BAL-SET-SW                   PIC 9(01) COMP.
001730     88  BAL-IS-SET               VALUE 1.
001740 77  INIT-SET-SW                  PIC 9(01) COMP.
001750     88  INIT-IS-SET              VALUE 1.
001760 77  BALANCE-CENT                 PIC S9(09) COMP.
001770 77  INITIAL-CENT                 PIC S9(09) COMP.
001780 01  CFG-BALANCE-KEY              PIC X(20) VALUE "balance".
001790 01  CFG-INITIAL-KEY              PIC X(20)
001800     VALUE "initial_balance".
001810 01  CLEAN-AMOUNT                 PIC X(20).
001820 77  CLEAN-SUB                    PIC 9(02) COMP.
001830 77  DECPT-SUB                    PIC 9(02) COMP.
001840 01  ONE-DIGIT                    PIC 9(01).
001850 01  WHOLE-DIGITS                 PIC 9(09) COMP.
001860 01  FRAC-DIGITS                  PIC 9(02) COMP.
001870 01  AMOUNT-CENT-WORK             PIC S9(09) COMP.
001880 01  SIGN-CHAR                    PIC X(01).
001890
001900*    BUDGET-LIMIT PERCENT, HELD AS PERCENT TIMES 100 SO THE
001910*    STATUS THRESHOLDS COMPARE AS WHOLE NUMBERS - SAME AS MSUMRPT.
001920 01  PERCENT-FIELDS.
001930     02  PERCENT-WHOLE            PIC 9(05) COMP.
001940     02  PERCENT-CENT REDEFINES PERCENT-WHOLE
001950                                     PIC 9(05).
001960 77  PERCENT-INT                  PIC 9(05) COMP.
001970
001980*    BALANCE-ALERT PERCENT, HELD AS PERCENT TIMES 10 SINCE THE
001990*    ALERT LINE WANTS ONE DECIMAL PLACE, NOT TWO - CAN GO NEGATIVE IF THE
002000*    BALANCE HAS GONE OVERDRAWN.
002010 77  ALERT-PCT                    PIC S9(05) COMP.
002020 77  ALERT-DISPLAY                PIC S9(03)V9(01).
002030 01  ALERT-TEXT                   PIC X(10).
002040
002050*    10-CELL PROGRESS BAR - SAME PARAGRAPH AS BUDGMON/MSUMRPT,
002060*    CARRIED OVER BY HAND SINCE THE SHOP HAS NO SUBPROGRAM FOR
002070*    IT.
002080 77  BAR-CELLS                    PIC 9(02) COMP.
002090 77  BAR-SUB                      PIC 9(02) COMP.
002100 01  BAR-TEXT                     PIC X(10).
002110
002120 01  STATUS-TEXT                  PIC X(10).
002130
002140 01  MONEY-SIGNED                 PIC S9(7)V99.
002150
002160*    PRINT LINE LAYOUTS - EACH IS A FULL 80-BYTE 01 WITH A
002170*    TRAILING FILLER PAD, SAME HABIT AS EVERY OTHER REPORT IN
002180*    THE SUITE.
002190 01  RPT-DATE-LINE.
002200     02  FILLER                      PIC X(19)
002210         VALUE "WEEKLY REPORT FOR  ".
002220     02  RPT-DATE-MM                 PIC 9(02).
002230     02  FILLER                      PIC X(01) VALUE "/".
002240     02  RPT-DATE-YYYY               PIC 9(04).
002250     02  FILLER                      PIC X(54) VALUE SPACES.
002260
002270 01  RPT-BLANK-LINE                  PIC X(80) VALUE SPACES.
002280
002290*    BALANCE LINE - ALERT TEXT AND PERCENT ARE LEFT BLANK BY
002300*    4100-PRINT-BALANCE-LINE WHEN INIT-IS-SET IS OFF.
002310 01  RPT-BAL-LINE.
002320     02  FILLER                      PIC X(09) VALUE "BALANCE  ".
002330     02  RPT-BAL-AMOUNT              PIC -(7)9.99.
002340     02  FILLER                      PIC X(02) VALUE SPACES.
002350     02  RPT-BAL-ALERT               PIC X(10).
002360     02  FILLER                      PIC X(01) VALUE SPACE.
002370     02  RPT-BAL-PERCENT             PIC -(3)9.9.
002380     02  FILLER                      PIC X(01) VALUE "%".
002390     02  FILLER                      PIC X(37) VALUE SPACES.
002400
002410*    ONE GENERIC MONEY-FLOW LINE, REUSED FOR BOTH INCOME AND
002420*    SPEND BY CHANGING RPT-FLOW-LABEL BEFORE EACH WRITE.
002430 01  RPT-FLOW-LINE.
002440     02  RPT-FLOW-LABEL              PIC X(16).
002450     02  RPT-FLOW-AMOUNT             PIC -(7)9.99.
002460     02  FILLER                      PIC X(55) VALUE SPACES.
002470
002480 01  RPT-NET-LINE.
002490     02  FILLER                      PIC X(16) VALUE
002500         "NET CHANGE      ".
002510     02  RPT-NET-AMOUNT              PIC -(7)9.99.
002520     02  FILLER                      PIC X(55) VALUE SPACES.
002530
002540 01  RPT-CAT-HEADING-LINE            PIC X(80)
002550     VALUE "TOP CATEGORIES".
002560
002570 01  RPT-CAT-DETAIL-LINE.
002580     02  FILLER                      PIC X(02) VALUE SPACES.
002590     02  RPT-CAT-CATEGORY            PIC X(15).
002600     02  FILLER                      PIC X(01) VALUE SPACES.
002610     02  RPT-CAT-AMOUNT              PIC Z,ZZZ,ZZ9.99.
002620     02  FILLER                      PIC X(02) VALUE SPACES.
002630     02  RPT-CAT-PERCENT             PIC ZZZ9.
002640     02  FILLER                      PIC X(02) VALUE " %".
002650     02  FILLER                      PIC X(41) VALUE SPACES.
002660
002670 01  RPT-BUDG-HEADING-LINE           PIC X(80)
002680     VALUE "BUDGET ALERTS (75 PERCENT AND OVER)".
002690
002700 01  RPT-BUDG-NONE-LINE              PIC X(80)
002710     VALUE "  NO CATEGORY AT OR OVER THE YELLOW THRESHOLD".
002720
002730*    ONE BUDGET-ALERT DETAIL LINE - STATUS WORD, BAR GRAPH AND
002740*    SPENT/LIMIT FIGURES, SAME SHAPE AS BUDGMON'S DETAIL LINE.
002750 01  RPT-BUDG-DETAIL-LINE.
002760     02  FILLER                      PIC X(01) VALUE SPACE.
002770     02  RPT-BUDG-CATEGORY           PIC X(15).
002780     02  FILLER                      PIC X(01) VALUE SPACE.
002790     02  RPT-BUDG-STATUS             PIC X(07).
002800     02  FILLER                      PIC X(01) VALUE SPACE.
002810     02  RPT-BUDG-BAR-OPEN           PIC X(01) VALUE "[".
002820     02  RPT-BUDG-BAR                PIC X(10).
002830     02  RPT-BUDG-BAR-CLOSE          PIC X(01) VALUE "]".
002840     02  FILLER                      PIC X(01) VALUE SPACE.
002850     02  RPT-BUDG-PERCENT            PIC ZZZ9.
002860     02  FILLER                      PIC X(02) VALUE " %".
002870     02  FILLER                      PIC X(01) VALUE SPACE.
002880     02  RPT-BUDG-SPENT-LABEL        PIC X(07) VALUE "Spent ".
002890     02  RPT-BUDG-SPEND-ED           PIC Z,ZZZ,ZZ9.99.
002900     02  FILLER                      PIC X(03) VALUE " / ".
002910     02  RPT-BUDG-LIMIT-ED           PIC Z,ZZZ,ZZ9.99.
002920     02  FILLER                      PIC X(04) VALUE SPACES.
002930
002940 PROCEDURE DIVISION.
002950*----------------------------------------------------------------
002960* TOP-LEVEL RUN SEQUENCE - SCAN THE MONTH, SORT THE CATEGORY
002970* TABLE, WORK OUT THE ALERT TIER, THEN PRINT THE FOUR REPORT
002980* SECTIONS IN ORDER.
002990*----------------------------------------------------------------
003000 0000-MAIN-CONTROL.
003010     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
003020     PERFORM 2000-SCAN-TRAN-FILE THRU 2000-EXIT
003030         UNTIL TRAN-EOF.
003040     PERFORM 2900-SORT-CATEGORIES THRU 2900-EXIT.
003050     PERFORM 3000-COMPUTE-ALERT-TIER THRU 3000-EXIT.
003060     PERFORM 4000-PRINT-HEADER THRU 4000-EXIT.
003070     PERFORM 4100-PRINT-BALANCE-LINE THRU 4100-EXIT.
003080     PERFORM 4200-PRINT-TOTALS THRU 4200-EXIT.
003090     PERFORM 4300-PRINT-TOP-CATEGORIES THRU 4300-EXIT.
003100     PERFORM 4400-PRINT-BUDGET-ALERTS THRU 4400-EXIT.
003110     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
003120     STOP RUN.
003130
003140*----------------------------------------------------------------
003150* WORK OUT THIS MONTH FROM THE SYSTEM CLOCK, OPEN THE THREE INPUT
003160* FILES AND THE REPORT, AND PULL THE TWO CONFIG-FILE BALANCE
003170* KEYS - EITHER OR BOTH MAY BE ABSENT ON A NEW SET OF BOOKS.
003180*----------------------------------------------------------------
003190 1000-INITIALIZE.
003200     MOVE 0 TO CAT-COUNT.
003210     MOVE 0 TO TOTAL-SPEND-CENT.
003220     MOVE 0 TO TOTAL-INCOME-CENT.
003230     MOVE 0 TO BALANCE-CENT.
003240     MOVE 0 TO INITIAL-CENT.
003250     SET TRAN-EOF-SW TO 0.
003260     MOVE 0 TO BAL-SET-SW.
003270     MOVE 0 TO INIT-SET-SW.
003280     ACCEPT SYS-DATE-8 FROM DATE YYYYMMDD.
003290     MOVE SYS-DATE-8(1:6) TO REQUEST-YM.
003300     OPEN INPUT TRAN-FILE.
003310     IF TRAN-STATUS NOT = "00"
003320         GO TO 9900-SYS-ERR.
003330     OPEN INPUT BUDGET-FILE.
003340     IF BUDG-STATUS NOT = "00"
003350         GO TO 9900-SYS-ERR.
003360     OPEN INPUT CONFIG-FILE.
003370     IF CFG-STATUS NOT = "00"
003380         GO TO 9900-SYS-ERR.
003390     MOVE CFG-BALANCE-KEY TO CFG-KEY.
003400     READ CONFIG-FILE
003410         INVALID KEY GO TO 1050-NO-BALANCE.
003420     SET BAL-IS-SET TO TRUE.
003430     MOVE CFG-VALUE TO CLEAN-AMOUNT.
003440     PERFORM 5100-CONVERT-CLEAN-AMOUNT THRU 5100-EXIT.
003450     MOVE AMOUNT-CENT-WORK TO BALANCE-CENT.
003460 1050-NO-BALANCE.
003470     MOVE CFG-INITIAL-KEY TO CFG-KEY.
003480     READ CONFIG-FILE
003490         INVALID KEY GO TO 1060-NO-INITIAL.
003500     SET INIT-IS-SET TO TRUE.
003510     MOVE CFG-VALUE TO CLEAN-AMOUNT.
003520     PERFORM 5100-CONVERT-CLEAN-AMOUNT THRU 5100-EXIT.
003530     MOVE AMOUNT-CENT-WORK TO INITIAL-CENT.
003540 1060-NO-INITIAL.
003550     CLOSE CONFIG-FILE.
003560*    2020-10-05 DSK - BUDGET-FILE IS CLOSED HERE TOO SO
003570*    4400-PRINT-BUDGET-ALERTS CAN REOPEN IT CLEAN FOR ITS OWN
003580*    PASS, RATHER THAN TRUSTING IT WAS LEFT MID-READ FROM THIS
003590*    PARAGRAPH.
003600     CLOSE BUDGET-FILE.
003610     OPEN OUTPUT REPORT-FILE.
003620     IF RPT-STATUS NOT = "00"
003630         GO TO 9900-SYS-ERR.
003640 1000-EXIT.
003650     EXIT.
003660
003670*----------------------------------------------------------------
003680* SELECT THIS MONTH'S ROWS AND ACCUMULATE INCOME/SPEND TOTALS AND
003690* THE PER-CATEGORY SPEND TABLE - SAME AS MSUMRPT.
003700*----------------------------------------------------------------
003710 2000-SCAN-TRAN-FILE.
003720     READ TRAN-FILE
003730         AT END SET TRAN-EOF TO TRUE
003740         GO TO 2000-EXIT.
003750     IF TRAN-CR-YM NOT = REQUEST-YM
003760         GO TO 2000-EXIT.
003770     IF TRAN-IS-SPEND
003780         ADD TRAN-AMOUNT-CENT TO TOTAL-SPEND-CENT
003790         PERFORM 2100-ADD-TO-CATEGORY THRU 2100-EXIT
003800     ELSE
003810         ADD TRAN-AMOUNT-CENT TO TOTAL-INCOME-CENT
003820     END-IF.
003830 2000-EXIT.
003840     EXIT.
003850
003860*    ADD THIS ROW'S SPEND TO ITS CATEGORY'S RUNNING TOTAL,
003870*    CREATING A NEW TABLE ENTRY THE FIRST TIME THE CATEGORY IS
003880*    SEEN.  A CATEGORY NOT FOUND ONCE THE TABLE IS FULL IS
003890*    SILENTLY DROPPED - SEE THE 2017-04-24 CHANGE LOG ENTRY.
003900 2100-ADD-TO-CATEGORY.
003910     MOVE TRAN-CATEGORY TO FIND-CATEGORY.
003920     PERFORM 2200-FIND-CATEGORY THRU 2200-EXIT.
003930     IF NOT CAT-FOUND
003940         IF CAT-COUNT >= 20
003950             GO TO 2100-EXIT
003960         END-IF
003970         ADD 1 TO CAT-COUNT
003980         MOVE CAT-COUNT TO CS-IDX
003990         MOVE TRAN-CATEGORY TO CS-CATEGORY(CS-IDX)
004000         MOVE 0 TO CS-SPEND-CENT(CS-IDX)
004010     END-IF.
004020     ADD TRAN-AMOUNT-CENT TO CS-SPEND-CENT(CS-IDX).
004030 2100-EXIT.
004040     EXIT.
004050
004060*    LINEAR SEARCH OF THE CATEGORY TABLE - SHARED BY THE SCAN
004070*    PASS AND THE BUDGET-ALERT PASS, WHICH IS WHY IT LIVES
004080*    OUTSIDE THE 2000 RANGE.
004090 2200-FIND-CATEGORY.
004100     SET FOUND-SW TO 0.
004110     SET CS-IDX TO 1.
004120     SEARCH CAT-SPEND-ENTRY
004130         AT END SET FOUND-SW TO 0
004140         WHEN CS-CATEGORY(CS-IDX) = FIND-CATEGORY
004150             SET CAT-FOUND TO TRUE.
004160 2200-EXIT.
004170     EXIT.
004180
004190*----------------------------------------------------------------
004200* BUBBLE SORT THE CATEGORY TABLE DESCENDING BY SPEND - SAME
004210* BUBBLE-PASS IDIOM AS DBTNET/DEBTCLR/MSUMRPT.
004220*----------------------------------------------------------------
004230 2900-SORT-CATEGORIES.
004240     IF CAT-COUNT < 2
004250         GO TO 2900-EXIT.
004260     PERFORM 2910-BUBBLE-PASS THRU 2910-EXIT
004270         VARYING SUB FROM 1 BY 1
004280         UNTIL SUB > CAT-COUNT - 1.
004290 2900-EXIT.
004300     EXIT.
004310
004320 2910-BUBBLE-PASS.
004330     PERFORM 2920-COMPARE-SWAP THRU 2920-EXIT
004340         VARYING SUB2 FROM 1 BY 1
004350         UNTIL SUB2 > CAT-COUNT - SUB.
004360 2910-EXIT.
004370     EXIT.
004380
004390*    ONE ADJACENT-PAIR COMPARE/SWAP - LEAVES THE PAIR ALONE WHEN
004400*    THE LEFT ENTRY'S SPEND IS ALREADY THE LARGER OF THE TWO.
004410 2920-COMPARE-SWAP.
004420     IF CS-SPEND-CENT(SUB2) NOT < CS-SPEND-CENT(SUB2 + 1)
004430         GO TO 2920-EXIT.
004440     MOVE CS-CATEGORY(SUB2)   TO HOLD-CATEGORY.
004450     MOVE CS-SPEND-CENT(SUB2) TO HOLD-SPEND-CENT.
004460     MOVE CS-CATEGORY(SUB2 + 1)   TO CS-CATEGORY(SUB2).
004470     MOVE CS-SPEND-CENT(SUB2 + 1) TO CS-SPEND-CENT(SUB2).
004480     MOVE HOLD-CATEGORY    TO CS-CATEGORY(SUB2 + 1).
004490     MOVE HOLD-SPEND-CENT  TO CS-SPEND-CENT(SUB2 + 1).
004500 2920-EXIT.
004510     EXIT.
004520
004530*----------------------------------------------------------------
004540* BALANCE ALERT TIER - PERCENT OF CURRENT BALANCE AGAINST THE
004550* OPENING BALANCE, ONLY WHEN THE OPENING BALANCE WAS EVER SET
004560* AND IS GREATER THAN ZERO.  SHOWN TO ONE DECIMAL PLACE.
004570*----------------------------------------------------------------
004580 3000-COMPUTE-ALERT-TIER.
004590     MOVE SPACES TO ALERT-TEXT.
004600     MOVE 0 TO ALERT-PCT.
004610     IF NOT INIT-IS-SET OR INITIAL-CENT NOT > 0
004620         GO TO 3000-EXIT.
004630     COMPUTE ALERT-PCT ROUNDED =
004640         (BALANCE-CENT * 1000) / INITIAL-CENT.
004650*    TIERS RUN CRITICAL/LOW/WARNING - ANYTHING OVER 200 PERCENT
004660*    OF OPENING BALANCE PRINTS NO ALERT TEXT AT ALL.
004670     IF ALERT-PCT <= 50
004680         MOVE "CRITICAL" TO ALERT-TEXT
004690     ELSE
004700         IF ALERT-PCT <= 150
004710             MOVE "LOW" TO ALERT-TEXT
004720         ELSE
004730             IF ALERT-PCT <= 200
004740                 MOVE "WARNING" TO ALERT-TEXT
004750             END-IF
004760         END-IF
004770     END-IF.
004780 3000-EXIT.
004790     EXIT.
004800
004810*    JUST THE DATE LINE AND A BLANK - NO BANNER OR PAGE-BREAK
004820*    LOGIC ON THIS ONE-PAGE REPORT.
004830 4000-PRINT-HEADER.
004840     MOVE REQUEST-YM(5:2) TO RPT-DATE-MM.
004850     MOVE REQUEST-YM(1:4) TO RPT-DATE-YYYY.
004860     WRITE RPT-LINE FROM RPT-DATE-LINE.
004870     WRITE RPT-LINE FROM RPT-BLANK-LINE.
004880 4000-EXIT.
004890     EXIT.
004900
004910*----------------------------------------------------------------
004920* BALANCE LINE - PERCENT AND ALERT TEXT ONLY SHOWN WHEN THE
004930* OPENING BALANCE IS ON FILE, ELSE THOSE TWO FIELDS PRINT BLANK.
004940*----------------------------------------------------------------
004950 4100-PRINT-BALANCE-LINE.
004960     MOVE SPACES TO RPT-BAL-ALERT.
004970     MOVE SPACES TO RPT-BAL-PERCENT.
004980     COMPUTE MONEY-SIGNED = BALANCE-CENT / 100.
004990     MOVE MONEY-SIGNED TO RPT-BAL-AMOUNT.
005000     IF INIT-IS-SET
005010         MOVE ALERT-TEXT TO RPT-BAL-ALERT
005020         COMPUTE ALERT-DISPLAY = ALERT-PCT / 10
005030         MOVE ALERT-DISPLAY TO RPT-BAL-PERCENT
005040     END-IF.
005050     WRITE RPT-LINE FROM RPT-BAL-LINE.
005060     WRITE RPT-LINE FROM RPT-BLANK-LINE.
005070 4100-EXIT.
005080     EXIT.
005090
005100*----------------------------------------------------------------
005110* MONTH-TO-DATE INCOME/SPEND/NET - PLAIN LINES, NO FULL BALANCE
005120* FLOW BLOCK LIKE MSUMRPT HAS, PER THE WEEKLY LAYOUT.
005130*----------------------------------------------------------------
005140 4200-PRINT-TOTALS.
005150     COMPUTE NET-CHANGE-CENT =
005160         TOTAL-INCOME-CENT - TOTAL-SPEND-CENT.
005170     MOVE "INCOME          " TO RPT-FLOW-LABEL.
005180     COMPUTE MONEY-SIGNED = TOTAL-INCOME-CENT / 100.
005190     MOVE MONEY-SIGNED TO RPT-FLOW-AMOUNT.
005200     WRITE RPT-LINE FROM RPT-FLOW-LINE.
005210     MOVE "SPEND           " TO RPT-FLOW-LABEL.
005220     COMPUTE MONEY-SIGNED = TOTAL-SPEND-CENT / 100.
005230     MOVE MONEY-SIGNED TO RPT-FLOW-AMOUNT.
005240     WRITE RPT-LINE FROM RPT-FLOW-LINE.
005250     COMPUTE MONEY-SIGNED = NET-CHANGE-CENT / 100.
005260     MOVE MONEY-SIGNED TO RPT-NET-AMOUNT.
005270     WRITE RPT-LINE FROM RPT-NET-LINE.
005280     WRITE RPT-LINE FROM RPT-BLANK-LINE.
005290 4200-EXIT.
005300     EXIT.
005310
005320*----------------------------------------------------------------
005330* TOP 5 CATEGORIES BY SPEND - TABLE IS ALREADY SORTED DESCENDING,
005340* SO THIS JUST CAPS THE PRINT LOOP AT THE SMALLER OF THE COUNT
005350* ON FILE AND 5.
005360*----------------------------------------------------------------
005370 4300-PRINT-TOP-CATEGORIES.
005380     WRITE RPT-LINE FROM RPT-CAT-HEADING-LINE.
005390     IF CAT-COUNT = 0
005400         GO TO 4300-EXIT.
005410     IF CAT-COUNT > 5
005420         MOVE 5 TO TOP-N
005430     ELSE
005440         MOVE CAT-COUNT TO TOP-N
005450     END-IF.
005460     PERFORM 4310-PRINT-ONE-CATEGORY THRU 4310-EXIT
005470         VARYING SUB FROM 1 BY 1
005480         UNTIL SUB > TOP-N.
005490 4300-EXIT.
005500     EXIT.
005510
005520*    ONE CATEGORY LINE - PERCENT IS OF TOTAL SPEND, NOT OF
005530*    BUDGET LIMIT, SINCE NOT EVERY CATEGORY HAS A BUDGET ROW.
005540 4310-PRINT-ONE-CATEGORY.
005550     MOVE CS-CATEGORY(SUB) TO RPT-CAT-CATEGORY.
005560     COMPUTE MONEY-SIGNED = CS-SPEND-CENT(SUB) / 100.
005570     MOVE MONEY-SIGNED TO RPT-CAT-AMOUNT.
005580     IF TOTAL-SPEND-CENT = 0
005590         MOVE 0 TO PERCENT-INT
005600     ELSE
005610         COMPUTE PERCENT-INT ROUNDED =
005620             (CS-SPEND-CENT(SUB) * 100) / TOTAL-SPEND-CENT
005630     END-IF.
005640     MOVE PERCENT-INT TO RPT-CAT-PERCENT.
005650     WRITE RPT-LINE FROM RPT-CAT-DETAIL-LINE.
005660 4310-EXIT.
005670     EXIT.
005680
005690*----------------------------------------------------------------
005700* BUDGET ALERT LINES - ONE PER BUDGET CATEGORY AT OR PAST THE
005710* YELLOW THRESHOLD (75 PERCENT OF LIMIT).  CATEGORIES BELOW
005720* YELLOW PRINT NOTHING - SEE REQ 08-311 IN THE CHANGE LOG.
005730* BUDGET-FILE IS OPENED HERE RATHER THAN LEFT OPEN FROM
005740* 1000-INITIALIZE - SEE THE 2020-10-05 ENTRY.
005750*----------------------------------------------------------------
005760 4400-PRINT-BUDGET-ALERTS.
005770     WRITE RPT-LINE FROM RPT-BUDG-HEADING-LINE.
005780     MOVE 0 TO ALERT-COUNT.
005790     OPEN INPUT BUDGET-FILE.
005800 4400-READ-NEXT.
005810     READ BUDGET-FILE
005820         AT END GO TO 4400-DONE.
005830     MOVE BUD-CATEGORY TO FIND-CATEGORY.
005840     PERFORM 2200-FIND-CATEGORY THRU 2200-EXIT.
005850     IF CAT-FOUND
005860         MOVE CS-SPEND-CENT(CS-IDX) TO SPEND-CENT-WORK
005870     ELSE
005880         MOVE 0 TO SPEND-CENT-WORK
005890     END-IF.
005900     MOVE BUD-AMOUNT-CENT TO LIMIT-CENT.
005910     IF LIMIT-CENT = 0
005920         MOVE 0 TO PERCENT-WHOLE
005930     ELSE
005940         COMPUTE PERCENT-WHOLE ROUNDED =
005950             (SPEND-CENT-WORK * 10000) / LIMIT-CENT
005960     END-IF.
005970     IF PERCENT-WHOLE < 7500
005980         GO TO 4400-READ-NEXT.
005990     ADD 1 TO ALERT-COUNT.
006000     PERFORM 4500-SET-STATUS THRU 4500-EXIT.
006010     COMPUTE PERCENT-INT ROUNDED = PERCENT-WHOLE / 100.
006020     PERFORM 900-BUILD-PROGRESS-BAR THRU 900-EXIT.
006030     MOVE BUD-CATEGORY TO RPT-BUDG-CATEGORY.
006040     MOVE STATUS-TEXT TO RPT-BUDG-STATUS.
006050     MOVE BAR-TEXT TO RPT-BUDG-BAR.
006060     MOVE PERCENT-INT TO RPT-BUDG-PERCENT.
006070     COMPUTE MONEY-SIGNED = SPEND-CENT-WORK / 100.
006080     MOVE MONEY-SIGNED TO RPT-BUDG-SPEND-ED.
006090     COMPUTE MONEY-SIGNED = LIMIT-CENT / 100.
006100     MOVE MONEY-SIGNED TO RPT-BUDG-LIMIT-ED.
006110     WRITE RPT-LINE FROM RPT-BUDG-DETAIL-LINE.
006120     GO TO 4400-READ-NEXT.
006130 4400-DONE.
006140     IF ALERT-COUNT = 0
006150         WRITE RPT-LINE FROM RPT-BUDG-NONE-LINE.
006160     CLOSE BUDGET-FILE.
006170 4400-EXIT.
006180     EXIT.
006190
006200*    THRESHOLDS PER THE BUDGET-STATUS BUSINESS RULE - SAME AS
006210*    BUDGMON'S 3200-SET-STATUS AND MSUMRPT'S 4400-SET-STATUS.
006220 4500-SET-STATUS.
006230     IF PERCENT-WHOLE >= 10000
006240         MOVE "RED"      TO STATUS-TEXT
006250     ELSE
006260         IF PERCENT-WHOLE >= 9000
006270             MOVE "ORANGE"   TO STATUS-TEXT
006280         ELSE
006290             IF PERCENT-WHOLE >= 7500
006300                 MOVE "YELLOW"   TO STATUS-TEXT
006310             ELSE
006320                 MOVE "GREEN"    TO STATUS-TEXT
006330             END-IF
006340         END-IF
006350     END-IF.
006360 4500-EXIT.
006370     EXIT.
006380
006390*    BUILDS A 10-CELL STATUS BAR OUT OF "#" AND "." CHARACTERS -
006400*    SAME PARAGRAPH AS BUDGMON'S 900-BUILD-PROGRESS-BAR AND
006410*    MSUMRPT'S COPY OF IT.
006420 900-BUILD-PROGRESS-BAR.
006430     MOVE SPACES TO BAR-TEXT.
006440     COMPUTE BAR-CELLS = PERCENT-WHOLE / 1000.
006450     IF BAR-CELLS > 10
006460         MOVE 10 TO BAR-CELLS
006470     END-IF.
006480     PERFORM 910-SET-ONE-CELL THRU 910-EXIT
006490         VARYING BAR-SUB FROM 1 BY 1
006500         UNTIL BAR-SUB > 10.
006510 900-EXIT.
006520     EXIT.
006530
006540*    ONE BAR CELL - "#" UP TO BAR-CELLS, "." AFTER.
006550 910-SET-ONE-CELL.
006560     IF BAR-SUB <= BAR-CELLS
006570         MOVE "#" TO BAR-TEXT(BAR-SUB:1)
006580     ELSE
006590         MOVE "." TO BAR-TEXT(BAR-SUB:1)
006600     END-IF.
006610 910-EXIT.
006620     EXIT.
006630
006640*----------------------------------------------------------------
006650* STRIP EVERYTHING EXCEPT DIGITS/"."/"+"/"-" AND CONVERT TO CENTS
006660* - SAME IDIOM AS STMTIMP/DEBTCLR/MSUMRPT, USED HERE ONLY ON THE
006670* STORED CONFIG-FILE TEXT, WHICH IS ALREADY CLEAN.
006680*----------------------------------------------------------------
006690 5100-CONVERT-CLEAN-AMOUNT.
006700     MOVE 0 TO WHOLE-DIGITS.
006710     MOVE 0 TO FRAC-DIGITS.
006720     MOVE 0 TO DECPT-SUB.
006730     MOVE SPACES TO SIGN-CHAR.
006740     IF CLEAN-AMOUNT(1:1) = "-" OR CLEAN-AMOUNT(1:1) = "+"
006750         MOVE CLEAN-AMOUNT(1:1) TO SIGN-CHAR
006760     END-IF.
006770     PERFORM 5110-FIND-DECIMAL-POINT THRU 5110-EXIT
006780         VARYING CLEAN-SUB FROM 1 BY 1
006790         UNTIL CLEAN-SUB > 20.
006800     PERFORM 5120-ADD-ONE-DIGIT THRU 5120-EXIT
006810         VARYING CLEAN-SUB FROM 1 BY 1
006820         UNTIL CLEAN-SUB > 20.
006830     COMPUTE AMOUNT-CENT-WORK =
006840         (WHOLE-DIGITS * 100) + FRAC-DIGITS.
006850     IF SIGN-CHAR = "-"
006860         COMPUTE AMOUNT-CENT-WORK = 0 - AMOUNT-CENT-WORK
006870     END-IF.
006880 5100-EXIT.
006890     EXIT.
006900
006910*    RECORD WHERE THE DECIMAL POINT FALLS, IF ANY.
006920 5110-FIND-DECIMAL-POINT.
006930     IF CLEAN-AMOUNT(CLEAN-SUB:1) = "."
006940         MOVE CLEAN-SUB TO DECPT-SUB
006950     END-IF.
006960 5110-EXIT.
006970     EXIT.
006980
006990*    ACCUMULATE ONE DIGIT INTO WHOLE-DIGITS OR FRAC-DIGITS
007000*    DEPENDING ON ITS POSITION RELATIVE TO THE DECIMAL POINT.
007010 5120-ADD-ONE-DIGIT.
007020     IF CLEAN-AMOUNT(CLEAN-SUB:1) NOT = "-" AND
007030        CLEAN-AMOUNT(CLEAN-SUB:1) NOT = "+" AND
007040        CLEAN-AMOUNT(CLEAN-SUB:1) NOT = "." AND
007050        CLEAN-AMOUNT(CLEAN-SUB:1) NOT = SPACE
007060         MOVE CLEAN-AMOUNT(CLEAN-SUB:1) TO ONE-DIGIT
007070         IF DECPT-SUB = 0 OR CLEAN-SUB < DECPT-SUB
007080             COMPUTE WHOLE-DIGITS =
007090                 (WHOLE-DIGITS * 10) + ONE-DIGIT
007100         ELSE
007110             IF CLEAN-SUB = DECPT-SUB + 1
007120                 COMPUTE FRAC-DIGITS = ONE-DIGIT * 10
007130             END-IF
007140             IF CLEAN-SUB = DECPT-SUB + 2
007150                 ADD ONE-DIGIT TO FRAC-DIGITS
007160             END-IF
007170         END-IF
007180     END-IF.
007190 5120-EXIT.
007200     EXIT.
007210
007220*----------------------------------------------------------------
007230* NORMAL END OF RUN.
007240*----------------------------------------------------------------
007250 9000-CLOSE-FILES.
007260     CLOSE TRAN-FILE.
007270     CLOSE REPORT-FILE.
007280 9000-EXIT.
007290     EXIT.
007300
007310*----------------------------------------------------------------
007320* ANY OPEN/READ FAILURE COMES HERE - THERE IS NOTHING SAFE TO DO
007330* BUT ABORT THE RUN.
007340*----------------------------------------------------------------
007350 9900-SYS-ERR.
007360     DISPLAY "WKRPT - FILE ERROR - RUN ABORTED".
007370     STOP RUN.
