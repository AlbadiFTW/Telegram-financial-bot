000100******************************************************************
000110* IDENTIFICATION DIVISION.
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID. MSUMRPT.
000150 AUTHOR. J L GUTIERREZ.
000160 INSTALLATION. UNIZARBANK.
000170 DATE-WRITTEN. 1995-03-02.
000180 DATE-COMPILED.
000190 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000200******************************************************************
000210* MSUMRPT - MONTHLY SUMMARY REPORT
000220*
000230* READS A ONE-LINE CONTROL CARD GIVING THE YEAR/MONTH TO SUMMARIZE
000240* (YYYYMM), SELECTS THAT MONTH'S ROWS FROM THE TRANSACTION
000250* REGISTER, TOTALS INCOME AND SPEND, BUILDS THE BALANCE FLOW BLOCK
000260* FROM THE RUNNING BALANCE IN CONFIG-FILE, LISTS SPEND BY CATEGORY
000270* DESCENDING WITH PERCENT OF TOTAL SPEND, AND PRINTS A BUDGET
000280* STATUS LINE FOR EACH BUDGET ROW - SAME BAR/THRESHOLD LOGIC AS
000290* BUDGMON.
000300*
000310* THIS IS THE ONLY REPORT IN THE SUITE THAT TOUCHES ALL FOUR FILES
000320* AT ONCE - THE TRANSACTION REGISTER, THE BUDGET LEDGER, AND THE
000330* INDEXED CONFIG FILE FOR THE RUNNING BALANCE.  IT IS READ-ONLY ON
000340* ALL FOUR AND CAN RUN ANY NUMBER OF TIMES WITHOUT SIDE EFFECTS.
000350******************************************************************
000360* CHANGE LOG
000370*   1995-03-02 JLG  ORIGINAL PROGRAM - RUN BY OPERATOR REQUEST AT
000380*                   MONTH END.
000390*   1996-08-19 JLG  CATEGORY TABLE RAISED FROM 12 TO 20 ENTRIES -
000400*                   SAME LIMIT AS BUDGREC ALLOWS.
000410*   1998-09-24 JLG  Y2K SWEEP - SEE TRANREC.CPY CENTURY DIGITS.
000420*   2001-02-14 JLG  BALANCE FLOW BLOCK ADDED ONCE CONFIG-FILE
000430*                   CARRIED A RUNNING BALANCE.  REQ 00-311.
000440*   2003-04-10 MTC  DROPPED THE BUD-ACTIVE-FLAG CHECK, SAME AS
000450*                   BUDGMON THAT MONTH.  REQ 03-090.
000460*   2005-11-29 MTC  REQ 05-217 - SIGN-CHAR HANDLING ADDED TO THE
000470*                   AMOUNT CONVERTER SO A NEGATIVE STORED BALANCE
000480*                   (OVERDRAWN MONTH) PRINTS CORRECTLY.
000490*   2007-08-02 MTC  SCHEDULED NIGHTLY ON THE FIRST OF THE MONTH -
000500*                   SEE OPERATIONS RUN BOOK.  REQ 07-140.
000510*   2013-03-11 MTC  REQ 4471 - CARRIED THE BUDGMON BAR-GRAPH AND
000520*                   WHOLE-NUMBER PERCENT CHANGE OVER TO THIS
000530*                   REPORT TOO SO THE TWO LOOK ALIKE.
000540*   2019-06-04 DSK  BUDGET-FILE REOPENED AT 4300-PRINT-BUDGET-LINES
000550*                   INSTEAD OF STAYING OPEN THROUGHOUT THE RUN - A
000560*                   STRAY REWIND BUG IN AN UNRELATED JOB STEP HAD
000570*                   BEEN LEAVING THE POSITION WRONG.  REQ 19-066.
000580******************************************************************
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000640     UPSI-0 SWITCH IS SW-QUIET
000650         ON STATUS IS SW-QUIET-ON
000660         OFF STATUS IS SW-QUIET-OFF.
000670
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700*    ONE-CARD CONTROL FILE - REQUESTED YEAR/MONTH IN COLUMNS 1-6,
000710*    YYYYMM.
000720     SELECT MONTH-PARM-FILE ASSIGN TO MSUMPARM
000730         ORGANIZATION IS LINE SEQUENTIAL
000740         FILE STATUS IS PARM-STATUS.
000750
000760*    TRANSACTION REGISTER - SEE TRANREC.CPY.  READ FRONT TO BACK
000770*    ONCE; ROWS OUTSIDE THE REQUESTED MONTH ARE SKIPPED.
000780     SELECT TRAN-FILE ASSIGN TO TRANREG
000790         ORGANIZATION IS SEQUENTIAL
000800         FILE STATUS IS TRAN-STATUS.
000810
000820*    BUDGET LEDGER - SEE BUDGREC.CPY.  READ TWICE: ONCE IMPLICITLY
000830*    (VIA CS-CATEGORY MATCHING AT 4300) AND EXPLICITLY REOPENED AT
000840*    4300-PRINT-BUDGET-LINES FOR THE BUDGET-STATUS SECTION.
000850     SELECT BUDGET-FILE ASSIGN TO BUDGLDG
000860         ORGANIZATION IS SEQUENTIAL
000870         FILE STATUS IS BUDG-STATUS.
000880
000890*    INDEXED CONFIG FILE - HOLDS THE SINGLE "balance" ROW USED FOR
000900*    THE BALANCE FLOW BLOCK.  SAME FILE BUDGMON WRITES TO.
000910     SELECT CONFIG-FILE ASSIGN TO CONFIGF
000920         ORGANIZATION IS INDEXED
000930         ACCESS MODE IS DYNAMIC
000940         RECORD KEY IS CFG-KEY
000950         FILE STATUS IS CFG-STATUS.
000960
000970*    THE PRINTED MONTHLY SUMMARY ITSELF.
000980     SELECT REPORT-FILE ASSIGN TO RPTMSUM
000990         ORGANIZATION IS SEQUENTIAL
001000         FILE STATUS IS RPT-STATUS.
001010
001020 DATA DIVISION.
001030 FILE SECTION.
001040 FD  MONTH-PARM-FILE
001050     LABEL RECORDS ARE OMITTED.
001060 01  PARM-LINE                       PIC X(80).
001070
001080 FD  TRAN-FILE
001090     LABEL RECORD STANDARD.
001100 COPY TRANREC.
001110
001120 FD  BUDGET-FILE
001130     LABEL RECORD STANDARD.
001140 COPY BUDGREC.
001150
001160 FD  CONFIG-FILE
001170     LABEL RECORD STANDARD.
001180 COPY CFGREC.
001190
001200 FD  REPORT-FILE
001210     LABEL RECORD STANDARD.
001220 01  RPT-LINE                        PIC X(80).
001230
001240 WORKING-STORAGE SECTION.
001250*    FILE STATUS BYTES - CHECKED AFTER EVERY OPEN.
001260 77  PARM-STATUS                  PIC X(02).
001270 77  TRAN-STATUS                  PIC X(02).
001280 77  BUDG-STATUS                  PIC X(02).
001290 77  CFG-STATUS                   PIC X(02).
001300 77  RPT-STATUS                   PIC X(02).
001310
001320*    TRAN-EOF-SW DRIVES THE MAIN SCAN LOOP.  CAT-COUNT/SUB/SUB2 ARE
001330*    THE CATEGORY-TABLE HIGH-WATER MARK AND THE BUBBLE-SORT
001340*    SUBSCRIPTS.
001350 77  TRAN-EOF-SW                  PIC 9(01) COMP.
001360     88  TRAN-EOF                 VALUE 1.
001370 77  CAT-COUNT                    PIC 9(02) COMP.
001380 77  SUB                          PIC 9(02) COMP.
001390 77  SUB2                         PIC 9(02) COMP.
001400
001410*    REQUESTED YEAR/MONTH OFF THE CONTROL CARD, COMPARED DIRECTLY
001420*    AGAINST TRAN-CR-YM.
001430 01  REQUEST-YM                   PIC 9(06).
001440
001450*    ONE ENTRY PER CATEGORY SEEN ON A SPEND ROW THIS MONTH.
001460 01  CAT-SPEND-TABLE.
001470     02  CAT-SPEND-ENTRY OCCURS 20 TIMES INDEXED BY CS-IDX.
001480         03  CS-CATEGORY             PIC X(15).
001490         03  CS-SPEND-CENT           PIC S9(09) COMP.
001500
001510*    SWAP-HOLD AREA FOR THE CATEGORY BUBBLE SORT.
001520 01  HOLD-CAT.
001530     02  HOLD-CATEGORY            PIC X(15).
001540     02  HOLD-SPEND-CENT          PIC S9(09) COMP.
001550
001560*    SEARCH KEY AND FOUND-FLAG FOR 2200-FIND-CATEGORY, SHARED BY
001570*    THE SPEND-ACCUMULATION PASS AND THE BUDGET-LINE PASS.
001580 01  FIND-CATEGORY                PIC X(15).
001590 77  FOUND-SW                     PIC 9(01) COMP.
001600     88  CAT-FOUND                VALUE 1.
001610
001620*    RUNNING TOTALS FOR THE MONTH.
001630 77  TOTAL-SPEND-CENT             PIC S9(09) COMP.
001640 77  TOTAL-INCOME-CENT            PIC S9(09) COMP.
001650 77  NET-CHANGE-CENT              PIC S9(09) COMP.
001660 77  LIMIT-CENT                   PIC S9(09) COMP.
001670 77  SPEND-CENT-WORK              PIC S9(09) COMP.
001680
001690*    BAL-SET-SW IS ON WHEN CONFIG-FILE HAD A "balance" ROW - IN
001700*    THAT CASE 4100-PRINT-BALANCE-FLOW PRINTS START/INCOME/SPEND/
001710*    END; OTHERWISE IT FALLS BACK TO PLAIN INCOME/SPEND LINES.
001720 77  BAL-SET-SW                   PIC 9(01) COMP.
001730     88  BAL-IS-SET               VALUE 1.
001740 77  BALANCE-CENT                 PIC S9(09) COMP.
001750 77  START-CENT                   PIC S9(09) COMP.
001760 01  CFG-BALANCE-KEY              PIC X(20) VALUE "balance".
001770
001780*    SCRATCH AREA FOR CONVERTING THE STORED BALANCE TEXT TO CENTS -
001790*    SAME PATTERN AS STMTIMP/DEBTCLR, BUT WITH A LEADING SIGN
001800*    CHARACTER SINCE THE STORED BALANCE CAN BE NEGATIVE.
001810 01  CLEAN-AMOUNT                 PIC X(20).
001820 77  CLEAN-SUB                    PIC 9(02) COMP.
001830 77  DECPT-SUB                    PIC 9(02) COMP.
001840 01  ONE-DIGIT                    PIC 9(01).
001850 01  WHOLE-DIGITS                 PIC 9(09) COMP.
001860 01  FRAC-DIGITS                  PIC 9(02) COMP.
001870 01  AMOUNT-CENT-WORK             PIC S9(09) COMP.
001880 01  SIGN-CHAR                    PIC X(01).
001890
001900*    PERCENT-WHOLE CARRIES TWO IMPLIED DECIMAL PLACES (HUNDREDTHS
001910*    OF A PERCENT) SO THE 90/75 THRESHOLD TESTS ARE EXACT; ITS
001920*    REDEFINED DISPLAY VIEW IS NOT CURRENTLY PRINTED BUT IS KEPT
001930*    FOR CONSISTENCY WITH BUDGMON'S COPY OF THE SAME FIELD.
001940 01  PERCENT-FIELDS.
001950     02  PERCENT-WHOLE            PIC 9(05) COMP.
001960     02  PERCENT-CENT REDEFINES PERCENT-WHOLE
001970                                     PIC 9(05).
001980 77  PERCENT-INT                  PIC 9(05) COMP.
001990
002000*    10-CELL PROGRESS BAR - SAME PARAGRAPH AS BUDGMON, CARRIED
002010*    OVER HERE BY HAND SINCE THE SHOP HAS NO SUBPROGRAM FOR IT.
002020 77  BAR-CELLS                    PIC 9(02) COMP.
002030 77  BAR-SUB                      PIC 9(02) COMP.
002040 01  BAR-TEXT                     PIC X(10).
002050
002060 01  STATUS-TEXT                  PIC X(10).
002070
002080 01  MONEY-SIGNED                 PIC S9(7)V99.
002090
002100*    REPORT LINE LAYOUTS - HEADING, BALANCE FLOW, CATEGORY DETAIL,
002110*    AND BUDGET DETAIL, ALL 80 BYTES.
002120 01  RPT-MONTH-LINE.
002130     02  FILLER                      PIC X(20)
002140         VALUE "MONTHLY SUMMARY FOR ".
002150     02  RPT-MONTH-MM                PIC 9(02).
002160     02  FILLER                      PIC X(01) VALUE "/".
002170     02  RPT-MONTH-YYYY              PIC 9(04).
002180     02  FILLER                      PIC X(53) VALUE SPACES.
002190
002200 01  RPT-BLANK-LINE                  PIC X(80) VALUE SPACES.
002210
002220 01  RPT-FLOW-LINE.
002230     02  RPT-FLOW-LABEL              PIC X(16).
002240     02  RPT-FLOW-AMOUNT             PIC -(7)9.99.
002250     02  FILLER                      PIC X(55) VALUE SPACES.
002260
002270 01  RPT-NET-LINE.
002280     02  FILLER                      PIC X(16) VALUE "NET CHANGE      ".
002290     02  RPT-NET-AMOUNT              PIC -(7)9.99.
002300     02  FILLER                      PIC X(55) VALUE SPACES.
002310
002320 01  RPT-CAT-HEADING-LINE            PIC X(80)
002330     VALUE "SPENDING BY CATEGORY".
002340
002350 01  RPT-CAT-DETAIL-LINE.
002360     02  FILLER                      PIC X(02) VALUE SPACES.
002370     02  RPT-CAT-CATEGORY            PIC X(15).
002380     02  FILLER                      PIC X(01) VALUE SPACES.
002390     02  RPT-CAT-AMOUNT              PIC Z,ZZZ,ZZ9.99.
002400     02  FILLER                      PIC X(02) VALUE SPACES.
002410     02  RPT-CAT-PERCENT             PIC ZZZ9.
002420     02  FILLER                      PIC X(02) VALUE " %".
002430     02  FILLER                      PIC X(41) VALUE SPACES.
002440
002450 01  RPT-BUDG-HEADING-LINE           PIC X(80)
002460     VALUE "BUDGET STATUS".
002470
002480 01  RPT-BUDG-DETAIL-LINE.
002490     02  FILLER                      PIC X(01) VALUE SPACE.
002500     02  RPT-BUDG-CATEGORY           PIC X(15).
002510     02  FILLER                      PIC X(01) VALUE SPACE.
002520     02  RPT-BUDG-STATUS             PIC X(07).
002530     02  FILLER                      PIC X(01) VALUE SPACE.
002540     02  RPT-BUDG-BAR-OPEN           PIC X(01) VALUE "[".
002550     02  RPT-BUDG-BAR                PIC X(10).
002560     02  RPT-BUDG-BAR-CLOSE          PIC X(01) VALUE "]".
002570     02  FILLER                      PIC X(01) VALUE SPACE.
002580     02  RPT-BUDG-PERCENT            PIC ZZZ9.
002590     02  FILLER                      PIC X(02) VALUE " %".
002600     02  FILLER                      PIC X(01) VALUE SPACE.
002610     02  RPT-BUDG-SPENT-LABEL        PIC X(07) VALUE "Spent ".
002620     02  RPT-BUDG-SPEND-ED           PIC Z,ZZZ,ZZ9.99.
002630     02  FILLER                      PIC X(03) VALUE " / ".
002640     02  RPT-BUDG-LIMIT-ED           PIC Z,ZZZ,ZZ9.99.
002650     02  FILLER                      PIC X(04) VALUE SPACES.
002660
002670 PROCEDURE DIVISION.
002680*----------------------------------------------------------------
002690* TOP-LEVEL RUN SEQUENCE - READ THE CARD, SCAN THE MONTH, SORT THE
002700* CATEGORIES, THEN PRINT THE FOUR REPORT SECTIONS IN ORDER.
002710*----------------------------------------------------------------
002720 0000-MAIN-CONTROL.
002730     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
002740     PERFORM 2000-SCAN-TRAN-FILE THRU 2000-EXIT
002750         UNTIL TRAN-EOF.
002760     PERFORM 2900-SORT-CATEGORIES THRU 2900-EXIT.
002770     PERFORM 4000-PRINT-HEADER THRU 4000-EXIT.
002780     PERFORM 4100-PRINT-BALANCE-FLOW THRU 4100-EXIT.
002790     PERFORM 4200-PRINT-CATEGORIES THRU 4200-EXIT.
002800     PERFORM 4300-PRINT-BUDGET-LINES THRU 4300-EXIT.
002810     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
002820     STOP RUN.
002830
002840*----------------------------------------------------------------
002850* PULL THE REQUESTED YEAR/MONTH OFF THE CONTROL CARD, OPEN THE
002860* TRANSACTION AND BUDGET FILES, AND LOOK UP THE RUNNING BALANCE ON
002870* CONFIG-FILE (WHEN ONE EXISTS).
002880*----------------------------------------------------------------
002890 1000-INITIALIZE.
002900     MOVE 0 TO CAT-COUNT.
002910     MOVE 0 TO TOTAL-SPEND-CENT.
002920     MOVE 0 TO TOTAL-INCOME-CENT.
002930     MOVE 0 TO BALANCE-CENT.
002940     SET TRAN-EOF-SW TO 0.
002950     MOVE 0 TO BAL-SET-SW.
002960     OPEN INPUT MONTH-PARM-FILE.
002970     IF PARM-STATUS NOT = "00"
002980         GO TO 9900-SYS-ERR.
002990     READ MONTH-PARM-FILE
003000         AT END GO TO 9900-SYS-ERR.
003010     MOVE PARM-LINE(1:6) TO REQUEST-YM.
003020     CLOSE MONTH-PARM-FILE.
003030     OPEN INPUT TRAN-FILE.
003040     IF TRAN-STATUS NOT = "00"
003050         GO TO 9900-SYS-ERR.
003060     OPEN INPUT BUDGET-FILE.
003070     IF BUDG-STATUS NOT = "00"
003080         GO TO 9900-SYS-ERR.
003090     OPEN INPUT CONFIG-FILE.
003100     IF CFG-STATUS NOT = "00"
003110         GO TO 9900-SYS-ERR.
003120     MOVE CFG-BALANCE-KEY TO CFG-KEY.
003130     READ CONFIG-FILE
003140         INVALID KEY GO TO 1050-NO-BALANCE.
003150     SET BAL-IS-SET TO TRUE.
003160     MOVE CFG-VALUE TO CLEAN-AMOUNT.
003170     PERFORM 5100-CONVERT-CLEAN-AMOUNT THRU 5100-EXIT.
003180     MOVE AMOUNT-CENT-WORK TO BALANCE-CENT.
003190 1050-NO-BALANCE.
003200     CLOSE CONFIG-FILE.
003210     OPEN OUTPUT REPORT-FILE.
003220     IF RPT-STATUS NOT = "00"
003230         GO TO 9900-SYS-ERR.
003240 1000-EXIT.
003250     EXIT.
003260
003270*----------------------------------------------------------------
003280* SELECT THIS MONTH'S ROWS AND ACCUMULATE INCOME/SPEND TOTALS AND
003290* THE PER-CATEGORY SPEND TABLE.
003300*----------------------------------------------------------------
003310 2000-SCAN-TRAN-FILE.
003320     READ TRAN-FILE
003330         AT END SET TRAN-EOF TO TRUE
003340         GO TO 2000-EXIT.
003350     IF TRAN-CR-YM NOT = REQUEST-YM
003360         GO TO 2000-EXIT.
003370     IF TRAN-IS-SPEND
003380         ADD TRAN-AMOUNT-CENT TO TOTAL-SPEND-CENT
003390         PERFORM 2100-ADD-TO-CATEGORY THRU 2100-EXIT
003400     ELSE
003410         ADD TRAN-AMOUNT-CENT TO TOTAL-INCOME-CENT
003420     END-IF.
003430 2000-EXIT.
003440     EXIT.
003450
003460*    FOLD ONE SPEND ROW INTO THE CATEGORY TABLE, ADDING A NEW
003470*    ENTRY WHEN THE CATEGORY HAS NOT BEEN SEEN THIS MONTH.  ROWS
003480*    PAST THE 20-CATEGORY LIMIT ARE SILENTLY DROPPED FROM THE
003490*    PER-CATEGORY BREAKDOWN BUT STILL COUNT IN TOTAL-SPEND-CENT.
003500 2100-ADD-TO-CATEGORY.
003510     MOVE TRAN-CATEGORY TO FIND-CATEGORY.
003520     PERFORM 2200-FIND-CATEGORY THRU 2200-EXIT.
003530     IF NOT CAT-FOUND
003540         IF CAT-COUNT >= 20
003550             GO TO 2100-EXIT
003560         END-IF
003570         ADD 1 TO CAT-COUNT
003580         MOVE CAT-COUNT TO CS-IDX
003590         MOVE TRAN-CATEGORY TO CS-CATEGORY(CS-IDX)
003600         MOVE 0 TO CS-SPEND-CENT(CS-IDX)
003610     END-IF.
003620     ADD TRAN-AMOUNT-CENT TO CS-SPEND-CENT(CS-IDX).
003630 2100-EXIT.
003640     EXIT.
003650
003660*    LINEAR SEARCH OF THE CATEGORY TABLE, SHARED BY THE SPEND PASS
003670*    AND THE BUDGET-LINE PASS BELOW.
003680 2200-FIND-CATEGORY.
003690     SET FOUND-SW TO 0.
003700     SET CS-IDX TO 1.
003710     SEARCH CAT-SPEND-ENTRY
003720         AT END SET FOUND-SW TO 0
003730         WHEN CS-CATEGORY(CS-IDX) = FIND-CATEGORY
003740             SET CAT-FOUND TO TRUE.
003750 2200-EXIT.
003760     EXIT.
003770
003780*----------------------------------------------------------------
003790* BUBBLE SORT THE CATEGORY TABLE DESCENDING BY SPEND - SAME
003800* BUBBLE-PASS IDIOM AS DBTNET/DEBTCLR, RUN THE OTHER WAY ROUND.
003810*----------------------------------------------------------------
003820 2900-SORT-CATEGORIES.
003830     IF CAT-COUNT < 2
003840         GO TO 2900-EXIT.
003850     PERFORM 2910-BUBBLE-PASS THRU 2910-EXIT
003860         VARYING SUB FROM 1 BY 1
003870         UNTIL SUB > CAT-COUNT - 1.
003880 2900-EXIT.
003890     EXIT.
003900
003910*    ONE FULL PASS OVER THE UNSORTED TAIL OF THE CATEGORY TABLE.
003920 2910-BUBBLE-PASS.
003930     PERFORM 2920-COMPARE-SWAP THRU 2920-EXIT
003940         VARYING SUB2 FROM 1 BY 1
003950         UNTIL SUB2 > CAT-COUNT - SUB.
003960 2910-EXIT.
003970     EXIT.
003980
003990*    SWAP TWO ADJACENT CATEGORIES WHEN THE FIRST SPENT LESS THAN
004000*    THE SECOND - DESCENDING ORDER, OPPOSITE SENSE OF DEBTCLR'S
004010*    OLDEST-FIRST COMPARE.
004020 2920-COMPARE-SWAP.
004030     IF CS-SPEND-CENT(SUB2) NOT < CS-SPEND-CENT(SUB2 + 1)
004040         GO TO 2920-EXIT.
004050     MOVE CS-CATEGORY(SUB2)   TO HOLD-CATEGORY.
004060     MOVE CS-SPEND-CENT(SUB2) TO HOLD-SPEND-CENT.
004070     MOVE CS-CATEGORY(SUB2 + 1)   TO CS-CATEGORY(SUB2).
004080     MOVE CS-SPEND-CENT(SUB2 + 1) TO CS-SPEND-CENT(SUB2).
004090     MOVE HOLD-CATEGORY    TO CS-CATEGORY(SUB2 + 1).
004100     MOVE HOLD-SPEND-CENT  TO CS-SPEND-CENT(SUB2 + 1).
004110 2920-EXIT.
004120     EXIT.
004130
004140*    REPORT TITLE LINE - REQUESTED MONTH SPLIT OUT OF THE PACKED
004150*    YYYYMM PARM FIELD.
004160 4000-PRINT-HEADER.
004170     MOVE REQUEST-YM(5:2) TO RPT-MONTH-MM.
004180     MOVE REQUEST-YM(1:4) TO RPT-MONTH-YYYY.
004190     WRITE RPT-LINE FROM RPT-MONTH-LINE.
004200     WRITE RPT-LINE FROM RPT-BLANK-LINE.
004210 4000-EXIT.
004220     EXIT.
004230
004240*----------------------------------------------------------------
004250* BALANCE FLOW BLOCK WHEN A BALANCE IS ON FILE, ELSE PLAIN
004260* INCOME/SPEND LINES - EITHER WAY THE NET CHANGE LINE FOLLOWS.
004270*----------------------------------------------------------------
004280 4100-PRINT-BALANCE-FLOW.
004290     IF BAL-IS-SET
004300         COMPUTE NET-CHANGE-CENT =
004310             TOTAL-INCOME-CENT - TOTAL-SPEND-CENT
004320         COMPUTE START-CENT =
004330             BALANCE-CENT - NET-CHANGE-CENT
004340         MOVE "START           " TO RPT-FLOW-LABEL
004350         COMPUTE MONEY-SIGNED = START-CENT / 100
004360         MOVE MONEY-SIGNED TO RPT-FLOW-AMOUNT
004370         WRITE RPT-LINE FROM RPT-FLOW-LINE
004380         MOVE "+ INCOME        " TO RPT-FLOW-LABEL
004390         COMPUTE MONEY-SIGNED = TOTAL-INCOME-CENT / 100
004400         MOVE MONEY-SIGNED TO RPT-FLOW-AMOUNT
004410         WRITE RPT-LINE FROM RPT-FLOW-LINE
004420         MOVE "- SPEND         " TO RPT-FLOW-LABEL
004430         COMPUTE MONEY-SIGNED = TOTAL-SPEND-CENT / 100
004440         MOVE MONEY-SIGNED TO RPT-FLOW-AMOUNT
004450         WRITE RPT-LINE FROM RPT-FLOW-LINE
004460         MOVE "= END           " TO RPT-FLOW-LABEL
004470         COMPUTE MONEY-SIGNED = BALANCE-CENT / 100
004480         MOVE MONEY-SIGNED TO RPT-FLOW-AMOUNT
004490         WRITE RPT-LINE FROM RPT-FLOW-LINE
004500     ELSE
004510         COMPUTE NET-CHANGE-CENT =
004520             TOTAL-INCOME-CENT - TOTAL-SPEND-CENT
004530         MOVE "INCOME          " TO RPT-FLOW-LABEL
004540         COMPUTE MONEY-SIGNED = TOTAL-INCOME-CENT / 100
004550         MOVE MONEY-SIGNED TO RPT-FLOW-AMOUNT
004560         WRITE RPT-LINE FROM RPT-FLOW-LINE
004570         MOVE "SPEND           " TO RPT-FLOW-LABEL
004580         COMPUTE MONEY-SIGNED = TOTAL-SPEND-CENT / 100
004590         MOVE MONEY-SIGNED TO RPT-FLOW-AMOUNT
004600         WRITE RPT-LINE FROM RPT-FLOW-LINE
004610     END-IF.
004620     COMPUTE MONEY-SIGNED = NET-CHANGE-CENT / 100.
004630     MOVE MONEY-SIGNED TO RPT-NET-AMOUNT.
004640     WRITE RPT-LINE FROM RPT-NET-LINE.
004650     WRITE RPT-LINE FROM RPT-BLANK-LINE.
004660 4100-EXIT.
004670     EXIT.
004680
004690*----------------------------------------------------------------
004700* SPENDING BY CATEGORY, ALREADY SORTED DESCENDING - PERCENT OF
004710* TOTAL SPEND SHOWN AT 0 DECIMAL PLACES, 0 WHEN NO SPEND AT ALL.
004720*----------------------------------------------------------------
004730 4200-PRINT-CATEGORIES.
004740     WRITE RPT-LINE FROM RPT-CAT-HEADING-LINE.
004750     IF CAT-COUNT = 0
004760         GO TO 4200-EXIT.
004770     PERFORM 4210-PRINT-ONE-CATEGORY THRU 4210-EXIT
004780         VARYING SUB FROM 1 BY 1
004790         UNTIL SUB > CAT-COUNT.
004800 4200-EXIT.
004810     EXIT.
004820
004830*    ONE CATEGORY DETAIL LINE - AMOUNT AND ITS SHARE OF TOTAL
004840*    SPEND, ROUNDED TO THE NEAREST WHOLE PERCENT.
004850 4210-PRINT-ONE-CATEGORY.
004860     MOVE CS-CATEGORY(SUB) TO RPT-CAT-CATEGORY.
004870     COMPUTE MONEY-SIGNED = CS-SPEND-CENT(SUB) / 100.
004880     MOVE MONEY-SIGNED TO RPT-CAT-AMOUNT.
004890     IF TOTAL-SPEND-CENT = 0
004900         MOVE 0 TO PERCENT-INT
004910     ELSE
004920         COMPUTE PERCENT-INT ROUNDED =
004930             (CS-SPEND-CENT(SUB) * 100) / TOTAL-SPEND-CENT
004940     END-IF.
004950     MOVE PERCENT-INT TO RPT-CAT-PERCENT.
004960     WRITE RPT-LINE FROM RPT-CAT-DETAIL-LINE.
004970 4210-EXIT.
004980     EXIT.
004990
005000*----------------------------------------------------------------
005010* ONE STATUS LINE PER BUDGET ROW - SAME BAR/THRESHOLD LOGIC AS
005020* BUDGMON, CARRIED OVER PARAGRAPH FOR PARAGRAPH.  BUDGET-FILE IS
005030* REOPENED HERE SO THE PASS ALWAYS STARTS AT THE TOP - SEE THE
005040* 2019-06-04 CHANGE LOG ENTRY.
005050*----------------------------------------------------------------
005060 4300-PRINT-BUDGET-LINES.
005070     WRITE RPT-LINE FROM RPT-BUDG-HEADING-LINE.
005080     OPEN INPUT BUDGET-FILE.
005090 4300-READ-NEXT.
005100     READ BUDGET-FILE
005110         AT END GO TO 4300-EXIT.
005120     MOVE BUD-CATEGORY TO FIND-CATEGORY.
005130     PERFORM 2200-FIND-CATEGORY THRU 2200-EXIT.
005140     IF CAT-FOUND
005150         MOVE CS-SPEND-CENT(CS-IDX) TO SPEND-CENT-WORK
005160     ELSE
005170         MOVE 0 TO SPEND-CENT-WORK
005180     END-IF.
005190     MOVE BUD-AMOUNT-CENT TO LIMIT-CENT.
005200     IF LIMIT-CENT = 0
005210         MOVE 0 TO PERCENT-WHOLE
005220     ELSE
005230         COMPUTE PERCENT-WHOLE ROUNDED =
005240             (SPEND-CENT-WORK * 10000) / LIMIT-CENT
005250     END-IF.
005260     PERFORM 4400-SET-STATUS THRU 4400-EXIT.
005270     COMPUTE PERCENT-INT ROUNDED = PERCENT-WHOLE / 100.
005280     PERFORM 900-BUILD-PROGRESS-BAR THRU 900-EXIT.
005290     MOVE BUD-CATEGORY TO RPT-BUDG-CATEGORY.
005300     MOVE STATUS-TEXT TO RPT-BUDG-STATUS.
005310     MOVE BAR-TEXT TO RPT-BUDG-BAR.
005320     MOVE PERCENT-INT TO RPT-BUDG-PERCENT.
005330     COMPUTE MONEY-SIGNED = SPEND-CENT-WORK / 100.
005340     MOVE MONEY-SIGNED TO RPT-BUDG-SPEND-ED.
005350     COMPUTE MONEY-SIGNED = LIMIT-CENT / 100.
005360     MOVE MONEY-SIGNED TO RPT-BUDG-LIMIT-ED.
005370     WRITE RPT-LINE FROM RPT-BUDG-DETAIL-LINE.
005380     GO TO 4300-READ-NEXT.
005390 4300-EXIT.
005400     CLOSE BUDGET-FILE.
005410     EXIT.
005420
005430*    THRESHOLDS PER THE BUDGET-STATUS BUSINESS RULE - SAME AS
005440*    BUDGMON'S 3200-SET-STATUS.
005450 4400-SET-STATUS.
005460     IF PERCENT-WHOLE >= 10000
005470         MOVE "RED"      TO STATUS-TEXT
005480     ELSE
005490         IF PERCENT-WHOLE >= 9000
005500             MOVE "ORANGE"   TO STATUS-TEXT
005510         ELSE
005520             IF PERCENT-WHOLE >= 7500
005530                 MOVE "YELLOW"   TO STATUS-TEXT
005540             ELSE
005550                 MOVE "GREEN"    TO STATUS-TEXT
005560             END-IF
005570         END-IF
005580     END-IF.
005590 4400-EXIT.
005600     EXIT.
005610
005620*    BUILDS A 10-CELL STATUS BAR OUT OF "#" AND "." CHARACTERS -
005630*    ONE CELL LIT FOR EVERY 10 PERCENT OF THE LIMIT SPENT, CAPPED
005640*    AT A FULL BAR ONCE THE CATEGORY HITS OR PASSES 100 PERCENT.
005650*    SAME PARAGRAPH AS BUDGMON'S 900-BUILD-PROGRESS-BAR.
005660 900-BUILD-PROGRESS-BAR.
005670     MOVE SPACES TO BAR-TEXT.
005680     COMPUTE BAR-CELLS = PERCENT-WHOLE / 1000.
005690     IF BAR-CELLS > 10
005700         MOVE 10 TO BAR-CELLS
005710     END-IF.
005720     PERFORM 910-SET-ONE-CELL THRU 910-EXIT
005730         VARYING BAR-SUB FROM 1 BY 1
005740         UNTIL BAR-SUB > 10.
005750 900-EXIT.
005760     EXIT.
005770
005780*    LIGHT OR CLEAR ONE BAR CELL DEPENDING ON WHETHER ITS POSITION
005790*    FALLS WITHIN THE COMPUTED CELL COUNT.
005800 910-SET-ONE-CELL.
005810     IF BAR-SUB <= BAR-CELLS
005820         MOVE "#" TO BAR-TEXT(BAR-SUB:1)
005830     ELSE
005840         MOVE "." TO BAR-TEXT(BAR-SUB:1)
005850     END-IF.
005860 910-EXIT.
005870     EXIT.
005880
005890*----------------------------------------------------------------
005900* STRIP EVERYTHING EXCEPT DIGITS/"."/"+"/"-" AND CONVERT TO CENTS
005910* - SAME IDIOM AS STMTIMP/DEBTCLR, USED HERE ONLY ON THE STORED
005920* CONFIG-FILE BALANCE TEXT, WHICH IS ALREADY CLEAN.
005930*----------------------------------------------------------------
005940 5100-CONVERT-CLEAN-AMOUNT.
005950     MOVE 0 TO WHOLE-DIGITS.
005960     MOVE 0 TO FRAC-DIGITS.
005970     MOVE 0 TO DECPT-SUB.
005980     MOVE SPACES TO SIGN-CHAR.
005990     IF CLEAN-AMOUNT(1:1) = "-" OR CLEAN-AMOUNT(1:1) = "+"
006000         MOVE CLEAN-AMOUNT(1:1) TO SIGN-CHAR
006010     END-IF.
006020     PERFORM 5110-FIND-DECIMAL-POINT THRU 5110-EXIT
006030         VARYING CLEAN-SUB FROM 1 BY 1
006040         UNTIL CLEAN-SUB > 20.
006050     PERFORM 5120-ADD-ONE-DIGIT THRU 5120-EXIT
006060         VARYING CLEAN-SUB FROM 1 BY 1
006070         UNTIL CLEAN-SUB > 20.
006080     COMPUTE AMOUNT-CENT-WORK =
006090         (WHOLE-DIGITS * 100) + FRAC-DIGITS.
006100     IF SIGN-CHAR = "-"
006110         COMPUTE AMOUNT-CENT-WORK = 0 - AMOUNT-CENT-WORK
006120     END-IF.
006130 5100-EXIT.
006140     EXIT.
006150
006160*    RECORD WHERE THE DECIMAL POINT FALLS, IF ANY.
006170 5110-FIND-DECIMAL-POINT.
006180     IF CLEAN-AMOUNT(CLEAN-SUB:1) = "."
006190         MOVE CLEAN-SUB TO DECPT-SUB
006200     END-IF.
006210 5110-EXIT.
006220     EXIT.
006230
006240*    ACCUMULATE ONE DIGIT INTO WHOLE-DIGITS OR FRAC-DIGITS
006250*    DEPENDING ON ITS POSITION RELATIVE TO THE DECIMAL POINT.
006260 5120-ADD-ONE-DIGIT.
006270     IF CLEAN-AMOUNT(CLEAN-SUB:1) NOT = "-" AND
006280        CLEAN-AMOUNT(CLEAN-SUB:1) NOT = "+" AND
006290        CLEAN-AMOUNT(CLEAN-SUB:1) NOT = "." AND
006300        CLEAN-AMOUNT(CLEAN-SUB:1) NOT = SPACE
006310         MOVE CLEAN-AMOUNT(CLEAN-SUB:1) TO ONE-DIGIT
006320         IF DECPT-SUB = 0 OR CLEAN-SUB < DECPT-SUB
006330             COMPUTE WHOLE-DIGITS =
006340                 (WHOLE-DIGITS * 10) + ONE-DIGIT
006350         ELSE
006360             IF CLEAN-SUB = DECPT-SUB + 1
006370                 COMPUTE FRAC-DIGITS = ONE-DIGIT * 10
006380             END-IF
006390             IF CLEAN-SUB = DECPT-SUB + 2
006400                 ADD ONE-DIGIT TO FRAC-DIGITS
006410             END-IF
006420         END-IF
006430     END-IF.
006440 5120-EXIT.
006450     EXIT.
006460
006470*----------------------------------------------------------------
006480* NORMAL END OF RUN.
006490*----------------------------------------------------------------
006500 9000-CLOSE-FILES.
006510     CLOSE TRAN-FILE.
006520     CLOSE REPORT-FILE.
006530 9000-EXIT.
006540     EXIT.
006550
006560*----------------------------------------------------------------
006570* ANY OPEN/READ FAILURE COMES HERE - THERE IS NOTHING SAFE TO DO
006580* BUT ABORT THE RUN.
006590*----------------------------------------------------------------
006600 9900-SYS-ERR.
006610     DISPLAY "MSUMRPT - FILE ERROR - RUN ABORTED".
006620     STOP RUN.
