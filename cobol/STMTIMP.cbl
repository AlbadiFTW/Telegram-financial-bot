000100******************************************************************
000110* IDENTIFICATION DIVISION.
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID. STMTIMP.
000150 AUTHOR. J L GUTIERREZ.
000160 INSTALLATION. UNIZARBANK.
000170 DATE-WRITTEN. 1993-03-01.
000180 DATE-COMPILED.
000190 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000200******************************************************************
000210* STMTIMP - BANK STATEMENT IMPORT, PARSE, CATEGORISE AND POST
000220*
000230* READS A DELIMITED TEXT EXPORT FROM A BANK STATEMENT, FINDS THE
000240* HEADER ROW, WORKS OUT WHICH COLUMN IS WHICH, TURNS EACH DATA
000250* ROW INTO A TRANSACTION, GUESSES ITS CATEGORY FROM A KEYWORD
000260* TABLE AND POSTS IT TO THE TRANSACTION REGISTER, ROLLING THE
000270* RUNNING BALANCE FORWARD AS IT GOES.
000280*
000290* THIS IS THE ONLY PROGRAM IN THE SUITE THAT TRUSTS EXTERNAL
000300* INPUT - EVERY OTHER JOB READS ITS OWN PREVIOUSLY-POSTED FILES.
000310* TREAT ANYTHING COMING OFF STMTIN AS UNTRUSTED: A ROW THAT WILL
000320* NOT PARSE IS COUNTED AND SKIPPED, NEVER ABENDED ON.
000330******************************************************************
000340* CHANGE LOG
000350*   1993-03-01 JLG  ORIGINAL PROGRAM - FIXED-WIDTH TAPE EXPORT,
000360*                   THREE COLUMNS ONLY (DATE, AMOUNT, NARRATIVE).
000370*   1996-07-20 JLG  RUNNING BALANCE IN CONFIG-FILE ADOPTED SO
000380*                   THIS JOB AND THE REPORT JOBS AGREE.
000390*   1998-09-22 JLG  Y2K SWEEP - SEE TRANREC.CPY CENTURY DIGITS.
000400*   2001-04-11 MTC  DEBIT/CREDIT COLUMN PAIR SUPPORTED - SOME
000410*                   BANKS SEND TWO COLUMNS INSTEAD OF ONE SIGNED
000420*                   AMOUNT.  REQ 01-055.
000430*   2004-06-02 MTC  TRAN-ID NUMBERING MOVED OFF A SEPARATE COUNTER
000440*                   FILE AND ONTO A SCAN OF TRAN-FILE AT STARTUP -
000450*                   THE COUNTER FILE HAD DRIFTED OUT OF STEP MORE
000460*                   THAN ONCE.  REQ 04-071.
000470*   2007-11-10 MTC  HEADER ROW NOW AUTO-DETECTED FROM COLUMN
000480*                   NAMES INSTEAD OF A FIXED SKIP COUNT - MANY
000490*                   BANKS SEND A COVER PAGE FIRST.  ADDED THE
000500*                   AUTO-CATEGORISER (CATKWD.CPY).  REQ 07-198.
000510*   2012-02-14 DSK  IMPORT SUMMARY REPORT ADDED PER USER REQUEST
000520*                   - NO WAY TO TELL HOW MANY ROWS FAILED.
000530*   2018-03-22 DSK  REQ 18-050 - SEPARATE "EMPTY FILE" AND "NO
000540*                   HEADER ROW FOUND" MESSAGES AT 2000-FIND-HEADER
000550*                   -ROW.  HELPDESK WAS GETTING THE SAME COMPLAINT
000560*                   FOR TWO DIFFERENT PROBLEMS.
000570******************************************************************
000580
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     CLASS AMOUNT-CLASS IS "0123456789.+-"
000640     UPSI-0 SWITCH IS SW-QUIET
000650         ON STATUS IS SW-QUIET-ON
000660         OFF STATUS IS SW-QUIET-OFF.
000670
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700*    THE BANK'S RAW EXPORT - COMMA DELIMITED, HEADER ROW POSITION
000710*    NOT GUARANTEED SO IT IS LOCATED, NOT SKIPPED BY COUNT.
000720     SELECT IMPORT-FILE ASSIGN TO STMTIN
000730         ORGANIZATION IS LINE SEQUENTIAL
000740         FILE STATUS IS IMP-STATUS.
000750
000760*    TRANSACTION REGISTER - SEE TRANREC.CPY.  OPENED I-O VIA THE
000770*    ID-SCAN/EXTEND SEQUENCE BELOW SO NEW ROWS APPEND AFTER THE
000780*    EXISTING ONES.
000790     SELECT TRAN-FILE ASSIGN TO TRANREG
000800         ORGANIZATION IS SEQUENTIAL
000810         FILE STATUS IS TRAN-STATUS.
000820
000830*    INDEXED CONFIG FILE - HOLDS THE RUNNING "balance" ROW THIS
000840*    JOB ROLLS FORWARD AS TRANSACTIONS POST.
000850     SELECT CONFIG-FILE ASSIGN TO CONFIGF
000860         ORGANIZATION IS INDEXED
000870         ACCESS MODE IS DYNAMIC
000880         RECORD KEY IS CFG-KEY
000890         FILE STATUS IS CFG-STATUS.
000900
000910*    THE IMPORT SUMMARY REPORT - COUNTS AND TOTALS ONLY, NOT A
000920*    LISTING OF EVERY ROW.
000930     SELECT REPORT-FILE ASSIGN TO RPTIMPT
000940         ORGANIZATION IS SEQUENTIAL
000950         FILE STATUS IS RPT-STATUS.
000960
000970 DATA DIVISION.
000980 FILE SECTION.
000990 FD  IMPORT-FILE
001000     LABEL RECORDS ARE OMITTED.
001010 01  IMP-LINE                        PIC X(200).
001020
001030 FD  TRAN-FILE
001040     LABEL RECORD STANDARD.
001050 COPY TRANREC.
001060
001070 FD  CONFIG-FILE
001080     LABEL RECORD STANDARD.
001090 COPY CFGREC.
001100
001110 FD  REPORT-FILE
001120     LABEL RECORD STANDARD.
001130 01  RPT-LINE                        PIC X(80).
001140
001150 WORKING-STORAGE SECTION.
001160*    KEYWORD-TO-CATEGORY TABLE, SHARED WITH ANY OTHER PROGRAM
001170*    THAT EVER NEEDS TO GUESS A CATEGORY FROM FREE TEXT.
001180 COPY CATKWD.
001190
001200*    FILE STATUS BYTES - CHECKED AFTER EVERY OPEN.
001210 77  IMP-STATUS                   PIC X(02).
001220 77  TRAN-STATUS                  PIC X(02).
001230 77  CFG-STATUS                   PIC X(02).
001240 77  RPT-STATUS                   PIC X(02).
001250
001260*    HEADER-FOUND-SW STOPS THE HEADER SCAN.  ROWS-SEEN-SW TELLS
001270*    2000-FIND-HEADER-ROW WHETHER THE FILE WAS TRULY EMPTY OR
001280*    JUST LACKED A ROW THAT LOOKED LIKE A HEADER - SEE THE
001290*    2018-03-22 CHANGE LOG ENTRY.  IMP-EOF-SW DRIVES THE DATA-ROW
001300*    LOOP.  BAL-SET-SW MIRRORS WHETHER CONFIG-FILE HAD A "balance"
001310*    ROW WHEN THE RUN STARTED.
001320 77  HEADER-FOUND-SW              PIC 9(01) COMP.
001330     88  HEADER-FOUND             VALUE 1.
001340 77  ROWS-SEEN-SW                 PIC 9(01) COMP.
001350     88  ROWS-SEEN                VALUE 1.
001360 77  IMP-EOF-SW                   PIC 9(01) COMP.
001370     88  IMP-EOF                  VALUE 1.
001380 77  BAL-SET-SW                   PIC 9(01) COMP.
001390     88  BAL-IS-SET               VALUE 1.
001400
001410*    COLUMN NUMBERS RESOLVED FROM THE HEADER ROW - ZERO MEANS
001420*    "NOT PRESENT ON THIS FEED".  A FEED CARRIES EITHER AMT-COL
001430*    ALONE OR THE DEBIT-COL/CREDIT-COL PAIR, NEVER BOTH STYLES.
001440 77  DATE-COL                     PIC 9(02) COMP.
001450 77  DESC-COL                     PIC 9(02) COMP.
001460 77  AMT-COL                      PIC 9(02) COMP.
001470 77  DEBIT-COL                    PIC 9(02) COMP.
001480 77  CREDIT-COL                   PIC 9(02) COMP.
001490 77  CELL-COUNT                   PIC 9(02) COMP.
001500 77  SUB                          PIC 9(02) COMP.
001510 77  POS                          PIC 9(03) COMP.
001520 77  KW-LEN                       PIC 9(02) COMP.
001530 77  DESC-LEN                     PIC 9(02) COMP.
001540 77  SUBSTR-FOUND-SW              PIC 9(01) COMP.
001550     88  SUBSTR-FOUND             VALUE 1.
001560 77  PARSE-FAIL-SW                PIC 9(01) COMP.
001570     88  PARSE-FAILED             VALUE 1.
001580 77  DATE-PARSED-SW               PIC 9(01) COMP.
001590     88  DATE-PARSED              VALUE 1.
001600
001610*    SYSTEM DATE/TIME - USED TO STAMP A ROW WHOSE DATE CELL WAS
001620*    MISSING OR UNREADABLE.
001630 77  SYS-DATE-8                   PIC 9(08).
001640 77  SYS-TIME                     PIC 9(08).
001650 01  DATE-TEXT                    PIC X(19).
001660
001670*    RUN COUNTERS - PRINTED ON THE SUMMARY REPORT AT THE END.
001680 77  IMPORT-COUNT                 PIC 9(05) COMP.
001690 77  ERROR-COUNT                  PIC 9(05) COMP.
001700 77  NEXT-TRAN-ID                 PIC 9(06) COMP.
001710
001720*    AMOUNT WORK FIELDS - CENTS THROUGHOUT, SIGNED SO A SPEND ROW
001730*    CAN BE TRACKED AS NEGATIVE UNTIL 4500 SPLITS IT BACK OUT TO
001740*    THE STORED ABSOLUTE VALUE PLUS TRAN-TYPE.
001750 77  AMOUNT-CENT                  PIC S9(09) COMP.
001760 77  DEBIT-CENT                   PIC S9(09) COMP.
001770 77  CREDIT-CENT                  PIC S9(09) COMP.
001780 77  TOTAL-SPEND-CENT             PIC S9(09) COMP.
001790 77  TOTAL-INCOME-CENT            PIC S9(09) COMP.
001800 77  BALANCE-CENT                 PIC S9(09) COMP.
001810
001820*    UP TO 10 COMMA-DELIMITED CELLS PER LINE - MORE THAN ENOUGH
001830*    FOR ANY BANK FEED THIS SHOP HAS SEEN.
001840 01  CELL-TABLE.
001850     02  CELL OCCURS 10 TIMES     PIC X(40).
001860
001870*    AMOUNT-STRING CLEANUP SCRATCH AREA - STRIPS EVERYTHING BUT
001880*    DIGITS/"."/"+"/"-" THEN CONVERTS BY HAND (NO NUMVAL ON THIS
001890*    COMPILER).
001900 01  LOWER-CELL                   PIC X(40).
001910 01  CLEAN-AMOUNT                 PIC X(40).
001920 77  CLEAN-LEN                    PIC 9(02) COMP.
001930 77  CLEAN-SUB                    PIC 9(02) COMP.
001940 77  DECPT-SUB                    PIC 9(02) COMP.
001950 01  SIGN-CHAR                    PIC X(01).
001960 01  WHOLE-DIGITS                 PIC 9(09) COMP.
001970 01  FRAC-DIGITS                  PIC 9(02) COMP.
001980 01  ONE-DIGIT                    PIC 9(01).
001990
002000 01  BAL-SIGNED                   PIC S9(7)V99.
002010 01  BAL-EDIT                     PIC -(7)9.99.
002020
002030*    LOWER-CASED DESCRIPTION AND THE CATEGORY THE KEYWORD SEARCH
002040*    SETTLES ON - "other" WHEN NOTHING MATCHES.
002050 01  LOWER-DESC                   PIC X(40).
002060 01  CATEGORY-RESULT              PIC X(15).
002070
002080 01  CFG-BALANCE-KEY              PIC X(20) VALUE "balance".
002090
002100*    IMPORT SUMMARY REPORT LINE LAYOUTS - ONE FOR MONEY FIGURES,
002110*    ONE FOR PLAIN COUNTS.
002120 01  RPT-SUMMARY-LINE.
002130     02  FILLER                      PIC X(02) VALUE SPACES.
002140     02  RPT-LABEL                   PIC X(24).
002150     02  RPT-VALUE-ED                PIC Z,ZZZ,ZZ9.99.
002160     02  FILLER                      PIC X(45) VALUE SPACES.
002170
002180 01  RPT-COUNT-LINE.
002190     02  FILLER                      PIC X(02) VALUE SPACES.
002200     02  RPT-C-LABEL                 PIC X(24).
002210     02  RPT-C-VALUE                 PIC ZZZZ9.
002220     02  FILLER                      PIC X(45) VALUE SPACES.
002230
002240 PROCEDURE DIVISION.
002250*----------------------------------------------------------------
002260* TOP-LEVEL RUN SEQUENCE - LOCATE THE HEADER, RESOLVE COLUMNS,
002270* IMPORT EVERY DATA ROW, ROLL THE BALANCE FORWARD, THEN REPORT.
002280* A FILE WITH NO RECOGNISABLE HEADER SKIPS STRAIGHT TO THE
002290* SUMMARY WITH ZERO ROWS IMPORTED.
002300*----------------------------------------------------------------
002310 0000-MAIN-CONTROL.
002320     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
002330     PERFORM 2000-FIND-HEADER-ROW THRU 2000-EXIT.
002340     IF NOT HEADER-FOUND
002350         GO TO 8000-PRINT-SUMMARY.
002360     PERFORM 2500-RESOLVE-COLUMNS THRU 2500-EXIT.
002370     PERFORM 3000-READ-DATA-ROW THRU 3000-EXIT
002380         UNTIL IMP-EOF.
002390     PERFORM 7000-UPDATE-BALANCE THRU 7000-EXIT.
002400 8000-PRINT-SUMMARY.
002410     PERFORM 8000-WRITE-SUMMARY THRU 8000-EXIT.
002420     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
002430     STOP RUN.
002440
002450*----------------------------------------------------------------
002460* OPEN THE IMPORT FEED, FIND THE NEXT FREE TRAN-ID, POSITION
002470* TRAN-FILE FOR APPEND, AND LOAD THE RUNNING BALANCE WHEN THERE
002480* IS ONE.
002490*----------------------------------------------------------------
002500 1000-INITIALIZE.
002510     MOVE 0 TO IMPORT-COUNT.
002520     MOVE 0 TO ERROR-COUNT.
002530     MOVE 0 TO TOTAL-SPEND-CENT.
002540     MOVE 0 TO TOTAL-INCOME-CENT.
002550     MOVE 0 TO BALANCE-CENT.
002560     SET HEADER-FOUND-SW TO 0.
002570     SET ROWS-SEEN-SW TO 0.
002580     SET IMP-EOF-SW TO 0.
002590     SET BAL-SET-SW TO 0.
002600     MOVE 0 TO DATE-COL DESC-COL AMT-COL
002610               DEBIT-COL CREDIT-COL.
002620     OPEN INPUT IMPORT-FILE.
002630     IF IMP-STATUS NOT = "00"
002640         GO TO 9900-SYS-ERR.
002650     OPEN INPUT TRAN-FILE.
002660     IF TRAN-STATUS = "35"
002670         MOVE 0 TO NEXT-TRAN-ID
002680         ADD 1 TO NEXT-TRAN-ID
002690         OPEN OUTPUT TRAN-FILE
002700         CLOSE TRAN-FILE
002710     ELSE
002720         IF TRAN-STATUS NOT = "00"
002730             GO TO 9900-SYS-ERR
002740         ELSE
002750             PERFORM 1100-FIND-NEXT-TRAN-ID THRU 1100-EXIT
002760             CLOSE TRAN-FILE
002770         END-IF
002780     END-IF.
002790*    TRAN-FILE IS SEQUENTIAL - REOPEN EXTEND SO 4500 CAN APPEND
002800*    THIS RUN'S POSTINGS AFTER THE ID SCAN ABOVE.
002810     OPEN EXTEND TRAN-FILE.
002820     IF TRAN-STATUS NOT = "00"
002830         GO TO 9900-SYS-ERR.
002840     OPEN I-O CONFIG-FILE.
002850     IF CFG-STATUS = "35"
002860         OPEN OUTPUT CONFIG-FILE
002870     ELSE
002880         IF CFG-STATUS NOT = "00"
002890             GO TO 9900-SYS-ERR
002900     END-IF.
002910     PERFORM 1200-LOAD-BALANCE THRU 1200-EXIT.
002920     OPEN OUTPUT REPORT-FILE.
002930     IF RPT-STATUS NOT = "00"
002940         GO TO 9900-SYS-ERR.
002950 1000-EXIT.
002960     EXIT.
002970
002980*    HIGHEST TRAN-ID ON FILE SO FAR, PLUS ONE.  TRAN-FILE IS
002990*    SMALL ENOUGH THAT A FULL PASS AT START OF RUN IS CHEAP - SEE
003000*    THE 2004-06-02 CHANGE LOG ENTRY FOR WHY A SEPARATE COUNTER
003010*    FILE WAS DROPPED.
003020 1100-FIND-NEXT-TRAN-ID.
003030     MOVE 0 TO NEXT-TRAN-ID.
003040 1110-SCAN-TRAN.
003050     READ TRAN-FILE
003060         AT END GO TO 1100-EXIT.
003070     IF TRAN-ID > NEXT-TRAN-ID
003080         MOVE TRAN-ID TO NEXT-TRAN-ID
003090     END-IF.
003100     GO TO 1110-SCAN-TRAN.
003110 1100-EXIT.
003120     ADD 1 TO NEXT-TRAN-ID.
003130     EXIT.
003140
003150*    SCAN CONFIG-FILE FOR THE "balance" ROW - THE FILE MAY HOLD
003160*    OTHER KEYS TOO (SEE CFGREC.CPY) SO THIS CANNOT JUST READ THE
003170*    FIRST RECORD.
003180 1200-LOAD-BALANCE.
003190 1210-SCAN-CFG.
003200     READ CONFIG-FILE NEXT RECORD
003210         AT END GO TO 1200-EXIT.
003220     IF CFG-KEY = CFG-BALANCE-KEY
003230         PERFORM 1250-UNSTRING-BALANCE THRU 1250-EXIT
003240         SET BAL-IS-SET TO TRUE
003250     END-IF.
003260     GO TO 1210-SCAN-CFG.
003270 1200-EXIT.
003280     EXIT.
003290
003300*    CONVERT THE STORED BALANCE TEXT TO CENTS USING THE SAME
003310*    CLEAN/CONVERT PAIR AS EVERY AMOUNT CELL BELOW.
003320 1250-UNSTRING-BALANCE.
003330     MOVE CFG-VALUE TO CLEAN-AMOUNT.
003340     PERFORM 3600-CONVERT-CLEAN-AMOUNT THRU 3600-EXIT.
003350     MOVE AMOUNT-CENT TO BALANCE-CENT.
003360 1250-EXIT.
003370     EXIT.
003380
003390*----------------------------------------------------------------
003400* FIND THE HEADER ROW - KEEP READING UNTIL A ROW'S CELLS CONTAIN
003410* A RECOGNISED COLUMN NAME, OR THE FILE RUNS OUT.  ROWS-SEEN-SW
003420* TELLS THE AT-END CASE WHICH OF THE TWO ERROR MESSAGES APPLIES -
003430* A TRULY EMPTY FILE NEVER SET IT, A FILE FULL OF UNRECOGNISED
003440* ROWS DID.
003450*----------------------------------------------------------------
003460 2000-FIND-HEADER-ROW.
003470     READ IMPORT-FILE
003480         AT END
003490             IF ROWS-SEEN
003500                 DISPLAY "STMTIMP - NO RECOGNIZABLE HEADER ROW FOUND"
003510             ELSE
003520                 DISPLAY "STMTIMP - EMPTY FILE"
003530             END-IF
003540             GO TO 2000-EXIT.
003550     SET ROWS-SEEN-SW TO 1.
003560     PERFORM 2100-SPLIT-LINE THRU 2100-EXIT.
003570     PERFORM 2200-SCAN-FOR-HEADER-NAME THRU 2200-EXIT.
003580     IF HEADER-FOUND
003590         GO TO 2000-EXIT.
003600     GO TO 2000-FIND-HEADER-ROW.
003610 2000-EXIT.
003620     EXIT.
003630
003640*    SPLIT ONE LINE ON COMMAS INTO UP TO 10 CELLS - USED FOR BOTH
003650*    THE HEADER SCAN AND EVERY DATA ROW.
003660 2100-SPLIT-LINE.
003670     MOVE SPACES TO CELL-TABLE.
003680     MOVE 0 TO CELL-COUNT.
003690     UNSTRING IMP-LINE DELIMITED BY ","
003700         INTO CELL(1) CELL(2) CELL(3) CELL(4)
003710              CELL(5) CELL(6) CELL(7) CELL(8)
003720              CELL(9) CELL(10)
003730         TALLYING IN CELL-COUNT.
003740 2100-EXIT.
003750     EXIT.
003760
003770*    A ROW IS A HEADER IF ANY OF ITS CELLS MATCHES ONE OF THE
003780*    RECOGNISED COLUMN NAMES BELOW, LOWER-CASED AND TRIMMED.
003790 2200-SCAN-FOR-HEADER-NAME.
003800     SET HEADER-FOUND-SW TO 0.
003810     PERFORM 2210-TEST-ONE-CELL THRU 2210-EXIT
003820         VARYING SUB FROM 1 BY 1
003830         UNTIL SUB > CELL-COUNT OR HEADER-FOUND.
003840 2200-EXIT.
003850     EXIT.
003860
003870*    ONE CELL AGAINST THE FULL LIST OF RECOGNISED COLUMN NAMES.
003880 2210-TEST-ONE-CELL.
003890     MOVE CELL(SUB) TO LOWER-CELL.
003900     PERFORM 2300-LOWER-TRIM-CELL THRU 2300-EXIT.
003910     IF LOWER-CELL = "date" OR
003920        LOWER-CELL = "transaction date" OR
003930        LOWER-CELL = "trans date" OR
003940        LOWER-CELL = "value date" OR
003950        LOWER-CELL = "posted date" OR
003960        LOWER-CELL = "description" OR
003970        LOWER-CELL = "narrative" OR
003980        LOWER-CELL = "details" OR
003990        LOWER-CELL = "memo" OR
004000        LOWER-CELL = "particulars" OR
004010        LOWER-CELL = "transaction" OR
004020        LOWER-CELL = "amount" OR
004030        LOWER-CELL = "debit/credit" OR
004040        LOWER-CELL = "value" OR
004050        LOWER-CELL = "sum" OR
004060        LOWER-CELL = "debit" OR
004070        LOWER-CELL = "withdrawal" OR
004080        LOWER-CELL = "credit" OR
004090        LOWER-CELL = "deposit"
004100        SET HEADER-FOUND TO TRUE
004110     END-IF.
004120 2210-EXIT.
004130     EXIT.
004140
004150*    FOLD A CELL TO LOWER CASE FOR A CASE-INSENSITIVE COMPARE.
004160 2300-LOWER-TRIM-CELL.
004170     INSPECT LOWER-CELL CONVERTING
004180         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
004190         "abcdefghijklmnopqrstuvwxyz".
004200*    LEADING SPACES ARE HARMLESS FOR AN EQUAL COMPARE AGAINST A
004210*    SPACE-PADDED LITERAL, SO ONLY TRAILING SPACES MATTER AND
004220*    PIC X COMPARE ALREADY IGNORES THOSE.
004230 2300-EXIT.
004240     EXIT.
004250
004260*----------------------------------------------------------------
004270* RESOLVE WHICH COLUMN NUMBER IS WHICH FIELD, ONCE, RIGHT AFTER
004280* THE HEADER ROW IS FOUND.  THE FIRST MATCHING CELL WINS FOR EACH
004290* FIELD - A DUPLICATE COLUMN NAME LATER IN THE ROW IS IGNORED.
004300*----------------------------------------------------------------
004310 2500-RESOLVE-COLUMNS.
004320     PERFORM 2510-RESOLVE-ONE-CELL THRU 2510-EXIT
004330         VARYING SUB FROM 1 BY 1
004340         UNTIL SUB > CELL-COUNT.
004350 2500-EXIT.
004360     EXIT.
004370
004380*    TEST ONE HEADER CELL AGAINST EACH OF THE FIVE COLUMN ROLES.
004390 2510-RESOLVE-ONE-CELL.
004400     MOVE CELL(SUB) TO LOWER-CELL.
004410     PERFORM 2300-LOWER-TRIM-CELL THRU 2300-EXIT.
004420     IF DATE-COL = 0 AND
004430        (LOWER-CELL = "date" OR
004440         LOWER-CELL = "transaction date" OR
004450         LOWER-CELL = "trans date" OR
004460         LOWER-CELL = "value date" OR
004470         LOWER-CELL = "posted date")
004480         MOVE SUB TO DATE-COL
004490     END-IF.
004500     IF DESC-COL = 0 AND
004510        (LOWER-CELL = "description" OR
004520         LOWER-CELL = "narrative" OR
004530         LOWER-CELL = "details" OR
004540         LOWER-CELL = "memo" OR
004550         LOWER-CELL = "particulars" OR
004560         LOWER-CELL = "transaction")
004570         MOVE SUB TO DESC-COL
004580     END-IF.
004590     IF AMT-COL = 0 AND
004600        (LOWER-CELL = "amount" OR
004610         LOWER-CELL = "debit/credit" OR
004620         LOWER-CELL = "value" OR
004630         LOWER-CELL = "sum")
004640         MOVE SUB TO AMT-COL
004650     END-IF.
004660     IF DEBIT-COL = 0 AND
004670        (LOWER-CELL = "debit" OR
004680         LOWER-CELL = "withdrawal")
004690         MOVE SUB TO DEBIT-COL
004700     END-IF.
004710     IF CREDIT-COL = 0 AND
004720        (LOWER-CELL = "credit" OR
004730         LOWER-CELL = "deposit")
004740         MOVE SUB TO CREDIT-COL
004750     END-IF.
004760 2510-EXIT.
004770     EXIT.
004780
004790*----------------------------------------------------------------
004800* ONE DATA ROW AT A TIME - A ROW THAT FAILS TO PARSE AN AMOUNT IS
004810* COUNTED IN ERROR-COUNT AND SKIPPED, NOT ABENDED ON.  A BLANK
004820* LINE (TRAILING BLANK ROW MANY BANKS APPEND) IS SILENTLY IGNORED
004830* AND DOES NOT COUNT AS AN ERROR.
004840*----------------------------------------------------------------
004850 3000-READ-DATA-ROW.
004860     READ IMPORT-FILE
004870         AT END
004880             SET IMP-EOF TO TRUE
004890             GO TO 3000-EXIT.
004900     PERFORM 2100-SPLIT-LINE THRU 2100-EXIT.
004910     IF CELL-TABLE = SPACES
004920         GO TO 3000-EXIT.
004930
004940     MOVE "transaction" TO TRAN-DESCRIPTION.
004950     IF DESC-COL NOT = 0 AND
004960        CELL(DESC-COL) NOT = SPACES
004970         MOVE CELL(DESC-COL) TO TRAN-DESCRIPTION
004980     END-IF.
004990
005000     PERFORM 3500-PARSE-ROW-AMOUNT THRU 3500-EXIT.
005010     IF PARSE-FAILED
005020         ADD 1 TO ERROR-COUNT
005030         GO TO 3000-EXIT.
005040
005050     PERFORM 3700-SET-CREATED-DATE THRU 3700-EXIT.
005060     PERFORM 4000-CATEGORIZE-DESC THRU 4000-EXIT.
005070     PERFORM 4500-POST-TRANSACTION THRU 4500-EXIT.
005080 3000-EXIT.
005090     EXIT.
005100
005110*----------------------------------------------------------------
005120* CREATED-DATE - USE THE IMPORT ROW'S DATE CELL WHEN IT LOOKS
005130* LIKE A "YYYY-MM-DD..." DATE, ELSE STAMP THE ROW WITH THE
005140* CURRENT SYSTEM DATE AND TIME AS POSTED.
005150*----------------------------------------------------------------
005160 3700-SET-CREATED-DATE.
005170     SET DATE-PARSED-SW TO 0.
005180     MOVE 0 TO TRAN-CR-HOUR TRAN-CR-MIN TRAN-CR-SEC.
005190     IF DATE-COL NOT = 0 AND CELL(DATE-COL) NOT = SPACES
005200         MOVE CELL(DATE-COL) TO DATE-TEXT
005210         IF DATE-TEXT(5:1) = "-" AND DATE-TEXT(8:1) = "-"
005220             AND DATE-TEXT(1:4) IS NUMERIC
005230             AND DATE-TEXT(6:2) IS NUMERIC
005240             AND DATE-TEXT(9:2) IS NUMERIC
005250             MOVE DATE-TEXT(1:4) TO TRAN-CR-YEAR
005260             MOVE DATE-TEXT(6:2) TO TRAN-CR-MONTH
005270             MOVE DATE-TEXT(9:2) TO TRAN-CR-DAY
005280             SET DATE-PARSED TO TRUE
005290         END-IF
005300     END-IF.
005310     IF NOT DATE-PARSED
005320         ACCEPT SYS-DATE-8 FROM DATE YYYYMMDD
005330         ACCEPT SYS-TIME FROM TIME
005340         MOVE SYS-DATE-8(1:4) TO TRAN-CR-YEAR
005350         MOVE SYS-DATE-8(5:2) TO TRAN-CR-MONTH
005360         MOVE SYS-DATE-8(7:2) TO TRAN-CR-DAY
005370         MOVE SYS-TIME(1:2)   TO TRAN-CR-HOUR
005380         MOVE SYS-TIME(3:2)   TO TRAN-CR-MIN
005390         MOVE SYS-TIME(5:2)   TO TRAN-CR-SEC
005400     END-IF.
005410 3700-EXIT.
005420     EXIT.
005430
005440*----------------------------------------------------------------
005450* THE HEADER GAVE US EITHER A SINGLE AMOUNT COLUMN OR A SEPARATE
005460* DEBIT/CREDIT PAIR - WHICHEVER LAYOUT THIS FEED USES, TAKE
005470* WHICHEVER CELL IS PRESENT AND NON-BLANK ON THIS ROW.
005480*----------------------------------------------------------------
005490 3500-PARSE-ROW-AMOUNT.
005500     MOVE 0 TO PARSE-FAIL-SW.
005510     IF AMT-COL NOT = 0
005520         MOVE CELL(AMT-COL) TO CLEAN-AMOUNT
005530         PERFORM 3550-CLEAN-AMOUNT-STRING THRU 3550-EXIT
005540         IF CLEAN-LEN = 0
005550             SET PARSE-FAILED TO TRUE
005560             GO TO 3500-EXIT
005570         END-IF
005580         PERFORM 3600-CONVERT-CLEAN-AMOUNT THRU 3600-EXIT
005590     ELSE
005600         IF DEBIT-COL NOT = 0 OR CREDIT-COL NOT = 0
005610             MOVE 0 TO AMOUNT-CENT
005620             IF DEBIT-COL NOT = 0
005630                 MOVE CELL(DEBIT-COL) TO CLEAN-AMOUNT
005640                 PERFORM 3550-CLEAN-AMOUNT-STRING THRU 3550-EXIT
005650                 PERFORM 3600-CONVERT-CLEAN-AMOUNT THRU 3600-EXIT
005660                 MOVE AMOUNT-CENT TO DEBIT-CENT
005670                 IF DEBIT-CENT < 0
005680                     COMPUTE DEBIT-CENT = 0 - DEBIT-CENT
005690                 END-IF
005700                 IF DEBIT-CENT > 0
005710                     COMPUTE AMOUNT-CENT = 0 - DEBIT-CENT
005720                 END-IF
005730             END-IF
005740             IF CREDIT-COL NOT = 0
005750                 MOVE CELL(CREDIT-COL) TO CLEAN-AMOUNT
005760                 PERFORM 3550-CLEAN-AMOUNT-STRING THRU 3550-EXIT
005770                 PERFORM 3600-CONVERT-CLEAN-AMOUNT THRU 3600-EXIT
005780                 MOVE AMOUNT-CENT TO CREDIT-CENT
005790                 IF CREDIT-CENT < 0
005800                     COMPUTE CREDIT-CENT = 0 - CREDIT-CENT
005810                 END-IF
005820                 IF CREDIT-CENT > 0
005830                     MOVE CREDIT-CENT TO AMOUNT-CENT
005840                 END-IF
005850             END-IF
005860         ELSE
005870             SET PARSE-FAILED TO TRUE
005880         END-IF
005890     END-IF.
005900 3500-EXIT.
005910     EXIT.
005920
005930*    STRIP EVERYTHING EXCEPT DIGITS, ".", "+", "-" - WHATEVER
005940*    CURRENCY SYMBOL OR THOUSANDS SEPARATOR THE BANK SENT IS
005950*    DROPPED HERE RATHER THAN CONFUSING THE CONVERTER BELOW.
005960 3550-CLEAN-AMOUNT-STRING.
005970     MOVE SPACES TO LOWER-CELL.
005980     MOVE 0 TO CLEAN-LEN.
005990     PERFORM 3560-KEEP-ONE-CHAR THRU 3560-EXIT
006000         VARYING POS FROM 1 BY 1 UNTIL POS > 40.
006010     MOVE LOWER-CELL TO CLEAN-AMOUNT.
006020 3550-EXIT.
006030     EXIT.
006040
006050*    KEEP ONE CHARACTER OF THE RAW CELL WHEN IT BELONGS TO
006060*    AMOUNT-CLASS, DROP IT OTHERWISE.
006070 3560-KEEP-ONE-CHAR.
006080     IF CLEAN-AMOUNT(POS:1) IS AMOUNT-CLASS
006090         ADD 1 TO CLEAN-LEN
006100         MOVE CLEAN-AMOUNT(POS:1)
006110             TO LOWER-CELL(CLEAN-LEN:1)
006120     END-IF.
006130 3560-EXIT.
006140     EXIT.
006150
006160*    MANUAL STRING-TO-NUMBER CONVERSION - NO NUMVAL AVAILABLE
006170*    ON THIS COMPILER.  WHOLE PART, THEN UP TO 2 DIGITS OF
006180*    FRACTION; ANYTHING AFTER THE SECOND FRACTION DIGIT IS
006190*    DROPPED (MONEY IS ALWAYS 2 DECIMALS BY THE TIME IT IS
006200*    STORED).
006210 3600-CONVERT-CLEAN-AMOUNT.
006220     MOVE SPACE TO SIGN-CHAR.
006230     MOVE 0 TO WHOLE-DIGITS.
006240     MOVE 0 TO FRAC-DIGITS.
006250     MOVE 0 TO DECPT-SUB.
006260     IF CLEAN-AMOUNT(1:1) = "-" OR CLEAN-AMOUNT(1:1) = "+"
006270         MOVE CLEAN-AMOUNT(1:1) TO SIGN-CHAR
006280     END-IF.
006290     PERFORM 3610-FIND-DECIMAL-POINT THRU 3610-EXIT
006300         VARYING CLEAN-SUB FROM 1 BY 1
006310         UNTIL CLEAN-SUB > 40.
006320     PERFORM 3620-ADD-ONE-DIGIT THRU 3620-EXIT
006330         VARYING CLEAN-SUB FROM 1 BY 1
006340         UNTIL CLEAN-SUB > 40.
006350     COMPUTE AMOUNT-CENT =
006360         (WHOLE-DIGITS * 100) + FRAC-DIGITS.
006370     IF SIGN-CHAR = "-"
006380         COMPUTE AMOUNT-CENT = 0 - AMOUNT-CENT.
006390 3600-EXIT.
006400     EXIT.
006410
006420*    RECORD WHERE THE DECIMAL POINT FALLS, IF ANY.
006430 3610-FIND-DECIMAL-POINT.
006440     IF CLEAN-AMOUNT(CLEAN-SUB:1) = "."
006450         MOVE CLEAN-SUB TO DECPT-SUB
006460     END-IF.
006470 3610-EXIT.
006480     EXIT.
006490
006500*    ACCUMULATE ONE DIGIT INTO WHOLE-DIGITS OR FRAC-DIGITS
006510*    DEPENDING ON ITS POSITION RELATIVE TO THE DECIMAL POINT.
006520 3620-ADD-ONE-DIGIT.
006530     IF CLEAN-AMOUNT(CLEAN-SUB:1) NOT = "-" AND
006540        CLEAN-AMOUNT(CLEAN-SUB:1) NOT = "+" AND
006550        CLEAN-AMOUNT(CLEAN-SUB:1) NOT = "." AND
006560        CLEAN-AMOUNT(CLEAN-SUB:1) NOT = SPACE
006570         MOVE CLEAN-AMOUNT(CLEAN-SUB:1) TO ONE-DIGIT
006580         IF DECPT-SUB = 0 OR CLEAN-SUB < DECPT-SUB
006590             COMPUTE WHOLE-DIGITS =
006600                 (WHOLE-DIGITS * 10) + ONE-DIGIT
006610         ELSE
006620             IF CLEAN-SUB = DECPT-SUB + 1
006630                 COMPUTE FRAC-DIGITS = ONE-DIGIT * 10
006640             END-IF
006650             IF CLEAN-SUB = DECPT-SUB + 2
006660                 ADD ONE-DIGIT TO FRAC-DIGITS
006670             END-IF
006680         END-IF
006690     END-IF.
006700 3620-EXIT.
006710     EXIT.
006720
006730*----------------------------------------------------------------
006740* AUTO-CATEGORISER - FIXED CATEGORY ORDER IS BUILT INTO THE
006750* ORDER OF CATKWD.CPY'S TABLE, SEE THAT COPYBOOK'S CHANGE LOG.
006760* A DESCRIPTION MATCHING NO KEYWORD FALLS BACK TO "other".
006770*----------------------------------------------------------------
006780 4000-CATEGORIZE-DESC.
006790     MOVE TRAN-DESCRIPTION TO LOWER-DESC.
006800     INSPECT LOWER-DESC CONVERTING
006810         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
006820         "abcdefghijklmnopqrstuvwxyz".
006830     MOVE 40 TO DESC-LEN.
006840     PERFORM 4050-BACK-UP-ONE THRU 4050-EXIT
006850         VARYING DESC-LEN FROM 40 BY -1
006860         UNTIL DESC-LEN = 0 OR
006870               LOWER-DESC(DESC-LEN:1) NOT = SPACE.
006880
006890     MOVE "other" TO CATEGORY-RESULT.
006900     SET SUBSTR-FOUND-SW TO 0.
006910     SET CAT-KW-IDX TO 1.
006920     SEARCH CAT-KW-ENTRY VARYING CAT-KW-IDX
006930         AT END
006940             CONTINUE
006950         WHEN SUBSTR-FOUND
006960             CONTINUE
006970         WHEN OTHER
006980             PERFORM 4100-TRY-ONE-KEYWORD THRU 4100-EXIT.
006990     MOVE CATEGORY-RESULT TO TRAN-CATEGORY.
007000 4000-EXIT.
007010     EXIT.
007020
007030*    NO-OP BODY USED PURELY TO DRIVE A PERFORM VARYING COUNTDOWN
007040*    (TRIM TRAILING SPACES, BACK UP A KEYWORD LENGTH) - THE REAL
007050*    WORK IS IN THE VARYING CONDITION ITSELF.
007060 4050-BACK-UP-ONE.
007070     CONTINUE.
007080 4050-EXIT.
007090     EXIT.
007100
007110*    SEARCH ... WHEN OTHER RUNS THE TEST BODY FOR EVERY ENTRY
007120*    IN TURN UNTIL A WHEN MATCHES OR THE TABLE ENDS; WE WANT TO
007130*    STOP AT THE FIRST HIT SO 4100 SETS SUBSTR-FOUND-SW.
007140 4100-TRY-ONE-KEYWORD.
007150     MOVE 15 TO KW-LEN.
007160     PERFORM 4050-BACK-UP-ONE THRU 4050-EXIT
007170         VARYING KW-LEN FROM 15 BY -1
007180         UNTIL KW-LEN = 0 OR
007190               CAT-KW-TEXT(CAT-KW-IDX)(KW-LEN:1) NOT = SPACE.
007200     IF KW-LEN = 0
007210         GO TO 4100-EXIT.
007220     IF KW-LEN > DESC-LEN
007230         GO TO 4100-EXIT.
007240     PERFORM 4150-TEST-ONE-POSITION THRU 4150-EXIT
007250         VARYING POS FROM 1 BY 1
007260         UNTIL POS > DESC-LEN - KW-LEN + 1
007270               OR SUBSTR-FOUND.
007280 4100-EXIT.
007290     EXIT.
007300
007310*    ONE SUBSTRING COMPARE OF THE DESCRIPTION AGAINST THE
007320*    KEYWORD, STARTING AT POSITION POS.
007330 4150-TEST-ONE-POSITION.
007340     IF LOWER-DESC(POS:KW-LEN) =
007350        CAT-KW-TEXT(CAT-KW-IDX)(1:KW-LEN)
007360         SET SUBSTR-FOUND TO TRUE
007370         MOVE CAT-KW-CATEGORY(CAT-KW-IDX)
007380             TO CATEGORY-RESULT
007390     END-IF.
007400 4150-EXIT.
007410     EXIT.
007420
007430*----------------------------------------------------------------
007440* POSTING - STORED AS ABSOLUTE AMOUNT PLUS TYPE, RUNNING BALANCE
007450* MOVES BY THE SIGNED AMOUNT.
007460*----------------------------------------------------------------
007470 4500-POST-TRANSACTION.
007480     MOVE NEXT-TRAN-ID TO TRAN-ID.
007490     ADD 1 TO NEXT-TRAN-ID.
007500     MOVE 1 TO TRAN-SOURCE.
007510     IF AMOUNT-CENT > 0
007520         SET TRAN-IS-INCOME TO TRUE
007530         ADD AMOUNT-CENT TO TOTAL-INCOME-CENT
007540         MOVE AMOUNT-CENT TO TRAN-AMOUNT-CENT
007550     ELSE
007560         SET TRAN-IS-SPEND TO TRUE
007570         COMPUTE DEBIT-CENT = 0 - AMOUNT-CENT
007580         ADD DEBIT-CENT TO TOTAL-SPEND-CENT
007590         MOVE DEBIT-CENT TO TRAN-AMOUNT-CENT
007600     END-IF.
007610     WRITE TRAN-REC.
007620     IF BAL-IS-SET
007630         ADD AMOUNT-CENT TO BALANCE-CENT
007640     END-IF.
007650     ADD 1 TO IMPORT-COUNT.
007660 4500-EXIT.
007670     EXIT.
007680
007690*    WRITE THE ROLLED-FORWARD BALANCE BACK TO CONFIG-FILE - A
007700*    NO-OP WHEN THE RUN NEVER HAD A BALANCE TO BEGIN WITH.
007710 7000-UPDATE-BALANCE.
007720     IF NOT BAL-IS-SET
007730         GO TO 7000-EXIT.
007740     MOVE CFG-BALANCE-KEY TO CFG-KEY.
007750     READ CONFIG-FILE
007760         INVALID KEY CONTINUE.
007770     PERFORM 7100-FORMAT-BALANCE-TEXT THRU 7100-EXIT.
007780     MOVE CFG-BALANCE-KEY TO CFG-KEY.
007790     IF CFG-STATUS = "00"
007800         REWRITE CONFIG-REC
007810     ELSE
007820         WRITE CONFIG-REC
007830     END-IF.
007840 7000-EXIT.
007850     EXIT.
007860
007870*    STORED AS PLAIN TEXT, SIGN LEADING - SEE CFGREC.CPY.  THE
007880*    EDITED FIELD IS RE-CLEANED CHARACTER BY CHARACTER SO IT
007890*    DOES NOT MATTER THAT IT IS RIGHT-JUSTIFIED WITH LEADING
007900*    SPACES WHEN A PROGRAM READS IT BACK (SEE 3600 ABOVE).
007910 7100-FORMAT-BALANCE-TEXT.
007920     COMPUTE BAL-SIGNED = BALANCE-CENT / 100.
007930     MOVE BAL-SIGNED TO BAL-EDIT.
007940     MOVE BAL-EDIT TO CFG-VALUE.
007950 7100-EXIT.
007960     EXIT.
007970
007980*----------------------------------------------------------------
007990* IMPORT SUMMARY - COUNTS, THEN SPEND/INCOME/BALANCE TOTALS.  THE
008000* FINAL-BALANCE LINE ONLY PRINTS WHEN CONFIG-FILE HAD A BALANCE
008010* TO ROLL FORWARD IN THE FIRST PLACE.
008020*----------------------------------------------------------------
008030 8000-WRITE-SUMMARY.
008040     MOVE SPACES TO RPT-COUNT-LINE.
008050     MOVE "TRANSACTIONS IMPORTED" TO RPT-C-LABEL.
008060     MOVE IMPORT-COUNT TO RPT-C-VALUE.
008070     WRITE RPT-LINE FROM RPT-COUNT-LINE.
008080
008090     MOVE SPACES TO RPT-COUNT-LINE.
008100     MOVE "ROWS SKIPPED / ERROR" TO RPT-C-LABEL.
008110     MOVE ERROR-COUNT TO RPT-C-VALUE.
008120     WRITE RPT-LINE FROM RPT-COUNT-LINE.
008130
008140     MOVE SPACES TO RPT-SUMMARY-LINE.
008150     MOVE "TOTAL SPEND" TO RPT-LABEL.
008160     COMPUTE RPT-VALUE-ED = TOTAL-SPEND-CENT / 100.
008170     WRITE RPT-LINE FROM RPT-SUMMARY-LINE.
008180
008190     MOVE SPACES TO RPT-SUMMARY-LINE.
008200     MOVE "TOTAL INCOME" TO RPT-LABEL.
008210     COMPUTE RPT-VALUE-ED = TOTAL-INCOME-CENT / 100.
008220     WRITE RPT-LINE FROM RPT-SUMMARY-LINE.
008230
008240     IF BAL-IS-SET
008250         MOVE SPACES TO RPT-SUMMARY-LINE
008260         MOVE "FINAL BALANCE" TO RPT-LABEL
008270         COMPUTE RPT-VALUE-ED = BALANCE-CENT / 100
008280         WRITE RPT-LINE FROM RPT-SUMMARY-LINE
008290     END-IF.
008300 8000-EXIT.
008310     EXIT.
008320
008330*----------------------------------------------------------------
008340* NORMAL END OF RUN.
008350*----------------------------------------------------------------
008360 9000-CLOSE-FILES.
008370     CLOSE IMPORT-FILE.
008380     CLOSE TRAN-FILE.
008390     CLOSE CONFIG-FILE.
008400     CLOSE REPORT-FILE.
008410 9000-EXIT.
008420     EXIT.
008430
008440*----------------------------------------------------------------
008450* ANY OPEN FAILURE COMES HERE - THERE IS NOTHING SAFE TO DO
008460* BUT ABORT THE RUN.
008470*----------------------------------------------------------------
008480 9900-SYS-ERR.
008490     DISPLAY "STMTIMP - FILE OPEN ERROR - RUN ABENDED".
008500     STOP RUN.
