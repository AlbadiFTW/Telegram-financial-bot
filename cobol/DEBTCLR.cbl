000100******************************************************************
000110* IDENTIFICATION DIVISION.
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID. DEBTCLR.
000150 AUTHOR. R M SANTOS.
000160 INSTALLATION. UNIZARBANK.
000170 DATE-WRITTEN. 1991-06-18.
000180 DATE-COMPILED.
000190 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000200******************************************************************
000210* DEBTCLR - DEBT SETTLEMENT / CLEARING
000220*
000230* READS ONE CLEARING REQUEST (PERSON NAME, OPTIONAL AMOUNT) FROM A
000240* CONTROL CARD FILE AND SETTLES THAT PERSON'S OPEN DEBTS - AS EITHER
000250* CREDITOR OR DEBTOR - OLDEST FIRST.  WITH NO AMOUNT GIVEN, EVERY
000260* OPEN RECORD FOR THE PERSON IS SETTLED.  WITH AN AMOUNT GIVEN,
000270* RECORDS ARE SETTLED IN FULL UNTIL THE REMAINDER WOULD NOT COVER
000280* THE NEXT RECORD, WHICH IS THEN REDUCED BY THE REMAINDER AND LEFT
000290* OPEN.  THE LEDGER IS REWRITTEN IN PLACE.
000300*
000310* THIS PROGRAM SHARES DEBTREC.CPY WITH DBTNET.  RUN ORDER DOES NOT
000320* MATTER BETWEEN THE TWO - DBTNET ONLY READS THE LEDGER AND NEVER
000330* CHANGES DBT-SETTLED-FLAG OR THE AMOUNT FIELDS, SO A CLEARING RUN
000340* CAN FALL EITHER SIDE OF A NETTING RUN WITHOUT DISTURBING EITHER.
000350******************************************************************
000360* CHANGE LOG
000370*   1991-06-18 RMS  ORIGINAL PROGRAM - FULL SETTLE ONLY, NO PARTIAL
000380*                   AMOUNTS.  RAN AS A ONE-OFF WHEN A DEBT WAS PAID.
000390*   1994-05-19 JLG  IN-STORAGE TABLE ADOPTED SO THE WHOLE LEDGER
000400*                   NEEDS ONLY ONE PASS - SAME CHANGE AS DBTNET AND
000410*                   STLPLN THAT YEAR.
000420*   1995-03-08 JLG  CAND-TABLE SEPARATED OUT FROM DEBT-ENTRY-TABLE
000430*                   SO THE SORT PASS DOES NOT HAVE TO CARRY THE FULL
000440*                   40-BYTE DESCRIPTION FIELD BACK AND FORTH.
000450*   1996-11-02 JLG  PARTIAL-AMOUNT CLEARING ADDED PER USER REQUEST -
000460*                   OLDEST DEBT IS REDUCED, NOT REMOVED, WHEN THE
000470*                   AMOUNT GIVEN DOES NOT COVER IT.  REQ 96-077.
000480*   1997-04-22 JLG  AMOUNT-CLASS SPECIAL-NAMES CLASS TEST ADOPTED IN
000490*                   PLACE OF A HAND-ROLLED DIGIT SCAN - SAME IDIOM
000500*                   AS THE ONE STMTIMP USES ON THE IMPORT FILE.
000510*   1998-09-23 JLG  Y2K SWEEP - SEE DEBTREC.CPY CENTURY DIGITS.
000520*   2003-01-30 MTC  CONTROL CARD REPLACES OPERATOR PROMPT - JOB NOW
000530*                   RUNS UNATTENDED OVERNIGHT.  REQ 02-311.
000540*   2006-05-11 MTC  PARM-PERSON LOWER-CASED ON READ TO MATCH THE
000550*                   FOLDED NAMES DBTNET WRITES TO THE LEDGER.  A
000560*                   MIXED-CASE CONTROL CARD WAS MISSING EVERY DEBT.
000570*   2009-07-14 DSK  "NOT FOUND" LINE ADDED WHEN NOTHING WAS CLEARED -
000580*                   OPERATORS WERE ASKING WHY THE REPORT WAS EMPTY.
000590*   2014-10-02 DSK  DEBT-ENTRY-TABLE RAISED TO 300 ENTRIES TO MATCH
000600*                   THE LEDGER SIZE DBTNET AND STLPLN NOW USE.
000610******************************************************************
000620
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     CLASS AMOUNT-CLASS IS "0123456789.+-"
000680     UPSI-0 SWITCH IS SW-QUIET
000690         ON STATUS IS SW-QUIET-ON
000700         OFF STATUS IS SW-QUIET-OFF.
000710
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740*    ONE-CARD CONTROL FILE - PERSON NAME IN COLUMNS 1-20, OPTIONAL
000750*    AMOUNT TEXT IN COLUMNS 22-41.  BUILT BY THE OPERATOR OR BY A
000760*    PRIOR JOB STEP.
000770     SELECT CLEAR-PARM-FILE ASSIGN TO CLRPARM
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         FILE STATUS IS PARM-STATUS.
000800
000810*    SHARED-EXPENSE LEDGER - SEE DEBTREC.CPY.  OPENED INPUT FIRST TO
000820*    LOAD THE WHOLE FILE, THEN REOPENED OUTPUT AT 4000-REWRITE-DEBT-
000830*    FILE TO POST THE SETTLEMENT BACK.
000840     SELECT DEBT-FILE ASSIGN TO DEBTLDG
000850         ORGANIZATION IS SEQUENTIAL
000860         FILE STATUS IS DEBT-STATUS.
000870
000880*    ONE-LINE CLEARING RESULT - EITHER THE AMOUNT CLEARED OR A
000890*    "NOT FOUND" NOTICE.
000900     SELECT REPORT-FILE ASSIGN TO RPTDCLR
000910         ORGANIZATION IS SEQUENTIAL
000920         FILE STATUS IS RPT-STATUS.
000930
000940 DATA DIVISION.
000950 FILE SECTION.
000960 FD  CLEAR-PARM-FILE
000970     LABEL RECORDS ARE OMITTED.
000980 01  PARM-LINE                       PIC X(80).
000990
001000 FD  DEBT-FILE
001010     LABEL RECORD STANDARD.
001020 COPY DEBTREC.
001030
001040 FD  REPORT-FILE
001050     LABEL RECORD STANDARD.
001060 01  RPT-LINE                        PIC X(80).
001070
001080 WORKING-STORAGE SECTION.
001090*    FILE STATUS BYTES - CHECKED AFTER EVERY OPEN, NEVER AFTER A
001100*    ROUTINE READ/WRITE (THE AT END / INVALID KEY CLAUSES CARRY
001110*    THOSE).
001120 77  PARM-STATUS                  PIC X(02).
001130 77  DEBT-STATUS                  PIC X(02).
001140 77  RPT-STATUS                   PIC X(02).
001150
001160*    COUNTERS AND TABLE SUBSCRIPTS.  DEBT-COUNT/CAND-COUNT ARE ALSO
001170*    THE HIGH-WATER MARK OF THEIR RESPECTIVE TABLES.
001180 77  DEBT-COUNT                   PIC 9(04) COMP.
001190 77  CAND-COUNT                   PIC 9(04) COMP.
001200 77  SUB                          PIC 9(04) COMP.
001210 77  SUB2                         PIC 9(04) COMP.
001220 77  ORIG-IDX                     PIC 9(04) COMP.
001230
001240*    REQUEST-AMOUNT-SW IS OFF WHEN THE CONTROL CARD GAVE NO AMOUNT -
001250*    IN THAT CASE 3010-SETTLE-ONE-CANDIDATE SETTLES EVERY CANDIDATE
001260*    IN FULL AND REMAIN-CENT/STOP-SW ARE NOT CONSULTED.
001270 77  REQUEST-AMOUNT-SW            PIC 9(01) COMP.
001280     88  AMOUNT-GIVEN             VALUE 1.
001290 77  REMAIN-CENT                  PIC S9(09) COMP.
001300 77  CLEARED-CENT                 PIC S9(09) COMP.
001310 77  RECORD-CENT                  PIC S9(09) COMP.
001320*    STOP-CLEARING ENDS THE VARYING LOOP EARLY EITHER BECAUSE THE
001330*    REQUESTED AMOUNT RAN OUT OR BECAUSE A PARTIAL RECORD WAS LEFT
001340*    OPEN - ONLY ONE RECORD IS EVER PARTIALLY SETTLED PER RUN.
001350 77  STOP-SW                      PIC 9(01) COMP.
001360     88  STOP-CLEARING            VALUE 1.
001370
001380*    ONE ENTRY PER LEDGER RECORD, KEPT IN ORIGINAL FILE ORDER SO THE
001390*    REWRITE PASS DOES NOT DISTURB RECORDS NOT BELONGING TO THIS
001400*    PERSON.
001410 01  DEBT-ENTRY-TABLE.
001420     02  DEBT-ENTRY OCCURS 300 TIMES INDEXED BY DE-IDX.
001430         03  DE-ID                   PIC 9(06).
001440         03  DE-CREDITOR             PIC X(20).
001450         03  DE-DEBTOR               PIC X(20).
001460         03  DE-AMOUNT-FIELDS.
001470             04  DE-AMOUNT-ENT       PIC S9(7).
001480             04  DE-AMOUNT-DEC       PIC 9(02).
001490*    REDEFINES GIVES A SINGLE SIGNED-CENTS VIEW OF THE AMOUNT SO
001500*    ARITHMETIC NEVER HAS TO CARRY THE WHOLE/DECIMAL SPLIT BY HAND.
001510         03  DE-AMOUNT-CENT REDEFINES DE-AMOUNT-FIELDS
001520                                     PIC S9(09).
001530         03  DE-DESCRIPTION          PIC X(40).
001540         03  DE-SETTLED-FLAG         PIC 9(01).
001550         03  DE-CR-YEAR              PIC 9(04).
001560         03  DE-CR-MONTH             PIC 9(02).
001570         03  DE-CR-DAY               PIC 9(02).
001580         03  DE-CR-HOUR              PIC 9(02).
001590         03  DE-CR-MIN               PIC 9(02).
001600         03  DE-CR-SEC               PIC 9(02).
001610         03  DE-CR-TIMESTAMP         PIC 9(14).
001620
001630*    CANDIDATE LIST - THIS PERSON'S OPEN DEBTS ONLY, SORTED OLDEST
001640*    FIRST BY DE-CR-TIMESTAMP.  CAND-ORIG-IDX POINTS BACK INTO
001650*    DEBT-ENTRY-TABLE SO THE SETTLEMENT CAN BE POSTED THERE.
001660 01  CAND-TABLE.
001670     02  CAND-ENTRY OCCURS 300 TIMES INDEXED BY CAND-IDX.
001680         03  CAND-ORIG-IDX           PIC 9(04) COMP.
001690         03  CAND-TIMESTAMP          PIC 9(14).
001700         03  CAND-AMOUNT-CENT        PIC S9(09) COMP.
001710
001720*    SWAP-HOLD AREA FOR THE BUBBLE SORT IN 2720-COMPARE-SWAP.
001730 01  HOLD-CAND.
001740     02  HOLD-ORIG-IDX            PIC 9(04) COMP.
001750     02  HOLD-TIMESTAMP           PIC 9(14).
001760     02  HOLD-AMOUNT-CENT         PIC S9(09) COMP.
001770
001780*    CONTROL-CARD FIELDS AND THE SCRATCH AREAS USED TO CLEAN AND
001790*    CONVERT THE FREE-FORM AMOUNT TEXT - SAME PATTERN AS THE ONE
001800*    STMTIMP USES ON EACH IMPORTED TRANSACTION AMOUNT.
001810 01  PARM-PERSON                  PIC X(20).
001820 01  PARM-AMOUNT-TEXT             PIC X(20).
001830 01  CLEAN-AMOUNT                 PIC X(20).
001840 77  CLEAN-LEN                    PIC 9(02) COMP.
001850 77  POS                          PIC 9(03) COMP.
001860 77  CLEAN-SUB                    PIC 9(02) COMP.
001870 77  DECPT-SUB                    PIC 9(02) COMP.
001880 01  ONE-DIGIT                    PIC 9(01).
001890 01  WHOLE-DIGITS                 PIC 9(09) COMP.
001900 01  FRAC-DIGITS                  PIC 9(02) COMP.
001910 01  AMOUNT-CENT-WORK             PIC S9(09) COMP.
001920
001930*    CLEARED-CENT IS EDITED THROUGH CLEARED-SIGNED SO THE REPORT
001940*    SHOWS A CONVENTIONAL DECIMAL AMOUNT, NOT RAW CENTS.
001950 01  CLEARED-SIGNED               PIC S9(7)V99.
001960 01  CLEARED-EDIT                 PIC Z,ZZZ,ZZ9.99.
001970
001980*    ONE LINE OF OUTPUT WHEN SOMETHING WAS CLEARED.
001990 01  RPT-CLEARED-LINE.
002000     02  FILLER                      PIC X(02) VALUE SPACES.
002010     02  RPT-CL-LABEL                PIC X(10) VALUE "CLEARED ".
002020     02  RPT-CL-AMOUNT               PIC Z,ZZZ,ZZ9.99.
002030     02  FILLER                      PIC X(05) VALUE " FOR ".
002040     02  RPT-CL-PERSON               PIC X(20).
002050     02  FILLER                      PIC X(41) VALUE SPACES.
002060
002070*    ONE LINE OF OUTPUT WHEN THE PERSON HAD NO OPEN DEBTS - ADDED
002080*    2009-07-14, SEE CHANGE LOG.
002090 01  RPT-NOTFOUND-LINE.
002100     02  FILLER                      PIC X(20) VALUE "NOT FOUND FOR ".
002110     02  RPT-NF-PERSON               PIC X(20).
002120     02  FILLER                      PIC X(40) VALUE SPACES.
002130
002140 PROCEDURE DIVISION.
002150*----------------------------------------------------------------
002160* TOP-LEVEL RUN SEQUENCE - READ THE CARD, LOAD THE LEDGER, PICK
002170* OUT THE CANDIDATES, SORT AND SETTLE THEM, REPORT, REWRITE.
002180*----------------------------------------------------------------
002190 0000-MAIN-CONTROL.
002200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
002210     PERFORM 2000-LOAD-DEBT-FILE THRU 2000-EXIT.
002220     PERFORM 2500-BUILD-CANDIDATES THRU 2500-EXIT.
002230     PERFORM 2700-SORT-CANDIDATES THRU 2700-EXIT.
002240     PERFORM 3000-SETTLE-CANDIDATES THRU 3000-EXIT.
002250     PERFORM 3900-WRITE-REPORT-LINE THRU 3900-EXIT.
002260     PERFORM 4000-REWRITE-DEBT-FILE THRU 4000-EXIT.
002270     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
002280     STOP RUN.
002290
002300*----------------------------------------------------------------
002310* OPEN THE CONTROL-CARD FILE, PULL OUT THE PERSON AND OPTIONAL
002320* AMOUNT, LOWER-CASE THE NAME TO MATCH THE LEDGER, THEN OPEN THE
002330* LEDGER AND REPORT FILES FOR THE MAIN PASS.
002340*----------------------------------------------------------------
002350 1000-INITIALIZE.
002360     MOVE 0 TO DEBT-COUNT.
002370     MOVE 0 TO CAND-COUNT.
002380     MOVE SPACES TO PARM-PERSON.
002390     MOVE SPACES TO PARM-AMOUNT-TEXT.
002400     MOVE 0 TO REQUEST-AMOUNT-SW.
002410     OPEN INPUT CLEAR-PARM-FILE.
002420     IF PARM-STATUS NOT = "00"
002430         GO TO 9900-SYS-ERR.
002440     READ CLEAR-PARM-FILE
002450         AT END GO TO 9900-SYS-ERR.
002460     MOVE PARM-LINE(1:20) TO PARM-PERSON.
002470     MOVE PARM-LINE(22:20) TO PARM-AMOUNT-TEXT.
002480*    FOLD TO LOWER CASE - THE LEDGER ONLY EVER HOLDS LOWER-CASE
002490*    NAMES (DBTNET'S FOLDING RULE), SO AN UPPER OR MIXED-CASE CARD
002500*    WOULD OTHERWISE MATCH NOTHING.  REQ FROM 2006-05-11 ENTRY.
002510     INSPECT PARM-PERSON CONVERTING
002520         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
002530         "abcdefghijklmnopqrstuvwxyz".
002540     IF PARM-AMOUNT-TEXT NOT = SPACES
002550         SET AMOUNT-GIVEN TO TRUE
002560         PERFORM 5000-CLEAN-AMOUNT-STRING THRU 5000-EXIT
002570         PERFORM 5100-CONVERT-CLEAN-AMOUNT THRU 5100-EXIT
002580         MOVE AMOUNT-CENT-WORK TO REMAIN-CENT
002590     END-IF.
002600     CLOSE CLEAR-PARM-FILE.
002610     OPEN INPUT DEBT-FILE.
002620     IF DEBT-STATUS NOT = "00"
002630         GO TO 9900-SYS-ERR.
002640     OPEN OUTPUT REPORT-FILE.
002650     IF RPT-STATUS NOT = "00"
002660         GO TO 9900-SYS-ERR.
002670 1000-EXIT.
002680     EXIT.
002690
002700*----------------------------------------------------------------
002710* READ THE WHOLE LEDGER INTO STORAGE, ORIGINAL ORDER PRESERVED.
002720*----------------------------------------------------------------
002730 2000-LOAD-DEBT-FILE.
002740     READ DEBT-FILE
002750         AT END GO TO 2000-EXIT.
002760     ADD 1 TO DEBT-COUNT.
002770     MOVE DBT-ID              TO DE-ID(DEBT-COUNT).
002780     MOVE DBT-CREDITOR        TO DE-CREDITOR(DEBT-COUNT).
002790     MOVE DBT-DEBTOR          TO DE-DEBTOR(DEBT-COUNT).
002800     MOVE DBT-AMOUNT-ENT      TO DE-AMOUNT-ENT(DEBT-COUNT).
002810     MOVE DBT-AMOUNT-DEC      TO DE-AMOUNT-DEC(DEBT-COUNT).
002820     MOVE DBT-DESCRIPTION     TO DE-DESCRIPTION(DEBT-COUNT).
002830     MOVE DBT-SETTLED-FLAG    TO DE-SETTLED-FLAG(DEBT-COUNT).
002840     MOVE DBT-CR-YEAR         TO DE-CR-YEAR(DEBT-COUNT).
002850     MOVE DBT-CR-MONTH        TO DE-CR-MONTH(DEBT-COUNT).
002860     MOVE DBT-CR-DAY          TO DE-CR-DAY(DEBT-COUNT).
002870     MOVE DBT-CR-HOUR         TO DE-CR-HOUR(DEBT-COUNT).
002880     MOVE DBT-CR-MIN          TO DE-CR-MIN(DEBT-COUNT).
002890     MOVE DBT-CR-SEC          TO DE-CR-SEC(DEBT-COUNT).
002900     MOVE DBT-CR-TIMESTAMP    TO DE-CR-TIMESTAMP(DEBT-COUNT).
002910     GO TO 2000-LOAD-DEBT-FILE.
002920 2000-EXIT.
002930     EXIT.
002940
002950*----------------------------------------------------------------
002960* PICK OUT THIS PERSON'S OPEN DEBTS, EITHER SIDE OF THE LEDGER.
002970*----------------------------------------------------------------
002980 2500-BUILD-CANDIDATES.
002990     PERFORM 2510-TEST-ONE-ENTRY THRU 2510-EXIT
003000         VARYING SUB FROM 1 BY 1
003010         UNTIL SUB > DEBT-COUNT.
003020 2500-EXIT.
003030     EXIT.
003040
003050*    A RECORD QUALIFIES WHEN IT IS STILL OPEN AND THE PARM PERSON
003060*    APPEARS ON EITHER SIDE OF IT - THE SAME PERSON CAN BE BOTH A
003070*    CREDITOR ON ONE RECORD AND A DEBTOR ON ANOTHER.
003080 2510-TEST-ONE-ENTRY.
003090     IF DE-SETTLED-FLAG(SUB) = 0 AND
003100        (DE-CREDITOR(SUB) = PARM-PERSON OR
003110         DE-DEBTOR(SUB) = PARM-PERSON)
003120         ADD 1 TO CAND-COUNT
003130         MOVE SUB TO CAND-ORIG-IDX(CAND-COUNT)
003140         MOVE DE-CR-TIMESTAMP(SUB) TO CAND-TIMESTAMP(CAND-COUNT)
003150         MOVE DE-AMOUNT-CENT(SUB) TO CAND-AMOUNT-CENT(CAND-COUNT)
003160     END-IF.
003170 2510-EXIT.
003180     EXIT.
003190
003200*----------------------------------------------------------------
003210* BUBBLE SORT THE CANDIDATE LIST OLDEST-FIRST - SAME IDIOM AS
003220* DBTNET'S PERSON-NET-TABLE SORT.  A SORT VERB WAS CONSIDERED BUT
003230* THE CANDIDATE LIST NEVER EXCEEDS 300 ENTRIES SO THE IN-STORAGE
003240* PASSES ARE CHEAPER THAN A DISK-BASED SORT WORK FILE.
003250*----------------------------------------------------------------
003260 2700-SORT-CANDIDATES.
003270     IF CAND-COUNT < 2
003280         GO TO 2700-EXIT.
003290     PERFORM 2710-BUBBLE-PASS THRU 2710-EXIT
003300         VARYING SUB FROM 1 BY 1
003310         UNTIL SUB > CAND-COUNT - 1.
003320 2700-EXIT.
003330     EXIT.
003340
003350*    ONE FULL PASS OVER THE UNSORTED TAIL OF THE CANDIDATE LIST.
003360 2710-BUBBLE-PASS.
003370     PERFORM 2720-COMPARE-SWAP THRU 2720-EXIT
003380         VARYING SUB2 FROM 1 BY 1
003390         UNTIL SUB2 > CAND-COUNT - SUB.
003400 2710-EXIT.
003410     EXIT.
003420
003430*    COMPARE TWO ADJACENT CANDIDATES AND SWAP WHEN THEY ARE OUT OF
003440*    OLDEST-FIRST ORDER.
003450 2720-COMPARE-SWAP.
003460     IF CAND-TIMESTAMP(SUB2) NOT > CAND-TIMESTAMP(SUB2 + 1)
003470         GO TO 2720-EXIT.
003480     MOVE CAND-ORIG-IDX(SUB2)    TO HOLD-ORIG-IDX.
003490     MOVE CAND-TIMESTAMP(SUB2)   TO HOLD-TIMESTAMP.
003500     MOVE CAND-AMOUNT-CENT(SUB2) TO HOLD-AMOUNT-CENT.
003510     MOVE CAND-ORIG-IDX(SUB2 + 1)
003520         TO CAND-ORIG-IDX(SUB2).
003530     MOVE CAND-TIMESTAMP(SUB2 + 1)
003540         TO CAND-TIMESTAMP(SUB2).
003550     MOVE CAND-AMOUNT-CENT(SUB2 + 1)
003560         TO CAND-AMOUNT-CENT(SUB2).
003570     MOVE HOLD-ORIG-IDX    TO CAND-ORIG-IDX(SUB2 + 1).
003580     MOVE HOLD-TIMESTAMP   TO CAND-TIMESTAMP(SUB2 + 1).
003590     MOVE HOLD-AMOUNT-CENT TO CAND-AMOUNT-CENT(SUB2 + 1).
003600 2720-EXIT.
003610     EXIT.
003620
003630*----------------------------------------------------------------
003640* WALK THE SORTED CANDIDATES, SETTLING FULL RECORDS UNTIL THE
003650* REMAINDER (IF ANY WAS GIVEN) WOULD NOT COVER THE NEXT ONE.
003660*----------------------------------------------------------------
003670 3000-SETTLE-CANDIDATES.
003680     MOVE 0 TO CLEARED-CENT.
003690     MOVE 0 TO STOP-SW.
003700     IF CAND-COUNT = 0
003710         GO TO 3000-EXIT.
003720     PERFORM 3010-SETTLE-ONE-CANDIDATE THRU 3010-EXIT
003730         VARYING CAND-IDX FROM 1 BY 1
003740         UNTIL CAND-IDX > CAND-COUNT OR STOP-CLEARING.
003750 3000-EXIT.
003760     EXIT.
003770
003780*    WITH NO AMOUNT GIVEN EVERY CANDIDATE IS SETTLED IN FULL.  WITH
003790*    AN AMOUNT GIVEN, A RECORD IS SETTLED IN FULL WHILE THE
003800*    REMAINDER COVERS IT; THE FIRST RECORD IT DOES NOT FULLY COVER
003810*    IS REDUCED BY THE REMAINDER AND LEFT OPEN, THEN CLEARING STOPS.
003820 3010-SETTLE-ONE-CANDIDATE.
003830     MOVE CAND-ORIG-IDX(CAND-IDX) TO ORIG-IDX.
003840     MOVE CAND-AMOUNT-CENT(CAND-IDX) TO RECORD-CENT.
003850     IF NOT AMOUNT-GIVEN
003860         MOVE 1 TO DE-SETTLED-FLAG(ORIG-IDX)
003870         ADD RECORD-CENT TO CLEARED-CENT
003880         GO TO 3010-EXIT.
003890     IF REMAIN-CENT >= RECORD-CENT
003900         MOVE 1 TO DE-SETTLED-FLAG(ORIG-IDX)
003910         ADD RECORD-CENT TO CLEARED-CENT
003920         SUBTRACT RECORD-CENT FROM REMAIN-CENT
003930         IF REMAIN-CENT = 0
003940             SET STOP-CLEARING TO TRUE
003950         END-IF
003960     ELSE
003970         IF REMAIN-CENT > 0
003980             COMPUTE DE-AMOUNT-CENT(ORIG-IDX) =
003990                 RECORD-CENT - REMAIN-CENT
004000             ADD REMAIN-CENT TO CLEARED-CENT
004010             MOVE 0 TO REMAIN-CENT
004020         END-IF
004030         SET STOP-CLEARING TO TRUE
004040     END-IF.
004050 3010-EXIT.
004060     EXIT.
004070
004080*----------------------------------------------------------------
004090* ONE LINE OF OUTPUT - HOW MUCH WAS CLEARED, OR "NOT FOUND".
004100*----------------------------------------------------------------
004110 3900-WRITE-REPORT-LINE.
004120     IF CLEARED-CENT = 0
004130         MOVE PARM-PERSON TO RPT-NF-PERSON
004140         WRITE RPT-LINE FROM RPT-NOTFOUND-LINE
004150         GO TO 3900-EXIT
004160     END-IF.
004170     COMPUTE CLEARED-SIGNED = CLEARED-CENT / 100.
004180     MOVE CLEARED-SIGNED TO RPT-CL-AMOUNT.
004190     MOVE PARM-PERSON TO RPT-CL-PERSON.
004200     WRITE RPT-LINE FROM RPT-CLEARED-LINE.
004210 3900-EXIT.
004220     EXIT.
004230
004240*----------------------------------------------------------------
004250* THE LEDGER IS SEQUENTIAL - THE ONLY WAY TO POST THE UPDATED
004260* AMOUNTS AND SETTLED FLAGS IS TO REWRITE THE WHOLE FILE FROM THE
004270* IN-STORAGE TABLE, ORIGINAL RECORD ORDER PRESERVED.
004280*----------------------------------------------------------------
004290 4000-REWRITE-DEBT-FILE.
004300     CLOSE DEBT-FILE.
004310     OPEN OUTPUT DEBT-FILE.
004320     IF DEBT-STATUS NOT = "00"
004330         GO TO 9900-SYS-ERR.
004340     PERFORM 4010-WRITE-ONE-ENTRY THRU 4010-EXIT
004350         VARYING SUB FROM 1 BY 1
004360         UNTIL SUB > DEBT-COUNT.
004370 4000-EXIT.
004380     EXIT.
004390
004400*    REBUILD ONE LEDGER RECORD FROM THE IN-STORAGE TABLE AND WRITE
004410*    IT BACK IN ITS ORIGINAL POSITION.
004420 4010-WRITE-ONE-ENTRY.
004430     MOVE DE-ID(SUB)           TO DBT-ID.
004440     MOVE DE-CREDITOR(SUB)     TO DBT-CREDITOR.
004450     MOVE DE-DEBTOR(SUB)       TO DBT-DEBTOR.
004460     MOVE DE-AMOUNT-ENT(SUB)   TO DBT-AMOUNT-ENT.
004470     MOVE DE-AMOUNT-DEC(SUB)   TO DBT-AMOUNT-DEC.
004480     MOVE DE-DESCRIPTION(SUB)  TO DBT-DESCRIPTION.
004490     MOVE DE-SETTLED-FLAG(SUB) TO DBT-SETTLED-FLAG.
004500     MOVE DE-CR-YEAR(SUB)      TO DBT-CR-YEAR.
004510     MOVE DE-CR-MONTH(SUB)     TO DBT-CR-MONTH.
004520     MOVE DE-CR-DAY(SUB)       TO DBT-CR-DAY.
004530     MOVE DE-CR-HOUR(SUB)      TO DBT-CR-HOUR.
004540     MOVE DE-CR-MIN(SUB)       TO DBT-CR-MIN.
004550     MOVE DE-CR-SEC(SUB)       TO DBT-CR-SEC.
004560     WRITE DEBT-REC.
004570 4010-EXIT.
004580     EXIT.
004590
004600*----------------------------------------------------------------
004610* STRIP EVERYTHING EXCEPT DIGITS, ".", "+", "-" FROM THE AMOUNT
004620* CELL ON THE CONTROL CARD - SAME IDIOM AS STMTIMP.
004630*----------------------------------------------------------------
004640 5000-CLEAN-AMOUNT-STRING.
004650     MOVE SPACES TO CLEAN-AMOUNT.
004660     MOVE 0 TO CLEAN-LEN.
004670     PERFORM 5010-KEEP-ONE-CHAR THRU 5010-EXIT
004680         VARYING POS FROM 1 BY 1 UNTIL POS > 20.
004690 5000-EXIT.
004700     EXIT.
004710
004720*    KEEP ONE CHARACTER OF THE RAW AMOUNT TEXT WHEN IT FALLS IN
004730*    AMOUNT-CLASS, DISCARD CURRENCY SIGNS, COMMAS AND SPACES.
004740 5010-KEEP-ONE-CHAR.
004750     IF PARM-AMOUNT-TEXT(POS:1) IS AMOUNT-CLASS
004760         ADD 1 TO CLEAN-LEN
004770         MOVE PARM-AMOUNT-TEXT(POS:1)
004780             TO CLEAN-AMOUNT(CLEAN-LEN:1)
004790     END-IF.
004800 5010-EXIT.
004810     EXIT.
004820
004830*    CONVERT THE CLEANED AMOUNT TEXT TO SIGNED CENTS BY LOCATING
004840*    THE DECIMAL POINT AND THEN WALKING THE STRING A SECOND TIME.
004850 5100-CONVERT-CLEAN-AMOUNT.
004860     MOVE 0 TO WHOLE-DIGITS.
004870     MOVE 0 TO FRAC-DIGITS.
004880     MOVE 0 TO DECPT-SUB.
004890     PERFORM 5110-FIND-DECIMAL-POINT THRU 5110-EXIT
004900         VARYING CLEAN-SUB FROM 1 BY 1
004910         UNTIL CLEAN-SUB > 20.
004920     PERFORM 5120-ADD-ONE-DIGIT THRU 5120-EXIT
004930         VARYING CLEAN-SUB FROM 1 BY 1
004940         UNTIL CLEAN-SUB > 20.
004950     COMPUTE AMOUNT-CENT-WORK =
004960         (WHOLE-DIGITS * 100) + FRAC-DIGITS.
004970 5100-EXIT.
004980     EXIT.
004990
005000*    RECORD WHERE THE DECIMAL POINT FALLS, IF ANY - AN AMOUNT WITH
005010*    NO POINT IS TREATED AS WHOLE UNITS ONLY.
005020 5110-FIND-DECIMAL-POINT.
005030     IF CLEAN-AMOUNT(CLEAN-SUB:1) = "."
005040         MOVE CLEAN-SUB TO DECPT-SUB
005050     END-IF.
005060 5110-EXIT.
005070     EXIT.
005080
005090*    ACCUMULATE ONE DIGIT INTO EITHER THE WHOLE-UNITS OR THE
005100*    FRACTIONAL-CENTS SIDE, DEPENDING ON ITS POSITION RELATIVE TO
005110*    THE DECIMAL POINT LOCATED ABOVE.
005120 5120-ADD-ONE-DIGIT.
005130     IF CLEAN-AMOUNT(CLEAN-SUB:1) NOT = "." AND
005140        CLEAN-AMOUNT(CLEAN-SUB:1) NOT = SPACE
005150         MOVE CLEAN-AMOUNT(CLEAN-SUB:1) TO ONE-DIGIT
005160         IF DECPT-SUB = 0 OR CLEAN-SUB < DECPT-SUB
005170             COMPUTE WHOLE-DIGITS =
005180                 (WHOLE-DIGITS * 10) + ONE-DIGIT
005190         ELSE
005200             IF CLEAN-SUB = DECPT-SUB + 1
005210                 COMPUTE FRAC-DIGITS = ONE-DIGIT * 10
005220             END-IF
005230             IF CLEAN-SUB = DECPT-SUB + 2
005240                 ADD ONE-DIGIT TO FRAC-DIGITS
005250             END-IF
005260         END-IF
005270     END-IF.
005280 5120-EXIT.
005290     EXIT.
005300
005310*----------------------------------------------------------------
005320* NORMAL END OF RUN - CLOSE THE LEDGER AND THE REPORT FILE.
005330*----------------------------------------------------------------
005340 9000-CLOSE-FILES.
005350     CLOSE DEBT-FILE.
005360     CLOSE REPORT-FILE.
005370 9000-EXIT.
005380     EXIT.
005390
005400*----------------------------------------------------------------
005410* ANY OPEN/READ FAILURE ON THE CONTROL CARD OR LEDGER COMES HERE -
005420* THERE IS NOTHING SAFE TO DO BUT ABORT THE RUN.
005430*----------------------------------------------------------------
005440 9900-SYS-ERR.
005450     DISPLAY "DEBTCLR - FILE ERROR - RUN ABORTED".
005460     STOP RUN.
